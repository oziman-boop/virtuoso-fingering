000100       *=============================================================*
000200       *    COPY METRREC                                              *
000300       *    SISTEMA DE DEDILHADO - AREAS DE METRICA E LINHAS DE       *
000400       *    RELATORIO COMUNS AO RELNOT (AVALIACAO) E AO RELNOT2       *
000500       *    (TREINAMENTO)                                              *
000600       *    ANALISTA       : J. KOIKE                                 *
000700       *    PROGRAMADOR(A) : R. AZEVEDO                                *
000800       *    DATA CRIACAO   : 10/06/1999                                *
000900       *    VRS         DATA           DESCRICAO                       *
001000       *    1.0         10/06/1999     IMPLANTACAO                     *
001100       *=============================================================*
001200       *
001300        01  REG-METRICA.
001400            05  MT-NOTA-OK              PIC 9(01)V9(04).
001500            05  MT-MAO-OK               PIC 9(01)V9(04).
001600            05  MT-DEDO-OK              PIC 9(01)V9(04).
001700            05  FILLER                  PIC X(05).
001800       *
001900        01  CAB-REL1.
002000            05  FILLER                  PIC X(20) VALUE SPACES.
002100            05  FILLER                  PIC X(38)
002200                VALUE 'SISTEMA DE DEDILHADO - RELATORIO'.
002300            05  FILLER                  PIC X(04) VALUE 'PG. '.
002400            05  CAB1-PAGINA             PIC ZZ.ZZ9.
002500            05  FILLER                  PIC X(11) VALUE SPACES.
002600       *
002700        01  CAB-REL2.
002800            05  FILLER                  PIC X(20) VALUE SPACES.
002900            05  CAB2-TITULO             PIC X(53) VALUE SPACES.
003000            05  FILLER                  PIC X(07) VALUE SPACES.
003100       *
003200        01  DET-AVALIA.
003300            05  FILLER                  PIC X(05) VALUE SPACES.
003400            05  DET-AV-ROTULO           PIC X(20).
003500            05  FILLER                  PIC X(05) VALUE SPACES.
003600            05  DET-AV-VALOR            PIC Z9.9999.
003700            05  FILLER                  PIC X(45) VALUE SPACES.
003800       *
003900        01  DET-RODADA.
004000            05  FILLER                  PIC X(05) VALUE SPACES.
004100            05  DET-RD-RODADA           PIC 9(02).
004200            05  FILLER                  PIC X(03) VALUE SPACES.
004300            05  DET-RD-PESO             PIC X(14).
004400            05  FILLER                  PIC X(02) VALUE SPACES.
004500            05  DET-RD-MULT             PIC Z9.999.
004600            05  FILLER                  PIC X(02) VALUE SPACES.
004700            05  DET-RD-VALOR            PIC ZZ9.999.
004800            05  FILLER                  PIC X(02) VALUE SPACES.
004900            05  DET-RD-ACERTO           PIC Z9.9999.
005000            05  FILLER                  PIC X(31) VALUE SPACES.
005100       *
005200        01  DET-FINAL.
005300            05  FILLER                  PIC X(05) VALUE SPACES.
005400            05  DET-FN-ROTULO           PIC X(26).
005500            05  DET-FN-VALOR            PIC Z9.9999.
005600            05  FILLER                  PIC X(01) VALUE SPACES.
005700            05  DET-FN-SINAL            PIC X(01).
005800            05  FILLER                  PIC X(46) VALUE SPACES.
