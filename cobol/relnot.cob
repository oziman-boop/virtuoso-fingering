000100        IDENTIFICATION DIVISION.
000200        PROGRAM-ID. RELNOT-COB.
000300        AUTHOR. M. PRADO.
000400        INSTALLATION. EMPRESA S/A - CPD.
000500        DATE-WRITTEN. 19/11/1999.
000600        DATE-COMPILED.
000700        SECURITY. NONE.
000800       *=============================================================*
000900       *    SISTEMA DE DEDILHADO - AVALIACAO CONTRA GABARITO          *
001000       *    (CARGA E VALIDACAO DO GABARITO / CALCULO DE ACERTO)        *
001100       *    ANALISTA       : J. KOIKE                                 *
001200       *    PROGRAMADOR(A) : M. PRADO                                  *
001300       *    FINALIDADE : VALIDAR O ARQUIVO DE GABARITO (ANOTACOES DE   *
001400       *                 ESPECIALISTA), REPETIR INTERNAMENTE A LEITURA *
001500       *                 DAS NOTAS / MONTAGEM DE ACORDE / CALCULO,     *
001600       *                 CONFRONTAR O DEDILHADO PREVISTO COM O         *
001700       *                 GABARITO E IMPRIMIR O RELATORIO DE ACERTO.    *
001800       *    DATA CRIACAO : 19/11/1999                                  *
001900       *                                                               *
002000       *    ESTE PROGRAMA NAO LE O SAIFEAT DO ENTNOTAS-COB NEM O       *
002100       *    SAIANOT DO CADNOTAS-COB - ELE REFAZ, POR CONTA PROPRIA, A  *
002200       *    LEITURA DO NOTAIN, A ORDENACAO POR SORT, O AGRUPAMENTO DE  *
002300       *    ACORDE E O CALCULO DE CUSTO MINIMO POR PROGRAMACAO         *
002400       *    DINAMICA, PARA PODER RODAR ISOLADO NUM AMBIENTE DE         *
002500       *    HOMOLOGACAO/AUDITORIA SEM DEPENDER DE UM LOTE ANTERIOR     *
002550       *    TER RODADO CERTO.                                          *
002600       *=============================================================*
002700       *    VRS      DATA        PROGRAMADOR   DESCRICAO               *
002800       *    1.5      19/11/1999  M.PRADO       IMPLANTACAO - LEITURA E *
002900       *                                       ORDENACAO DE NOTAS      *
003000       *                                                               *
003100       *    1.6      14/01/2000  M.PRADO       INCLUIDO AGRUPAMENTO DE *
003200       *                                       ACORDE E CALCULO INTERNO*
003300       *                                                               *
003400       *    1.7      30/01/2000  R.AZEVEDO     VALIDACAO DO GABARITO E *
003500       *                                       CALCULO DE ACERTO       *
003600       *                                                               *
003700       *    1.8      12/02/2000  R.AZEVEDO     IMPRESSO O RELATORIO DE *
003800       *                                       AVALIACAO               *
003900       *    1.9      04/12/1999  M.PRADO       PAGINACAO DO RELATORIO  *
004000       *                                       AJUSTADA PARA O ANO 2000*
004100       *                                                               *
004200       *    2.0      02/09/2001  R.AZEVEDO     PADRONIZADOS OS         *
004300       *                                       LEIAUTES POR COPY       *
004400       *                                       (NOTEREC/PARMREC/       *
004500       *                                       ANOTREC/METRREC)        *
004600       *    2.1      22/07/2005  R.CASTRO      AMPLIADO O COMENTARIO   *
004700       *                                       DE MANUTENCAO DO FONTE, *
004800       *                                       PARAGRAFO A PARAGRAFO,  *
004900       *                                       SEM ALTERAR A LOGICA    *
005000       *=============================================================*
005100 
005200       *---------------------------------------------------------------*
005300       *  ENVIRONMENT DIVISION - AMBIENTE E ARQUIVOS. NOTAIN E PARMCST *
005400       *  SAO OS MESMOS ARQUIVOS DE ENTRADA DO ENTNOTAS-COB/CADNOTAS-  *
005500       *  COB; GABARIT E' EXCLUSIVO DESTE PROGRAMA.                    *
005600       *---------------------------------------------------------------*
005700        ENVIRONMENT DIVISION.
005800        CONFIGURATION SECTION.
005900        SPECIAL-NAMES. C01 IS TOP-OF-FORM.
006000        INPUT-OUTPUT SECTION.
006100        FILE-CONTROL.
006200 
006300       *    NOTAIN - O MESMO ARQUIVO DE EVENTOS MIDI QUE O ENTNOTAS-   *
006400       *    COB LE; AQUI E' RELIDO DO ZERO, SEM PASSAR PELO SAIFEAT.   *
006500            SELECT NOTAIN  ASSIGN TO NOTAIN
006600                           ORGANIZATION IS LINE SEQUENTIAL
006700                           ACCESS MODE IS SEQUENTIAL
006800                           FILE STATUS IS WS-STAT-NOTAIN.
006900 
007000       *    PARMCST - OS MESMOS PESOS DE CUSTO USADOS PELO CADNOTAS-   *
007100       *    COB PARA O CALCULO INTERNO PODER REPRODUZIR O MESMO        *
007200       *    DEDILHADO.                                                 *
007300            SELECT PARMCST ASSIGN TO PARMCST
007400                           ORGANIZATION IS LINE SEQUENTIAL
007500                           ACCESS MODE IS SEQUENTIAL
007600                           FILE STATUS IS WS-STAT-PARMCST.
007700 
007800       *    GABARIT - ANOTACOES DE UM ESPECIALISTA HUMANO, TRATADAS    *
007900       *    COMO VERDADE DE REFERENCIA PARA MEDIR O ACERTO DO CALCULO. *
008000            SELECT GABARIT ASSIGN TO GABARIT
008100                           ORGANIZATION IS LINE SEQUENTIAL
008200                           ACCESS MODE IS SEQUENTIAL
008300                           FILE STATUS IS WS-STAT-GABARIT.
008400 
008500       *    SORTNOTA - ARQUIVO DE TRABALHO DO SORT VERB, USADO SO'    *
008600       *    PARA ORDENAR AS NOTAS DO NOTAIN POR INICIO/PITCH.          *
008700            SELECT SORTNOTA ASSIGN TO DISK.
008800       *    RELAVAL - RELATORIO IMPRESSO DE AVALIACAO (3 LINHAS DE     *
008900       *    METRICA POR EXECUCAO).                                     *
009000            SELECT RELAVAL ASSIGN TO PRINTER.
009100 
009200       *---------------------------------------------------------------*
009300       *  DATA DIVISION - FILE SECTION.                                *
009400       *---------------------------------------------------------------*
009500        DATA DIVISION.
009600        FILE SECTION.
009700 
009800       *    REG-NOTAIN (COPY NOTEREC) - UM EVENTO MIDI POR LINHA,      *
009900       *    IGUAL AO QUE O ENTNOTAS-COB LE.                            *
010000        FD  NOTAIN
010100            LABEL RECORD STANDARD.
010200        COPY NOTEREC.
010300 
010400       *    REG-PARM (COPY PARMREC) - LIDO INTEIRO NUM UNICO READ EM  *
010500       *    0010-ABRE-ARQUIVOS.                                        *
010600        FD  PARMCST
010700            LABEL RECORD STANDARD.
010800        COPY PARMREC.
010900 
011000       *    REG-ANOT (COPY ANOTREC) - REUTILIZADO AQUI PARA LER O     *
011100       *    GABARIT, QUE TEM O MESMO LEIAUTE DAS ANOTACOES QUE O       *
011200       *    CADNOTAS-COB PRODUZ.                                       *
011300        FD  GABARIT
011400            LABEL RECORD STANDARD.
011500        COPY ANOTREC.
011600 
011700       *    LINHA GENERICA DE 88 COLUNAS PARA O RELATORIO IMPRESSO -   *
011800       *    AS LINHAS REAIS VEM DO COPY METRREC (CAB-REL1/CAB-REL2/    *
011900       *    DET-AVALIA).                                               *
012000        FD  RELAVAL
012100            LABEL RECORD OMITTED.
012200        01  REG-RELAVAL                  PIC X(88).
012300 
012400       *    REGISTRO DE TRABALHO DO SORT - SO' PITCH E INICIO         *
012500       *    INTERESSAM PARA A ORDENACAO; O RESTO DAS FEATURES E'       *
012600       *    RECALCULADO DEPOIS, EM 0300-CALCULA-ACORDE.                *
012700        SD  SORTNOTA.
012800        01  REG-SORTNOTA.
012900            05  SN-PITCH                 PIC 9(03).
013000            05  SN-INICIO                PIC 9(05)V9(06).
013100            05  FILLER                   PIC X(06).
013200 
013300       *---------------------------------------------------------------*
013400       *  WORKING-STORAGE SECTION.                                     *
013500       *---------------------------------------------------------------*
013600        WORKING-STORAGE SECTION.
013700       *                                                               *
013800       *    AREAS DE STATUS DE ARQUIVO                                 *
013900       *                                                               *
014000        01  WS-STAT-NOTAIN               PIC X(02) VALUE SPACES.
014100       *    '00' OK, '10' FIM DE ARQUIVO - TESTADO EM 0110-LOOP.       *
014200            88  WS-NOTAIN-OK                 VALUE '00'.
014300            88  WS-NOTAIN-FIM                VALUE '10'.
014400 
014500        01  WS-STAT-PARMCST              PIC X(02) VALUE SPACES.
014600            88  WS-PARMCST-OK                VALUE '00'.
014700 
014800        01  WS-STAT-GABARIT              PIC X(02) VALUE SPACES.
014900       *    '10' MARCA O FIM NATURAL DA LEITURA EM 0200-LE-GABARITO.   *
015000            88  WS-GABARIT-OK                VALUE '00'.
015100            88  WS-GABARIT-FIM               VALUE '10'.
015200 
015300       *    METRREC TRAZ AS TRES METRICAS (MT-NOTA-OK/MT-MAO-OK/       *
015400       *    MT-DEDO-OK) E AS LINHAS DE IMPRESSAO DO RELATORIO -        *
015500       *    COMPARTILHADO COM O RELNOT2-COB.                           *
015600        COPY METRREC.
015700 
015800       *                                                               *
015900       *    CONTADORES E SUBSCRITOS - TODOS COMP                       *
016000       *                                                               *
016100       *    LIMITE DA TABELA DE NOTAS/GABARITO - PROTEGE AS OCCURS     *
016200       *    2000 TIMES DAS TABELAS ABAIXO.                             *
016300        77  WS-MAX-NOTAS                 PIC 9(05) COMP VALUE 2000.
016400       *    QUANTAS NOTAS FORAM LIDAS DO NOTAIN E QUANTAS ANOTACOES    *
016500       *    FORAM LIDAS DO GABARIT - PODEM DIVERGIR, DAI' O TRUNCA-    *
016600       *    MENTO PARA WS-QTD-COMUM EM 0500-TRUNCA.                    *
016700        77  WS-QTD-NOTAS                 PIC 9(05) COMP VALUE ZERO.
016800        77  WS-QTD-GAB                   PIC 9(05) COMP VALUE ZERO.
016900        77  WS-QTD-COMUM                 PIC 9(05) COMP VALUE ZERO.
017000       *    WS-QTD-COMUM E' O MENOR ENTRE WS-QTD-NOTAS E WS-QTD-GAB - O*
017100       *    TRECHO COMUM AS DUAS SEQUENCIAS, USADO POR 0500-TRUNCA.    *
017200       *    WS-I/WS-J PERCORREM NOTAS; WS-K/WS-KA/WS-KB PERCORREM OS   *
017300       *    10 ESTADOS (MAO,DEDO), MESMO PAPEL QUE NO CADNOTAS-COB.    *
017400        77  WS-I                         PIC 9(05) COMP VALUE ZERO.
017500        77  WS-J                         PIC 9(05) COMP VALUE ZERO.
017600        77  WS-K                         PIC 9(02) COMP VALUE ZERO.
017700        77  WS-KA                        PIC 9(02) COMP VALUE ZERO.
017800        77  WS-KB                        PIC 9(02) COMP VALUE ZERO.
017900       *    INDICE DA NOTA QUE ABRIU O GRUPO DE ACORDE CORRENTE,       *
018000       *    USADO EM 0310-AGRUPA.                                      *
018100        77  WS-GRUPO-INICIO              PIC 9(05) COMP VALUE ZERO.
018200       *    PAGINACAO DO RELATORIO IMPRESSO.                          *
018300        77  WS-CONT-PG                   PIC 9(04) COMP VALUE ZERO.
018400       *    CONTADORES DE ACERTO USADOS EM 0500-AVALIA - NOTA/MAO/     *
018500       *    DEDO CERTOS, E QUANTAS NOTAS TIVERAM A MAO CERTA (BASE     *
018600       *    DO CALCULO DE FINGER-ACCURACY, QUE SO' FAZ SENTIDO ONDE A  *
018700       *    MAO JA' ESTAVA CERTA).                                     *
018800        77  WS-CONT-ACERTO-NOTA          PIC 9(05) COMP VALUE ZERO.
018900        77  WS-CONT-ACERTO-MAO           PIC 9(05) COMP VALUE ZERO.
019000        77  WS-CONT-MAO-OK               PIC 9(05) COMP VALUE ZERO.
019100        77  WS-CONT-ACERTO-DEDO          PIC 9(05) COMP VALUE ZERO.
019200       *    ESTES QUATRO CONTADORES SAO ZERADOS E RECALCULADOS A CADA  *
019300       *    CHAMADA DE 0500-AVALIA - NAO HA' ACUMULO ENTRE EXECUCOES.  *
019400       *    NOME DO CAMPO QUE FALHOU A VALIDACAO DE PARAMETRO.         *
019500        77  WS-CAMPO-FALTANTE            PIC X(40) VALUE SPACES.
019600       *    DIFERENCA DE TEMPO ENTRE A NOTA CORRENTE E O INICIO DO     *
019700       *    GRUPO DE ACORDE, E A TOLERANCIA (30 MILISSEGUNDOS) PARA    *
019800       *    CONSIDERAR DUAS NOTAS "SIMULTANEAS" - MESMOS VALORES DO    *
019900       *    ENTNOTAS-COB, PARA O AGRUPAMENTO SAIR IDENTICO.            *
020000        77  WS-DIFERENCA-TEMPO           PIC S9(05)V9(06) VALUE ZERO.
020100        77  WS-TOLERANCIA-ACORDE         PIC 9(01)V9(06) VALUE 0.030000.
020200       *    MAO PREFERIDA PARA A NOTA 1 E MELHOR CUSTO/PREDECESSOR DE  *
020300       *    UM LACO DE BUSCA DE CUSTO MINIMO - MESMO PAPEL DO         *
020350       *    CADNOTAS-COB.                                              *
020400        77  WS-PREF-MAO                  PIC X(01) VALUE SPACES.
020500        77  WS-MELHOR-CUSTO              PIC S9(05)V9(06) VALUE ZERO.
020600        77  WS-MELHOR-PRED               PIC 9(02) VALUE ZERO.
020700       *    WS-MELHOR-CUSTO/WS-MELHOR-PRED SAO REAPROVEITADOS TANTO NO *
020800       *    AVANCO (3110) QUANTO NO RETROCESSO (3200) - SAO CAMPOS DE  *
020900       *    TRABALHO DE VIDA CURTA, NAO PRECISAM SER DISTINTOS.        *
021000 
021100       *                                                               *
021200       *    TABELA CONSTANTE DOS 10 ESTADOS (MAO,DEDO) - MESMA          *
021300       *    ORDEM DE DESEMPATE USADA NO CADNOTAS-COB                    *
021400       *                                                               *
021500       *    REPETIDA AQUI (E NO RELNOT2-COB) PORQUE A CASA NAO         *
021600       *    COMPARTILHA TABELAS DE VALORES ENTRE PROGRAMAS VIA COPY -  *
021700       *    SO' LEIAUTES DE REGISTRO SAO COMPARTILHADOS.                *
021800        01  WS-ESTADOS-INIC.
021900            05  FILLER                   PIC X(02) VALUE 'L1'.
022000            05  FILLER                   PIC X(02) VALUE 'L2'.
022100            05  FILLER                   PIC X(02) VALUE 'L3'.
022200            05  FILLER                   PIC X(02) VALUE 'L4'.
022300            05  FILLER                   PIC X(02) VALUE 'L5'.
022400            05  FILLER                   PIC X(02) VALUE 'R1'.
022500            05  FILLER                   PIC X(02) VALUE 'R2'.
022600            05  FILLER                   PIC X(02) VALUE 'R3'.
022700            05  FILLER                   PIC X(02) VALUE 'R4'.
022800            05  FILLER                   PIC X(02) VALUE 'R5'.
022900        01  WS-ESTADOS REDEFINES WS-ESTADOS-INIC.
023000            05  WS-ES OCCURS 10 TIMES.
023100                10  WS-ES-MAO            PIC X(01).
023200                10  WS-ES-DEDO           PIC 9(01).
023300 
023400       *    TABELA EM MEMORIA DAS NOTAS, MONTADA PELO SORT (0110/0120) *
023500       *    E COMPLETADA COM O TAMANHO DE ACORDE POR 0300-CALCULA-     *
023600       *    ACORDE.                                                    *
023700        01  WS-TAB-NOTA.
023800            05  WS-NT OCCURS 2000 TIMES.
023900                10  WS-NT-PITCH          PIC 9(03).
024000                10  WS-NT-INICIO         PIC 9(05)V9(06).
024100                10  WS-NT-GRUPO          PIC 9(05) COMP.
024200                10  WS-NT-ACORDE         PIC 9(03).
024300       *    WS-NT-ACORDE GUARDA O TAMANHO DO GRUPO DE ACORDE AO QUAL A *
024400       *    NOTA PERTENCE - E' O UNICO CAMPO DERIVADO QUE O CALCULO DE *
024500       *    CUSTO DESTE PROGRAMA PRECISA (SO' USA O TAMANHO DO ACORDE).*
024600                10  FILLER               PIC X(04).
024700 
024800       *    TABELAS DA PROGRAMACAO DINAMICA - MESMO PAPEL DO           *
024900       *    CADNOTAS-COB (CUSTO ACUMULADO, PREDECESSOR, CAMINHO).      *
025000        01  WS-TAB-CUSTO.
025100            05  WS-TC-NOTA OCCURS 2000 TIMES.
025200                10  WS-TAB-CUSTO-COL OCCURS 10 TIMES
025300                                         PIC S9(05)V9(06).
025400            05  FILLER                   PIC X(04).
025500        01  WS-TAB-PRED.
025600            05  WS-TP-NOTA OCCURS 2000 TIMES.
025700                10  WS-TAB-PRED-COL OCCURS 10 TIMES PIC 9(02).
025800            05  FILLER                   PIC X(04).
025900        01  WS-CAMINHO.
026000            05  WS-CAMINHO-NOTA OCCURS 2000 TIMES  PIC 9(02).
026100       *    WS-CAMINHO-NOTA(WS-I) GUARDA O INDICE (1-10) DO ESTADO     *
026200       *    MAO/DEDO ESCOLHIDO PELO CALCULO PARA A NOTA WS-I, APOS O   *
026300       *    RETROCESSO EM 3200-RETROCEDE.                              *
026400            05  FILLER                             PIC X(04).
026500 
026600       *    TABELA DAS ANOTACOES DO GABARIT (MAO/DEDO POR NOTA),       *
026700       *    CARREGADA POR 0200-VALIDA-GABARITO E CONFRONTADA COM       *
026800       *    WS-CAMINHO-NOTA EM 0510-COMPARA-NOTA.                      *
026900        01  WS-TAB-GABARITO.
027000            05  WS-GB OCCURS 2000 TIMES.
027100                10  WS-GB-MAO            PIC X(01).
027200                10  WS-GB-DEDO           PIC 9(01).
027300                10  FILLER               PIC X(02).
027400 
027500       *                                                               *
027600       *    AREA DE TRABALHO DO 2000-CUSTO-TOTAL -                      *
027700       *    MESMA FORMULA DO CADNOTAS-COB                               *
027800       *                                                               *
027900        01  WS-AREA-CUSTO.
028000            05  WS-CT-MAO-A              PIC X(01).
028100            05  WS-CT-DEDO-A             PIC 9(01).
028200            05  WS-CT-PITCH-A            PIC 9(03).
028300            05  WS-CT-MAO-B              PIC X(01).
028400            05  WS-CT-DEDO-B             PIC 9(01).
028500            05  WS-CT-PITCH-B            PIC 9(03).
028600            05  WS-CT-CHORD              PIC 9(03).
028700            05  WS-CT-INTERVALO          PIC S9(03).
028800            05  WS-CT-ESTICA             PIC S9(05)V9(06).
028900            05  WS-CT-CRUZA              PIC S9(05)V9(06).
029000            05  WS-CT-REPETE             PIC S9(05)V9(06).
029100            05  WS-CT-TROCA-MAO          PIC S9(05)V9(06).
029200            05  WS-CT-ACORDE-COST        PIC S9(05)V9(06).
029300            05  WS-CT-FRACO              PIC S9(05)V9(06).
029400            05  WS-CT-CUSTO              PIC S9(05)V9(06).
029500            05  WS-CT-CUSTO-INIC         PIC S9(05)V9(06).
029600            05  WS-CT-ACUM               PIC S9(06)V9(06).
029700            05  WS-CT-ALCANCE            PIC 9(02).
029800            05  WS-CT-EXCESSO            PIC S9(03).
029900            05  WS-CT-EXCESSO-ACORDE     PIC S9(03).
030000            05  WS-CT-LO                 PIC 9(01).
030100            05  WS-CT-HI                 PIC 9(01).
030200            05  WS-CT-ACHOU              PIC X(01).
030300            05  WS-CT-DIR-PITCH-SOBE     PIC X(01).
030400            05  WS-CT-DIR-DEDO-SOBE      PIC X(01).
030500       *    WS-CT-DIR-PITCH-SOBE / WS-CT-DIR-DEDO-SOBE SAO USADOS SO'  *
030600       *    DENTRO DE 2210-VERIFICA-DIRECAO PARA DETECTAR CRUZAMENTO - *
030700       *    'S' SE O VALOR SOBE DO ESTADO A PARA O ESTADO B.           *
030800            05  FILLER                   PIC X(10).
030900 
031000       *---------------------------------------------------------------*
031100       *  PROCEDURE DIVISION - ORDEM: ABRE ARQUIVOS, VALIDA PARAMETRO, *
031200       *  RECARREGA/REORDENA/REAGRUPA AS NOTAS, VALIDA O GABARITO,     *
031300       *  CALCULA O DEDILHADO, AVALIA CONTRA O GABARITO E IMPRIME.     *
031400       *---------------------------------------------------------------*
031500        PROCEDURE DIVISION.
031600 
031700       *===============================================================*
031800       *  0010-ABRE-ARQUIVOS - PARMCST E' LIDO E FECHADO LOGO NO       *
031900       *  INICIO (SO' PRECISA DE UM READ); GABARIT E RELAVAL FICAM     *
032000       *  ABERTOS ATE' O FIM DO PROGRAMA. NOTAIN E' ABERTO SO' DENTRO  *
032100       *  DE 0110-SELECIONA, JA' QUE E' LIDO POR UM INPUT PROCEDURE.   *
032200       *===============================================================*
032300        0010-ABRE-ARQUIVOS.
032400            OPEN INPUT PARMCST.
032500       *    SEM PARMCST NAO HA' COMO CALCULAR CUSTO ALGUM -            *
032600       *    ABORTA DIRETO, NADA MAIS FOI ABERTO AINDA.                 *
032700       *    FILE STATUS DIFERENTE DE '00' LOGO APOS O OPEN SO' PODE SER*
032800       *    '35' (ARQUIVO INEXISTENTE) NESTE PONTO DO PROGRAMA.        *
032900            IF NOT WS-PARMCST-OK
033000               DISPLAY 'RELNOT-COB - PARMCST NAO ENCONTRADO - '
033100                       'STATUS ' WS-STAT-PARMCST
033200               STOP RUN.
033300            READ PARMCST INTO REG-PARM.
033400            CLOSE PARMCST.
033500            OPEN INPUT GABARIT.
033600       *    SEM GABARIT NAO HA' CONTRA O QUE AVALIAR - ABORTA.         *
033700       *    MESMA VERIFICACAO DE OPEN QUE ACIMA, AGORA PARA O ARQUIVO D*
033800       *    GABARITO - SEM ELE NAO HA' REFERENCIA PARA COMPARAR.       *
033900            IF NOT WS-GABARIT-OK
034000               DISPLAY 'RELNOT-COB - GABARIT NAO ENCONTRADO - '
034100                       'STATUS ' WS-STAT-GABARIT
034200               STOP RUN.
034300            OPEN OUTPUT RELAVAL.
034400 
034500       *===============================================================*
034600       *  0020-PROCESSA-PRINCIPAL - PARAGRAFO PRINCIPAL: VALIDA        *
034700       *  PARAMETRO, REFAZ INTERNAMENTE A LEITURA/ORDENACAO/           *
034800       *  AGRUPAMENTO E O CALCULO DE CUSTO MINIMO, DEPOIS AVALIA       *
034810       *  E IMPRIME.                                                   *
034900       *===============================================================*
035000        0020-PROCESSA-PRINCIPAL.
035100       *    PRIMEIRA COISA DO PARAGRAFO PRINCIPAL - SE ALGUM PESO OU A *
035200       *    TABELA DE ALCANCE ESTIVER FALTANDO, O JOB ABORTA AQUI MESMO*
035300       *    ANTES DE TOCAR EM QUALQUER ARQUIVO DE NOTAS OU GABARITO.   *
035400            PERFORM 1000-VALIDA-PARAMETRO.
035500       *    O SORT VERB FAZ A ORDENACAO ASCENDENTE POR INICIO/PITCH -  *
035600       *    0110-SELECIONA ALIMENTA O SORT (RELEASE), 0120-CARREGA-    *
035700       *    ORDENADA CONSOME O RESULTADO JA' ORDENADO (RETURN).        *
035800            SORT SORTNOTA ASCENDING KEY SN-INICIO SN-PITCH
035900                 INPUT  PROCEDURE 0110-SELECIONA
036000                 OUTPUT PROCEDURE 0120-CARREGA-ORDENADA.
036100       *    O AGRUPAMENTO DE ACORDE PRECISA RODAR ANTES DA VALIDACAO DO*
036200       *    GABARITO PORQUE O CALCULO (MAIS ADIANTE) DEPENDE DO TAMANHO*
036300       *    DE ACORDE JA' CALCULADO EM WS-NT-ACORDE.                   *
036400            PERFORM 0300-CALCULA-ACORDE.
036500            PERFORM 0200-VALIDA-GABARITO.
036600       *    SEM NOTAS NAO HA' O QUE CALCULAR - PULA DIRETO             *
036700       *    PARA A AVALIACAO (QUE VAI DAR ZERO EM TUDO).               *
036800       *    ARQUIVO DE NOTAS VAZIO NAO E' ERRO FATAL - O RELATORIO SAI *
036900       *    COM AS TRES METRICAS ZERADAS, EM VEZ DE ABORTAR O JOB.     *
037000       *    SEM NOTAS NAO HA' O QUE AGRUPAR EM ACORDES - PULA AS DUAS  *
037100       *    PASSAGENS DE AGRUPAMENTO.                                  *
037200            IF WS-QTD-NOTAS = ZERO
037300               GO TO 0090-SEM-NOTAS.
037400            PERFORM 3000-INICIALIZA.
037500            PERFORM 3100-AVANCA
037600                    VARYING WS-I FROM 2 BY 1 UNTIL WS-I > WS-QTD-NOTAS.
037700            PERFORM 3200-RETROCEDE.
037800        0090-SEM-NOTAS.
037900       *    PONTO DE ENCONTRO DO CAMINHO NORMAL (CALCULO RODOU) E DO   *
038000       *    CAMINHO DE ARQUIVO VAZIO (GO TO ACIMA) - DAQUI PARA BAIXO A*
038100       *    LOGICA E' A MESMA NOS DOIS CASOS.                          *
038200            PERFORM 0500-AVALIA.
038300            PERFORM 0700-IMPRIME-RELAT.
038400       *    FECHAMENTO FINAL DOS ARQUIVOS - NOTAIN E PARMCST JA' FORAM *
038500       *    FECHADOS BEM ANTES, LOGO APOS SEREM LIDOS POR COMPLETO.    *
038600            CLOSE GABARIT.
038700            CLOSE RELAVAL.
038800            STOP RUN.
038900 
039000       *===============================================================*
039100       *  1000-VALIDA-PARAMETRO SECTION - MESMA REGRA DO CADNOTAS-COB, *
039200       *  REPETIDA AQUI PORQUE ESTE PROGRAMA NAO DEPENDE DO CADNOTAS-  *
039300       *  COB TER RODADO - VALIDA O PARMCST POR CONTA PROPRIA.         *
039400       *===============================================================*
039500        1000-VALIDA-PARAMETRO SECTION.
039600        1000-CHECA-CAMPOS.
039700       *    CADA IF TESTA UM CAMPO OBRIGATORIO DO PARMREC E, SE FALTAR,*
039800       *    GRAVA O NOME DO CAMPO E VAI PARA O ERRO COMUM.             *
039900       *    CADA CAMPO DE PESO E' TESTADO SEPARADAMENTE PARA A MENSAGEM*
040000       *    DE ERRO PODER APONTAR EXATAMENTE QUAL FICOU DE FORA.       *
040100            IF PC-PESO-ESTICA NOT NUMERIC
040200               MOVE 'PESO-ESTICA' TO WS-CAMPO-FALTANTE
040300               GO TO 1080-ERRO-PARAMETRO.
040400            IF PC-PESO-CRUZA NOT NUMERIC
040500               MOVE 'PESO-CRUZA' TO WS-CAMPO-FALTANTE
040600               GO TO 1080-ERRO-PARAMETRO.
040700            IF PC-PESO-REPETE NOT NUMERIC
040800               MOVE 'PESO-REPETE' TO
040900                    WS-CAMPO-FALTANTE
041000               GO TO 1080-ERRO-PARAMETRO.
041100            IF PC-PESO-TROCA-MAO NOT NUMERIC
041200               MOVE 'PESO-TROCA-MAO' TO
041300                    WS-CAMPO-FALTANTE
041400               GO TO 1080-ERRO-PARAMETRO.
041500            IF PC-PESO-ACORDE NOT NUMERIC
041600               MOVE 'PESO-ACORDE' TO
041700                    WS-CAMPO-FALTANTE
041800               GO TO 1080-ERRO-PARAMETRO.
041900            IF PC-PESO-DEDO-FRACO NOT NUMERIC
042000               MOVE 'PESO-DEDO-FRACO' TO
042100                    WS-CAMPO-FALTANTE
042200               GO TO 1080-ERRO-PARAMETRO.
042300       *    ULTIMO CAMPO ESCALAR ANTES DA TABELA DE ALCANCE - SE PASSAR*
042400       *    DAQUI, SO' RESTA VALIDAR AS 10 LINHAS DA TABELA.           *
042500            IF PC-CORTE-MAO NOT NUMERIC
042600               MOVE 'CORTE-MAO' TO WS-CAMPO-FALTANTE
042700               GO TO 1080-ERRO-PARAMETRO.
042800       *    TODAS AS 10 LINHAS DA TABELA DE ALCANCE PRECISAM ESTAR     *
042900       *    PREENCHIDAS.                                               *
043000            PERFORM 1050-CHECA-TABELA-ALCANCE
043100                    VARYING WS-K FROM 1 BY 1 UNTIL WS-K > 10.
043200            GO TO 1090-FIM-VALIDA.
043300 
043400        1050-CHECA-TABELA-ALCANCE.
043500       *    PARAGRAFO EXECUTADO 10 VEZES (PERFORM VARYING WS-K) - UMA  *
043600       *    VEZ POR LINHA DA TABELA DE ALCANCE MAXIMO ENTRE PARES DE   *
043700       *    DEDOS.                                                     *
043800       *    LINHA EM BRANCO NA TABELA DE ALCANCE - PARAMETRO INCOMPLETO*
043900       *    MESMO TRATAMENTO DE ERRO DOS CAMPOS ESCALARES.             *
044000            IF PC-PAR-CHAVE(WS-K) = SPACES
044100               MOVE 'TABELA DE ALCANCE' TO WS-CAMPO-FALTANTE
044200               GO TO 1080-ERRO-PARAMETRO.
044300       *    A CHAVE (PAR DE DEDOS) ESTAVA PREENCHIDA MAS O ALCANCE EM S*
044400       *    NAO E' NUMERICO - TAMBEM E' PARAMETRO INVALIDO.            *
044500            IF PC-PAR-ALCANCE(WS-K) NOT NUMERIC
044600               MOVE 'TABELA DE ALCANCE' TO WS-CAMPO-FALTANTE
044700               GO TO 1080-ERRO-PARAMETRO.
044800 
044900        1080-ERRO-PARAMETRO.
045000       *    NESTE PONTO SO' PARMCST (JA' FECHADO) E GABARIT/RELAVAL    *
045100       *    ESTAO ABERTOS - NOTAIN AINDA NAO FOI TOCADO.               *
045200            DISPLAY 'RELNOT-COB - PARAMETRO OBRIGATORIO AUSENTE - '
045300                    WS-CAMPO-FALTANTE
045400            CLOSE GABARIT
045500            CLOSE RELAVAL
045600            STOP RUN.
045700        1090-FIM-VALIDA.
045800       *    PARAGRAFO VAZIO DE EFEITO - SO' EXISTE PARA SER O ALVO DO  *
045900       *    GO TO 1090-FIM-VALIDA QUANDO TODOS OS CAMPOS PASSAM.       *
046000            EXIT.
046100 
046200       *===============================================================*
046300       *  0110-SELECIONA / 0120-CARREGA-ORDENADA - LEITURA E           *
046400       *  ORDENACAO DAS NOTAS, REPETIDAS AQUI DENTRO DO AVALIADOR PARA *
046500       *  NAO DEPENDER DO ENTNOTAS-COB TER RODADO ANTES.               *
046600       *===============================================================*
046700        0110-SELECIONA SECTION.
046800        0110-LE-NOTAIN.
046900       *    PRIMEIRO PARAGRAFO DA INPUT PROCEDURE DO SORT - ABRE O     *
047000       *    ARQUIVO ANTES DO PRIMEIRO READ.                            *
047100            OPEN INPUT NOTAIN.
047200       *    SEM NOTAIN NAO HA' O QUE AVALIAR - FECHA O QUE JA' ESTA'   *
047300       *    ABERTO (GABARIT/RELAVAL) ANTES DE ABORTAR.                 *
047400       *    QUALQUER STATUS DIFERENTE DE '00'/'10' E' CONDICAO ANORMAL *
047500       *    LEITURA - NAO HA' COMO CONTINUAR PROCESSANDO ESTE ARQUIVO. *
047600            IF NOT WS-NOTAIN-OK
047700               DISPLAY 'RELNOT-COB - NOTAIN NAO ENCONTRADO - '
047800                       'STATUS ' WS-STAT-NOTAIN
047900               CLOSE GABARIT
048000               CLOSE RELAVAL
048100               STOP RUN.
048200        0110-LOOP.
048300       *    LACO PRINCIPAL DE LEITURA - CADA VOLTA LE UMA LINHA E      *
048400       *    DECIDE SE ELA VAI PARA O SORT (RELEASE) OU E' DESCARTADA.  *
048500            READ NOTAIN.
048600       *    FIM DE ARQUIVO NORMAL - SAI DO LACO DE LEITURA SEM ERRO.   *
048700            IF WS-NOTAIN-FIM
048800               GO TO 0190-FIM-SELECIONA.
048900       *    ERRO DE LEITURA DIFERENTE DE FIM DE ARQUIVO - ABORTA.      *
049000            IF NOT WS-NOTAIN-OK
049100               DISPLAY 'RELNOT-COB - ERRO DE LEITURA NO NOTAIN - '
049200                       'STATUS ' WS-STAT-NOTAIN
049300               CLOSE NOTAIN
049400               CLOSE GABARIT
049500               CLOSE RELAVAL
049600               STOP RUN.
049700       *    BATERIA (PERCUSSAO) NAO PARTICIPA DO DEDILHADO - IGNORA E  *
049800       *    LE A PROXIMA LINHA, SEM MANDAR PARA O SORT.                *
049900       *    EVENTOS DE BATERIA/PERCUSSAO NAO TEM PITCH MELODICO E NAO  *
050000       *    PARTICIPAM DO DEDILHADO - SAO FILTRADOS AQUI, ANTES DO SORT*
050100            IF NE-E-BATERIA
050200               GO TO 0110-LOOP.
050300            MOVE NE-PITCH  TO SN-PITCH
050400            MOVE NE-INICIO TO SN-INICIO
050500            RELEASE REG-SORTNOTA.
050600            GO TO 0110-LOOP.
050700        0190-FIM-SELECIONA.
050800       *    FECHA O NOTAIN ASSIM QUE A INPUT PROCEDURE TERMINA - O     *
050900       *    ARQUIVO NAO E' MAIS NECESSARIO DEPOIS DISSO, JA' QUE TODAS *
051000       *    AS NOTAS FORAM LIBERADAS PARA O SORT VIA RELEASE.          *
051100            CLOSE NOTAIN.
051200            EXIT.
051300 
051400        0120-CARREGA-ORDENADA SECTION.
051500        0120-RETORNA-SORT.
051600       *    LACO DA OUTPUT PROCEDURE - CADA RETURN TRAZ UM REGISTRO JA'*
051700       *    ORDENADO PELO SORT VERB, DO PRIMEIRO AO ULTIMO.            *
051800       *    RETURN AT END SINALIZA QUE O SORT JA' DEVOLVEU TODOS OS    *
051900       *    REGISTROS, JA' EM ORDEM ASCENDENTE DE INICIO/PITCH.        *
052000            RETURN SORTNOTA AT END
052100                GO TO 0190-FIM-CARREGA.
052200       *    LIMITE DA TABELA - MESMA PROTECAO DO CADNOTAS-COB.         *
052300       *    PROTECAO CONTRA ESTOURO DA TABELA OCCURS 2000 TIMES - UM   *
052400       *    ARQUIVO MAIOR QUE O LIMITE ABORTA O JOB EM VEZ DE TRUNCAR  *
052500       *    SILENCIOSAMENTE (TRUNCAR MUDARIA O RESULTADO SEM AVISO).   *
052600            IF WS-QTD-NOTAS >= WS-MAX-NOTAS
052700               DISPLAY 'RELNOT-COB - LIMITE DE ' WS-MAX-NOTAS
052800                       ' NOTAS EXCEDIDO'
052900               CLOSE GABARIT
053000               CLOSE RELAVAL
053100               STOP RUN.
053200            ADD 1 TO WS-QTD-NOTAS.
053300            MOVE SN-PITCH  TO WS-NT-PITCH(WS-QTD-NOTAS).
053400            MOVE SN-INICIO TO WS-NT-INICIO(WS-QTD-NOTAS).
053500            GO TO 0120-RETORNA-SORT.
053600        0190-FIM-CARREGA.
053700       *    FIM DA OUTPUT PROCEDURE - QUANDO O SORT TERMINA, WS-TAB-   *
053800       *    NOTA JA' ESTA' TOTALMENTE CARREGADA EM ORDEM.              *
053900            EXIT.
054000 
054100       *===============================================================*
054200       *  0300-CALCULA-ACORDE SECTION - MONTA APENAS O CAMPO QUE O     *
054300       *  CALCULO INTERNO PRECISA (TAMANHO DO ACORDE); TOLERANCIA/TAM. *
054400       *  DO GRUPO IGUAIS AO ENTNOTAS-COB, PARA O AGRUPAMENTO SAIR     *
054500       *  IDENTICO AO DO LOTE DE PRODUCAO.                             *
054600       *===============================================================*
054700        0300-CALCULA-ACORDE SECTION.
054800        0300-VERIFICA-VAZIO.
054900            IF WS-QTD-NOTAS = ZERO
055000               GO TO 0390-FIM-ACORDE.
055100            PERFORM 0310-AGRUPA VARYING WS-I FROM 1 BY 1
055200                    UNTIL WS-I > WS-QTD-NOTAS.
055300            PERFORM 0350-CONTA-GRUPO VARYING WS-I FROM 1 BY 1
055400                    UNTIL WS-I > WS-QTD-NOTAS.
055500        0390-FIM-ACORDE.
055600       *    SE HOUVE NOTAS, AS DUAS PASSAGENS (AGRUPA/CONTA-GRUPO) JA' *
055700       *    PREENCHERAM WS-NT-GRUPO E WS-NT-ACORDE PARA TODAS ELAS.    *
055800            EXIT.
055900 
056000        0310-AGRUPA.
056100       *    A PRIMEIRA NOTA SEMPRE ABRE O PRIMEIRO GRUPO.              *
056200       *    A PRIMEIRA NOTA DA SEQUENCIA SEMPRE ABRE O PRIMEIRO GRUPO D*
056300       *    ACORDE, INDEPENDENTE DE QUALQUER OUTRA CONDICAO.           *
056400            IF WS-I = 1
056500               MOVE 1 TO WS-GRUPO-INICIO
056600               MOVE 1 TO WS-NT-GRUPO(WS-I)
056700               GO TO 0319-FIM-AGRUPA.
056800       *    DIFERENCA CONTRA O INICIO DO GRUPO CORRENTE, NAO CONTRA A  *
056900       *    NOTA IMEDIATAMENTE ANTERIOR - MESMA REGRA DO ENTNOTAS-COB. *
057000            COMPUTE WS-DIFERENCA-TEMPO =
057100                    WS-NT-INICIO(WS-I) - WS-NT-INICIO(WS-GRUPO-INICIO)
057200       *    A SUBTRACAO PODE DAR NEGATIVA CONFORME A ORDEM DAS NOTAS - *
057300       *    VALOR ABSOLUTO E' O QUE IMPORTA PARA A TOLERANCIA.         *
057400            IF WS-DIFERENCA-TEMPO < 0
057500               COMPUTE WS-DIFERENCA-TEMPO = WS-DIFERENCA-TEMPO * -1.
057600       *    PASSOU DA TOLERANCIA - FECHA O GRUPO ANTERIOR E ABRE UM    *
057700       *    NOVO A PARTIR DESTA NOTA.                                  *
057800       *    PASSOU DOS 30 MILISSEGUNDOS DE TOLERANCIA - ESTA NOTA NAO  *
057900       *    PERTENCE MAIS AO GRUPO CORRENTE, ABRE UM GRUPO NOVO.       *
058000            IF WS-DIFERENCA-TEMPO > WS-TOLERANCIA-ACORDE
058100               MOVE WS-I TO WS-GRUPO-INICIO.
058200            MOVE WS-GRUPO-INICIO TO WS-NT-GRUPO(WS-I).
058300        0319-FIM-AGRUPA.
058400       *    PARAGRAFO VAZIO DE EFEITO - ALVO DO GO TO QUANDO A NOTA JA'*
058500       *    FOI CLASSIFICADA (PRIMEIRA NOTA OU DENTRO DA TOLERANCIA).  *
058600            EXIT.
058700 
058800        0350-CONTA-GRUPO.
058900       *    PARA CADA NOTA, CONTA QUANTAS OUTRAS NOTAS PERTENCEM AO    *
059000       *    MESMO GRUPO (INCLUSIVE ELA MESMA) - ESSE TOTAL VIRA O      *
059100       *    TAMANHO DO ACORDE USADO NO CALCULO DE CUSTO.               *
059200       *    CONTA QUANTAS NOTAS PERTENCEM AO MESMO GRUPO DA NOTA WS-I. *
059300            MOVE ZERO TO WS-NT-ACORDE(WS-I).
059400            PERFORM 0360-CONTA-PAR VARYING WS-J FROM 1 BY 1
059500                    UNTIL WS-J > WS-QTD-NOTAS.
059600 
059700        0360-CONTA-PAR.
059800       *    VARRE TODA A TABELA DE NOVO PARA CADA NOTA - N**2 NO PIOR  *
059900       *    CASO, ACEITAVEL ATE' O LIMITE DE 2000 EVENTOS.             *
060000       *    COMPARACAO DE GRUPO, NAO DE INDICE - TODAS AS NOTAS COM O  *
060100       *    MESMO WS-NT-GRUPO SAO CONTADAS, INCLUSIVE A PROPRIA WS-I.  *
060200            IF WS-NT-GRUPO(WS-J) = WS-NT-GRUPO(WS-I)
060300               ADD 1 TO WS-NT-ACORDE(WS-I).
060400 
060500       *===============================================================*
060600       *  0200-VALIDA-GABARITO SECTION - LE E VALIDA O ARQUIVO DE      *
060700       *  GABARITO, REGISTRO A REGISTRO, ABORTANDO NO PRIMEIRO         *
060800       *  REGISTRO INVALIDO (NAO HA' COMO AVALIAR CONTRA UM GABARITO   *
060900       *  PARCIALMENTE CORROMPIDO).                                    *
061000       *===============================================================*
061100        0200-VALIDA-GABARITO SECTION.
061200        0200-LE-GABARITO.
061300            READ GABARIT.
061400       *    FIM NORMAL DO ARQUIVO DE GABARITO.                         *
061500            IF WS-GABARIT-FIM
061600               GO TO 0290-FIM-GABARITO.
061700       *    ERRO DE LEITURA DIFERENTE DE FIM DE ARQUIVO - ABORTA.      *
061800            IF NOT WS-GABARIT-OK
061900               DISPLAY 'RELNOT-COB - ERRO DE LEITURA NO GABARIT - '
062000                       'STATUS ' WS-STAT-GABARIT
062100               CLOSE GABARIT
062200               CLOSE RELAVAL
062300               STOP RUN.
062400            ADD 1 TO WS-QTD-GAB.
062500       *    INICIO/PITCH TEM QUE SER NUMERICO PARA O REGISTRO SER      *
062600       *    USAVEL NA COMPARACAO.                                      *
062700       *    O CAMPO DE INICIO PRECISA SER NUMERICO PARA ENTRAR NA      *
062800       *    COMPARACAO POSICIONAL COM AS NOTAS - SE NAO FOR, O REGISTRO*
062900       *    TODO E' REJEITADO.                                         *
063000            IF AN-INICIO NOT NUMERIC
063100               GO TO 0280-GABARITO-INVALIDO.
063200       *    MESMA EXIGENCIA DE NUMERICO PARA O PITCH DA ANOTACAO.      *
063300            IF AN-PITCH NOT NUMERIC
063400               GO TO 0280-GABARITO-INVALIDO.
063500       *    TOLERA MINUSCULA NO CAMPO DE MAO, JA' QUE O GABARIT E'     *
063600       *    DIGITADO A MAO PELO ESPECIALISTA E NEM SEMPRE VEM EM       *
063700       *    CAIXA ALTA.                                                *
063800       *    O GABARIT E' DIGITADO A MAO POR UM ESPECIALISTA HUMANO E NE*
063900       *    SEMPRE VEM EM CAIXA ALTA - NORMALIZA ANTES DE VALIDAR.     *
064000            IF AN-MAO = 'l'
064100               MOVE 'L' TO AN-MAO.
064200       *    MESMA NORMALIZACAO PARA A MAO DIREITA.                     *
064300            IF AN-MAO = 'r'
064400               MOVE 'R' TO AN-MAO.
064500       *    MAO TEM QUE SER L OU R - QUALQUER OUTRA COISA E' REGISTRO  *
064600       *    INVALIDO.                                                  *
064700       *    APOS A NORMALIZACAO ACIMA, QUALQUER VALOR QUE NAO SEJA 'L' *
064800       *    OU 'R' E' CONSIDERADO REGISTRO DE GABARITO INVALIDO.       *
064900            IF NOT AN-MAO-ESQUERDA
065000               IF NOT AN-MAO-DIREITA
065100                  GO TO 0280-GABARITO-INVALIDO.
065200       *    DEDO TEM QUE SER 1-5 (88-LEVEL AN-DEDO-VALIDO DO ANOTREC). *
065300       *    88-LEVEL DO COPY ANOTREC - ACEITA SOMENTE 1 A 5.           *
065400            IF NOT AN-DEDO-VALIDO
065500               GO TO 0280-GABARITO-INVALIDO.
065600       *    LIMITE DA TABELA DE GABARITO - MESMA PROTECAO DAS DEMAIS   *
065700       *    TABELAS OCCURS 2000 TIMES.                                 *
065800       *    MESMA PROTECAO DE LIMITE DE TABELA JA' APLICADA AO NOTAIN, *
065900       *    REPETIDA AQUI PARA A TABELA DE GABARITO.                   *
066000            IF WS-QTD-GAB > WS-MAX-NOTAS
066100               DISPLAY 'RELNOT-COB - LIMITE DE ' WS-MAX-NOTAS
066200                       ' ANOTACOES EXCEDIDO'
066300               CLOSE GABARIT
066400               CLOSE RELAVAL
066500               STOP RUN.
066600            MOVE AN-MAO  TO WS-GB-MAO(WS-QTD-GAB)
066700            MOVE AN-DEDO TO WS-GB-DEDO(WS-QTD-GAB)
066800            GO TO 0200-LE-GABARITO.
066900        0280-GABARITO-INVALIDO.
067000       *    O INDICE (WS-QTD-GAB) NA MENSAGEM AJUDA O OPERADOR A       *
067100       *    LOCALIZAR A LINHA PROBLEMATICA NO ARQUIVO ORIGINAL.        *
067200            DISPLAY 'RELNOT-COB - REGISTRO DE GABARITO INVALIDO NO '
067300                    'INDICE ' WS-QTD-GAB
067400            CLOSE GABARIT
067500            CLOSE RELAVAL
067600            STOP RUN.
067700        0290-FIM-GABARITO.
067800       *    FIM DA LEITURA DO GABARIT - WS-QTD-GAB JA' TEM O TOTAL DE  *
067900       *    ANOTACOES VALIDAS CARREGADAS EM WS-TAB-GABARITO.           *
068000            EXIT.
068100 
068200       *===============================================================*
068300       *  3000/3100/3200 - CALCULO DE CUSTO MINIMO, IDENTICO AO       *
068400       *  CADNOTAS-COB (MESMA PROGRAMACAO DINAMICA DE 10 ESTADOS POR   *
068500       *  NOTA, MESMO CRITERIO DE DESEMPATE L1..L5,R1..R5) - REPETIDO  *
068550       *  SEM DEPENDER DO CADNOTAS-COB PARA CONFRONTAR O RESULTADO     *
068600       *  COM O GABARITO.                                              *
068700       *===============================================================*
068800        3000-INICIALIZA SECTION.
068900        3000-DEFINE-MAO-PREFERIDA.
069000            MOVE 'L' TO WS-PREF-MAO.
069100       *    A PRIMEIRA NOTA DEFINE A MAO PREFERIDA PARA TODO O TRECHO -*
069200       *    PITCHES ACIMA DO CORTE PREFEREM A MAO DIREITA.             *
069300            IF WS-NT-PITCH(1) > PC-CORTE-MAO
069400               MOVE 'R' TO WS-PREF-MAO.
069500            PERFORM 3010-INIC-ESTADO VARYING WS-K FROM 1 BY 1
069600                    UNTIL WS-K > 10.
069700        3090-FIM-INICIALIZA.
069800       *    APOS ESTE PARAGRAFO, A COLUNA 1 DE WS-TAB-CUSTO/WS-TAB-PRED*
069900       *    JA' TEM O CUSTO INICIAL DOS 10 ESTADOS POSSIVEIS PARA A    *
070000       *    PRIMEIRA NOTA.                                             *
070100            EXIT.
070200 
070300        3010-INIC-ESTADO.
070400       *    NA NOTA 1 NAO HA' PREDECESSOR - VALOR NEUTRO.              *
070500            MOVE ZERO TO WS-TAB-PRED-COL(1, WS-K).
070600            MOVE ZERO TO WS-CT-CUSTO-INIC.
070700       *    DEDO 4/5 SAO CONSIDERADOS FRACOS, MESMA REGRA DO CADNOTAS. *
070800       *    DEDO 4 (ANELAR) E' TRATADO COMO FRACO - MESMA REGRA DO     *
070900       *    CALCULO DE CUSTO PRINCIPAL, APLICADA AQUI SO' NO INICIAL.  *
071000            IF WS-ES-DEDO(WS-K) = 4
071100               MOVE PC-PESO-DEDO-FRACO TO WS-CT-CUSTO-INIC.
071200       *    DEDO 5 (MINDINHO) TAMBEM E' FRACO.                         *
071300            IF WS-ES-DEDO(WS-K) = 5
071400               MOVE PC-PESO-DEDO-FRACO TO WS-CT-CUSTO-INIC.
071500       *    ESTADO COM A MAO NAO-PREFERIDA PAGA METADE DO PESO DE      *
071600       *    TROCA DE MAO.                                              *
071700       *    COMECAR NA MAO NAO-PREFERIDA JA' PAGA METADE DO CUSTO DE   *
071800       *    TROCA DE MAO, MESMO SEM TER HAVIDO TROCA AINDA.            *
071900            IF WS-ES-MAO(WS-K) NOT = WS-PREF-MAO
072000               COMPUTE WS-CT-CUSTO-INIC = WS-CT-CUSTO-INIC +
072100                       (PC-PESO-TROCA-MAO * 0.5).
072200            MOVE WS-CT-CUSTO-INIC TO WS-TAB-CUSTO-COL(1, WS-K).
072300 
072400        3100-AVANCA SECTION.
072500        3100-PARA-NOTA.
072600            PERFORM 3110-PARA-ESTADO-B VARYING WS-KB FROM 1 BY 1
072700                    UNTIL WS-KB > 10.
072800        3190-FIM-AVANCA.
072900       *    FIM DE UMA COLUNA DA PROGRAMACAO DINAMICA - OS 10 ESTADOS D*
073000       *    NOTA WS-I JA' TEM CUSTO E PREDECESSOR DEFINIDOS.           *
073100            EXIT.
073200 
073300        3110-PARA-ESTADO-B.
073400       *    VALOR MAIOR QUE QUALQUER CUSTO REAL, PARA O PRIMEIRO       *
073500       *    ESTADO TESTADO SEMPRE VIRAR O MELHOR PROVISORIO.           *
073600            MOVE 99999.999999 TO WS-MELHOR-CUSTO.
073700            MOVE 1 TO WS-MELHOR-PRED.
073800            PERFORM 3120-PARA-ESTADO-A VARYING WS-KA FROM 1 BY 1
073900                    UNTIL WS-KA > 10.
074000            MOVE WS-MELHOR-CUSTO TO WS-TAB-CUSTO-COL(WS-I, WS-KB).
074100            MOVE WS-MELHOR-PRED  TO WS-TAB-PRED-COL(WS-I, WS-KB).
074200 
074300        3120-PARA-ESTADO-A.
074400       *    MONTA A AREA DE CUSTO COM OS DOIS ESTADOS SENDO COMPARADOS.*
074500            MOVE WS-ES-MAO(WS-KA)       TO WS-CT-MAO-A.
074600            MOVE WS-ES-DEDO(WS-KA)      TO WS-CT-DEDO-A.
074700            MOVE WS-NT-PITCH(WS-I - 1)  TO WS-CT-PITCH-A.
074800            MOVE WS-ES-MAO(WS-KB)       TO WS-CT-MAO-B.
074900            MOVE WS-ES-DEDO(WS-KB)      TO WS-CT-DEDO-B.
075000            MOVE WS-NT-PITCH(WS-I)      TO WS-CT-PITCH-B.
075100            MOVE WS-NT-ACORDE(WS-I)     TO WS-CT-CHORD.
075200            PERFORM 2000-CUSTO-TOTAL.
075300            COMPUTE WS-CT-ACUM =
075400                    WS-TAB-CUSTO-COL(WS-I - 1, WS-KA) + WS-CT-CUSTO.
075500       *    SO' TROCA EM MENOR ESTRITO - EMPATE FICA COM O PRIMEIRO KA *
075600       *    TESTADO, NA ORDEM L1..R5.                                  *
075700       *    TROCA SO' EM MENOR ESTRITO - EM CASO DE EMPATE, PERMANECE O*
075800       *    PRIMEIRO WS-KA TESTADO, RESPEITANDO A ORDEM L1..L5,R1..R5. *
075900            IF WS-CT-ACUM < WS-MELHOR-CUSTO
076000               MOVE WS-CT-ACUM TO WS-MELHOR-CUSTO
076100               MOVE WS-KA      TO WS-MELHOR-PRED.
076200 
076300       *===============================================================*
076400       *  2000-CUSTO-TOTAL SECTION - IDENTICO AO CADNOTAS-COB - SOMA   *
076500       *  DOS COMPONENTES DE CUSTO DA TRANSICAO ENTRE OS               *
076600       *  DOIS ESTADOS MONTADOS EM WS-AREA-CUSTO.                      *
076700       *===============================================================*
076800        2000-CUSTO-TOTAL SECTION.
076900        2000-CALCULA.
077000            COMPUTE WS-CT-INTERVALO = WS-CT-PITCH-B - WS-CT-PITCH-A.
077100       *    O INTERVALO PODE SAIR NEGATIVO CONFORME A ORDEM DOS PITCHES*
077200       *    A E B - O CUSTO SO' DEPENDE DA DISTANCIA ABSOLUTA.         *
077300            IF WS-CT-INTERVALO < 0
077400               COMPUTE WS-CT-INTERVALO = WS-CT-INTERVALO * -1.
077500            MOVE ZERO TO WS-CT-ESTICA.
077600            MOVE ZERO TO WS-CT-CRUZA.
077700            MOVE ZERO TO WS-CT-REPETE.
077800            MOVE ZERO TO WS-CT-TROCA-MAO.
077900       *    MAOS DIFERENTES - SO' O PESO DE TROCA DE MAO CONTA.        *
078000       *    MAOS DIFERENTES - SO' O CUSTO DE TROCA DE MAO SE APLICA;   *
078100       *    ESTICAR/CRUZAR/REPETIR NAO FAZEM SENTIDO ENTRE MAOS DISTINT*
078200            IF WS-CT-MAO-A NOT = WS-CT-MAO-B
078300               MOVE PC-PESO-TROCA-MAO TO WS-CT-TROCA-MAO
078400               GO TO 2050-ACORDE-FRACO.
078500            PERFORM 2100-CUSTO-ESTICA.
078600            PERFORM 2200-CUSTO-CRUZA.
078700            PERFORM 2300-CUSTO-REPETE.
078800        2050-ACORDE-FRACO.
078900       *    ACORDE E DEDO FRACO SE APLICAM SEMPRE, MESMO COM TROCA DE  *
079000       *    MAO.                                                       *
079100            PERFORM 2500-CUSTO-ACORDE.
079200            PERFORM 2600-CUSTO-DEDO-FRACO.
079300            COMPUTE WS-CT-CUSTO = WS-CT-ESTICA + WS-CT-CRUZA +
079400                    WS-CT-REPETE + WS-CT-TROCA-MAO + WS-CT-ACORDE-COST
079500                    + WS-CT-FRACO.
079600        2090-FIM-CUSTO-TOTAL.
079700       *    WS-CT-CUSTO E' O UNICO VALOR QUE O CHAMADOR (3120-PARA-    *
079800       *    ESTADO-A) DE FATO LE - OS DEMAIS CAMPOS DE WS-AREA-CUSTO SA*
079900       *    SO' DE TRABALHO INTERNO DESTA SECTION.                     *
080000            EXIT.
080100 
080200        2100-CUSTO-ESTICA.
080300            MOVE ZERO TO WS-CT-ESTICA.
080400       *    SO' DEDOS DIFERENTES PODEM ULTRAPASSAR O ALCANCE.          *
080500       *    SO' DEDOS DIFERENTES PODEM ULTRAPASSAR O ALCANCE FISICO - O*
080600       *    MESMO DEDO NAO TEM ALCANCE ENTRE SI (E' REPETICAO, NAO ESTI*
080700            IF WS-CT-DEDO-A NOT = WS-CT-DEDO-B
080800               PERFORM 2110-BUSCA-ALCANCE
080900               COMPUTE WS-CT-EXCESSO = WS-CT-INTERVALO - WS-CT-ALCANCE
081000       *    SO' PENALIZA O QUE PASSAR DO ALCANCE CADASTRADO.           *
081100       *    SO' PENALIZA O QUE EXCEDER O ALCANCE CADASTRADO NA TABELA -*
081200       *    DENTRO DO ALCANCE, O CUSTO DE ESTICAR E' ZERO.             *
081300               IF WS-CT-EXCESSO > 0
081400                  COMPUTE WS-CT-ESTICA =
081500                          WS-CT-EXCESSO * PC-PESO-ESTICA.
081600 
081700        2110-BUSCA-ALCANCE.
081800       *    ORDENA LO/HI PARA A BUSCA FUNCIONAR NOS DOIS SENTIDOS.     *
081900            MOVE WS-CT-DEDO-A TO WS-CT-LO.
082000            MOVE WS-CT-DEDO-B TO WS-CT-HI.
082100       *    ORDENA LO/HI PARA A BUSCA NA TABELA FUNCIONAR NOS DOIS     *
082200       *    SENTIDOS (A TABELA GUARDA CADA PAR UMA UNICA VEZ).         *
082300            IF WS-CT-DEDO-A > WS-CT-DEDO-B
082400               MOVE WS-CT-DEDO-B TO WS-CT-LO
082500               MOVE WS-CT-DEDO-A TO WS-CT-HI.
082600            MOVE ZERO TO WS-CT-ALCANCE.
082700            MOVE 'N' TO WS-CT-ACHOU.
082800            PERFORM 2120-COMPARA-PAR VARYING WS-K FROM 1 BY 1
082900                    UNTIL WS-K > 10.
083000       *    PAR DE DEDOS NAO CADASTRADO NA TABELA DE ALCANCE - ERRO DE*
083100       *    PARAMETRO, NAO DE DADOS, ABORTA O JOB, NAO HA' COMO       *
083200       *    CALCULAR O CUSTO DE ESTICAR SEM SABER O LIMITE.           *
083300       *                                                              *
083400            IF WS-CT-ACHOU = 'N'
083500               DISPLAY 'RELNOT-COB - PAR DE DEDOS SEM ALCANCE '
083600                       'CADASTRADO NA TABELA DE ALCANCE'
083700               CLOSE GABARIT
083800               CLOSE RELAVAL
083900               STOP RUN.
084000 
084100        2120-COMPARA-PAR.
084200            IF PC-PAR-DEDO-LO(WS-K) = WS-CT-LO
084300       *    SO' CASA QUANDO LO E HI BATEM AO MESMO TEMPO - CADA LINHA D*
084400       *    TABELA E' UM PAR ESPECIFICO DE DEDOS.                      *
084500               IF PC-PAR-DEDO-HI(WS-K) = WS-CT-HI
084600                  MOVE PC-PAR-ALCANCE(WS-K) TO WS-CT-ALCANCE
084700                  MOVE 'S' TO WS-CT-ACHOU.
084800 
084900        2200-CUSTO-CRUZA.
085000            MOVE ZERO TO WS-CT-CRUZA.
085100            IF WS-CT-DEDO-A NOT = WS-CT-DEDO-B
085200               IF WS-CT-PITCH-A NOT = WS-CT-PITCH-B
085300                  PERFORM 2210-VERIFICA-DIRECAO.
085400 
085500        2210-VERIFICA-DIRECAO.
085600       *    CRUZAMENTO = PITCH SOBE MAS O DEDO DESCE, OU VICE-VERSA.   *
085700            MOVE 'N' TO WS-CT-DIR-PITCH-SOBE.
085800       *    DIRECAO DO PITCH: 'S' SE SOBE DE A PARA B, 'N' SE DESCE.   *
085900            IF WS-CT-PITCH-B > WS-CT-PITCH-A
086000               MOVE 'S' TO WS-CT-DIR-PITCH-SOBE.
086100            MOVE 'N' TO WS-CT-DIR-DEDO-SOBE.
086200       *    DIRECAO DO DEDO, MESMO CRITERIO ACIMA.                     *
086300            IF WS-CT-DEDO-B > WS-CT-DEDO-A
086400               MOVE 'S' TO WS-CT-DIR-DEDO-SOBE.
086500       *    DIRECOES DIVERGENTES (PITCH SOBE MAS DEDO DESCE, OU VICE-  *
086600       *    VERSA) CARACTERIZAM O CRUZAMENTO DE DEDOS.                 *
086700            IF WS-CT-DIR-PITCH-SOBE NOT = WS-CT-DIR-DEDO-SOBE
086800               MOVE PC-PESO-CRUZA TO WS-CT-CRUZA.
086900 
087000        2300-CUSTO-REPETE.
087100            MOVE ZERO TO WS-CT-REPETE.
087200       *    MESMO DEDO EM PITCHES DIFERENTES - SALTO SEM TROCA.        *
087300            IF WS-CT-DEDO-A = WS-CT-DEDO-B
087400               IF WS-CT-PITCH-A NOT = WS-CT-PITCH-B
087500                  MOVE PC-PESO-REPETE TO WS-CT-REPETE.
087600 
087700        2500-CUSTO-ACORDE.
087800       *    ACORDES DE ATE' 5 NOTAS NAO PAGAM PENALIDADE.              *
087900            COMPUTE WS-CT-EXCESSO-ACORDE = WS-CT-CHORD - 5.
088000            MOVE ZERO TO WS-CT-ACORDE-COST.
088100       *    ACORDES DE ATE' 5 NOTAS (UMA POR DEDO) NAO PAGAM PENALIDADE*
088200       *    SO' O QUE PASSAR DE 5 NOTAS SIMULTANEAS E' PENALIZADO.     *
088300            IF WS-CT-EXCESSO-ACORDE > 0
088400               COMPUTE WS-CT-ACORDE-COST =
088500                       WS-CT-EXCESSO-ACORDE * PC-PESO-ACORDE.
088600 
088700        2600-CUSTO-DEDO-FRACO.
088800            MOVE ZERO TO WS-CT-FRACO.
088900       *    DEDO 4/5 DE DESTINO SAO CONSIDERADOS FRACOS.               *
089000       *    DEDO DE DESTINO FRACO (ANELAR).                            *
089100            IF WS-CT-DEDO-B = 4
089200               MOVE PC-PESO-DEDO-FRACO TO WS-CT-FRACO.
089300       *    DEDO DE DESTINO FRACO (MINDINHO).                          *
089400            IF WS-CT-DEDO-B = 5
089500               MOVE PC-PESO-DEDO-FRACO TO WS-CT-FRACO.
089600 
089700       *===============================================================*
089800       *  3200-RETROCEDE SECTION - ESCOLHE O ESTADO FINAL DE MENOR     *
089900       *  CUSTO E REFAZ O CAMINHO PELOS PREDECESSORES ATE' A NOTA 1,   *
090000       *  MESMO CRITERIO DE DESEMPATE DO CADNOTAS-COB.                 *
090100       *===============================================================*
090200        3200-RETROCEDE SECTION.
090300        3200-ESCOLHE-FINAL.
090400            MOVE 99999.999999 TO WS-MELHOR-CUSTO.
090500            MOVE 1 TO WS-MELHOR-PRED.
090600            PERFORM 3210-COMPARA-FINAL VARYING WS-KB FROM 1 BY 1
090700                    UNTIL WS-KB > 10.
090800            MOVE WS-MELHOR-PRED TO WS-CAMINHO-NOTA(WS-QTD-NOTAS).
090900       *    ANDA DA ULTIMA NOTA PARA A PRIMEIRA, MONTANDO O CAMINHO.   *
091000            PERFORM 3220-ANDA-PARA-TRAS VARYING WS-I FROM WS-QTD-NOTAS
091100                    BY -1 UNTIL WS-I < 2.
091200        3290-FIM-RETROCEDE.
091300       *    APOS ESTE PARAGRAFO, WS-CAMINHO-NOTA(1) ATE' WS-CAMINHO-   *
091400       *    NOTA(WS-QTD-NOTAS) JA' TEM O DEDILHADO COMPLETO ESCOLHIDO  *
091500       *    PELO CALCULO, PRONTO PARA 0500-AVALIA CONFRONTAR.          *
091600            EXIT.
091700 
091800        3210-COMPARA-FINAL.
091900       *    MENOR ESTRITO, MESMO DESEMPATE DE 3120-PARA-ESTADO-A.      *
092000       *    MESMO CRITERIO DE DESEMPATE DO AVANCO: MENOR ESTRITO, EMPAT*
092100       *    FICA COM O PRIMEIRO ESTADO TESTADO NA ORDEM L1..L5,R1..R5. *
092200            IF WS-TAB-CUSTO-COL(WS-QTD-NOTAS, WS-KB) < WS-MELHOR-CUSTO
092300               MOVE WS-TAB-CUSTO-COL(WS-QTD-NOTAS, WS-KB)
092400                    TO WS-MELHOR-CUSTO
092500               MOVE WS-KB TO WS-MELHOR-PRED.
092600 
092700        3220-ANDA-PARA-TRAS.
092800       *    PREDECESSOR GUARDADO PARA O ESTADO DA NOTA WS-I VIRA O     *
092900       *    ESTADO ESCOLHIDO NA NOTA WS-I - 1.                        *
093000            MOVE WS-TAB-PRED-COL(WS-I, WS-CAMINHO-NOTA(WS-I))
093100                 TO WS-CAMINHO-NOTA(WS-I - 1).
093200 
093300       *===============================================================*
093400       *  0500-AVALIA SECTION - TRUNCA PARA O MENOR                    *
093500       *  TAMANHO ENTRE NOTAS E GABARITO E CONFRONTA POSICAO A         *
093600       *  POSICAO, CALCULANDO AS TRES METRICAS DE ACERTO.              *
093700       *===============================================================*
093800        0500-AVALIA SECTION.
093900        0500-TRUNCA.
094000       *    NOTE-ACCURACY/HAND-ACCURACY/FINGER-ACCURACY SO' FAZEM      *
094100       *    SENTIDO SOBRE O TRECHO COMUM AS DUAS SEQUENCIAS - SE UMA   *
094200       *    FOR MAIOR QUE A OUTRA, O EXCEDENTE E' IGNORADO.            *
094300            MOVE WS-QTD-NOTAS TO WS-QTD-COMUM.
094400       *    USA O MENOR DOS DOIS TAMANHOS - O TRECHO QUE SOBRAR NO MAIO*
094500       *    ARQUIVO NAO ENTRA NA COMPARACAO.                           *
094600            IF WS-QTD-GAB < WS-QTD-NOTAS
094700               MOVE WS-QTD-GAB TO WS-QTD-COMUM.
094800       *    ZERA AS TRES METRICAS ANTES DE CADA AVALIACAO - EVITA LIXO *
094900       *    UMA EXECUCAO ANTERIOR (ESTE PROGRAMA SO' RODA UMA VEZ POR  *
095000       *    JOB, MAS A PRATICA E' A MESMA USADA NO RELNOT2-COB, ONDE HA*
095100       *    MUITAS EXECUCOES NA MESMA RODADA).                         *
095200            MOVE ZERO TO MT-NOTA-OK.
095300            MOVE ZERO TO MT-MAO-OK.
095400            MOVE ZERO TO MT-DEDO-OK.
095500       *    NADA EM COMUM (UM DOS DOIS ARQUIVOS VAZIO) - METRICAS      *
095600       *    FICAM TODAS ZERADAS.                                       *
095700       *    NADA EM COMUM ENTRE OS DOIS ARQUIVOS (UM DELES VAZIO) - NAO*
095800       *    HA' BASE PARA CALCULAR NENHUMA DAS TRES METRICAS.          *
095900            IF WS-QTD-COMUM = ZERO
096000               GO TO 0590-FIM-AVALIA.
096100            MOVE ZERO TO WS-CONT-ACERTO-NOTA.
096200            MOVE ZERO TO WS-CONT-ACERTO-MAO.
096300            MOVE ZERO TO WS-CONT-MAO-OK.
096400            MOVE ZERO TO WS-CONT-ACERTO-DEDO.
096500            PERFORM 0510-COMPARA-NOTA VARYING WS-I FROM 1 BY 1
096600                    UNTIL WS-I > WS-QTD-COMUM.
096700       *    HAND-ACCURACY E NOTE-ACCURACY SAO ARREDONDADAS PARA 4      *
096800       *    CASAS DECIMAIS SO' PARA IMPRESSAO - O VALOR NAO-ARRE-      *
096900       *    DONDADO NUNCA E' USADO EM NENHUMA COMPARACAO NESTE         *
097000       *    PROGRAMA (SO' O RELNOT2-COB COMPARA VALORES DE ACERTO      *
097100       *    ENTRE EXECUCOES, E O FAZ SOBRE OS PROPRIOS CONTADORES).    *
097200            DIVIDE WS-CONT-ACERTO-MAO BY WS-QTD-COMUM
097300                   GIVING MT-MAO-OK ROUNDED.
097400            DIVIDE WS-CONT-ACERTO-NOTA BY WS-QTD-COMUM
097500                   GIVING MT-NOTA-OK ROUNDED.
097600       *    FINGER-ACCURACY SO' TEM SENTIDO ONDE A MAO JA' ESTAVA      *
097700       *    CERTA - SE NENHUMA NOTA ACERTOU A MAO, NAO HA' BASE PARA   *
097800       *    CALCULAR ESTA METRICA, FICA ZERADA.                        *
097900       *    SEM NENHUM ACERTO DE MAO, FINGER-ACCURACY FICA SEM         *
098000       *    DENOMINADOR VALIDO - PERMANECE ZERADA EM VEZ DE DIVIDIR POR*
098100       *    ZERO.                                                      *
098200            IF WS-CONT-MAO-OK = ZERO
098300               GO TO 0590-FIM-AVALIA.
098400            DIVIDE WS-CONT-ACERTO-DEDO BY WS-CONT-MAO-OK
098500                   GIVING MT-DEDO-OK ROUNDED.
098600        0590-FIM-AVALIA.
098700       *    AS TRES METRICAS (MT-NOTA-OK/MT-MAO-OK/MT-DEDO-OK) ESTAO   *
098800       *    PRONTAS PARA IMPRESSAO EM 0700-IMPRIME-RELAT.              *
098900            EXIT.
099000 
099100        0510-COMPARA-NOTA.
099200       *    MAO/DEDO PREVISTOS VEM DO CAMINHO ESCOLHIDO PELO CALCULO;  *
099300       *    MAO/DEDO DE REFERENCIA VEM DA TABELA DO GABARIT.           *
099400            MOVE 'N' TO WS-CT-ACHOU.
099500            MOVE WS-ES-MAO(WS-CAMINHO-NOTA(WS-I))  TO WS-CT-MAO-A.
099600            MOVE WS-ES-DEDO(WS-CAMINHO-NOTA(WS-I)) TO WS-CT-DEDO-A.
099700       *    O DEDO SO' PODE ACERTAR SE A MAO JA' TIVER ACERTADO -      *
099800       *    O ANINHAMENTO DO IF REFLETE ESSA DEPENDENCIA.              *
099900       *    O ACERTO DE DEDO SO' E' TESTADO DENTRO DESTE IF PORQUE SO' *
100000       *    FAZ SENTIDO COMPARAR DEDO QUANDO A MAO JA' ESTA' CERTA.    *
100100            IF WS-CT-MAO-A = WS-GB-MAO(WS-I)
100200               ADD 1 TO WS-CONT-ACERTO-MAO
100300               ADD 1 TO WS-CONT-MAO-OK
100400               MOVE 'S' TO WS-CT-ACHOU
100500       *    ACERTOU MAO E DEDO - CONTA PARA NOTE-ACCURACY E PARA O     *
100600       *    NUMERADOR DE FINGER-ACCURACY.                              *
100700       *    ACERTOU MAO E DEDO - CONTA PARA NOTE-ACCURACY E PARA O     *
100800       *    NUMERADOR DE FINGER-ACCURACY.                              *
100900               IF WS-CT-DEDO-A = WS-GB-DEDO(WS-I)
101000                  ADD 1 TO WS-CONT-ACERTO-DEDO
101100                  ADD 1 TO WS-CONT-ACERTO-NOTA.
101200 
101300       *===============================================================*
101400       *  0700-IMPRIME-RELAT SECTION - IMPRIME O RELATORIO DE          *
101500       *  AVALIACAO, TRES LINHAS DE METRICA (NOTE/HAND/FINGER          *
101600       *  ACCURACY) NUMA UNICA PAGINA.                                 *
101700       *===============================================================*
101800        0700-IMPRIME-RELAT SECTION.
101900        0700-CABECALHO.
102000            ADD 1 TO WS-CONT-PG.
102100            MOVE WS-CONT-PG TO CAB1-PAGINA.
102200            WRITE REG-RELAVAL FROM CAB-REL1 AFTER PAGE.
102300            MOVE 'AVALIACAO DE DEDILHADO' TO CAB2-TITULO.
102400            WRITE REG-RELAVAL FROM CAB-REL2 AFTER 2.
102500       *    AS TRES LINHAS SAO IMPRESSAS NA MESMA ORDEM DO CALCULO -   *
102600       *    NA MESMA ORDEM DO NEGOCIO: NOTA, MAO, DEDO.                *
102700            MOVE 'NOTE-ACCURACY  ....' TO DET-AV-ROTULO.
102800            MOVE MT-NOTA-OK TO DET-AV-VALOR.
102900            WRITE REG-RELAVAL FROM DET-AVALIA AFTER 2.
103000            MOVE 'HAND-ACCURACY  ....' TO DET-AV-ROTULO.
103100            MOVE MT-MAO-OK TO DET-AV-VALOR.
103200            WRITE REG-RELAVAL FROM DET-AVALIA AFTER 1.
103300            MOVE 'FINGER-ACCURACY ...' TO DET-AV-ROTULO.
103400            MOVE MT-DEDO-OK TO DET-AV-VALOR.
103500            WRITE REG-RELAVAL FROM DET-AVALIA AFTER 1.
103600        0790-FIM-IMPRIME.
103700       *    ULTIMO PARAGRAFO DO PROGRAMA - DEPOIS DELE 0020-PROCESSA-  *
103800       *    PRINCIPAL FECHA OS ARQUIVOS E ENCERRA COM STOP RUN.        *
103900            EXIT.
