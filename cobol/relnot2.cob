000100        IDENTIFICATION DIVISION.
000200        PROGRAM-ID. RELNOT2-COB.
000300        AUTHOR. R. AZEVEDO.
000400        INSTALLATION. EMPRESA S/A - CPD.
000500        DATE-WRITTEN. 23/11/1999.
000600        DATE-COMPILED.
000700        SECURITY. NONE.
000800       *=============================================================*
000900       *    SISTEMA DE DEDILHADO - TREINAMENTO DOS PESOS DE CUSTO     *
001000       *    VARIANTE DO RELNOT-COB SEM UTILIZACAO DO SORT               *
001100       *    ANALISTA       : J. KOIKE                                 *
001200       *    PROGRAMADOR(A) : R. AZEVEDO                                *
001300       *    FINALIDADE : LER UM CONJUNTO DE PARES (ARQUIVO DE NOTAS,   *
001400       *                 ARQUIVO DE GABARITO), MEDIR O ACERTO COM OS   *
001500       *                 PESOS ATUAIS E, POR SUBIDA DE COORDENADAS,    *
001600       *                 AJUSTAR OS 6 PESOS ESCALARES ATE NAO HAVER    *
001700       *                 MAIS MELHORA, GRAVANDO OS PESOS AJUSTADOS E O *
001800       *                 RELATORIO DE TREINAMENTO.                     *
001900       *    DATA CRIACAO : 23/11/1999                                  *
002000       *                                                               *
002100       *    OS PARES SAO MANTIDOS INTEIROS EM MEMORIA (WS-TAB-PARES) - *
002200       *    ATE WS-MAX-PARES ARQUIVOS DE NOTA/GABARITO, ATE            *
002300       *    WS-MAX-NOTAS-PAR NOTAS CADA - PARA NAO PRECISAR REABRIR OS *
002400       *    ARQUIVOS A CADA UMA DAS DEZENAS DE CHAMADAS DE 0400-       *
002500       *    CALCULA-MEDIA QUE A SUBIDA DE COORDENADAS FAZ.             *
002600       *=============================================================*
002700       *    VRS      DATA        PROGRAMADOR   DESCRICAO               *
002800       *    1.5      23/11/1999  R.AZEVEDO     IMPLANTACAO - LEITURA   *
002900       *                                       DOS PARES DE TREINO,    *
003000       *                                       SEM UTILIZACAO DO SORT  *
003100       *                                                               *
003200       *    1.6      09/03/2000  R.AZEVEDO     INCLUIDO O CALCULO DA   *
003300       *                                       MEDIA DE ACERTO POR     *
003400       *                                       CONJUNTO DE PARES       *
003500       *                                                               *
003600       *    1.7      22/03/2000  M.PRADO       INCLUIDA A SUBIDA DE    *
003700       *                                       COORDENADAS COM OS      *
003800       *                                       MULTIPLICADORES FIXOS   *
003900       *                                                               *
004000       *    1.8      05/04/2000  M.PRADO       GRAVACAO DO ARQUIVO DE  *
004100       *                                       PESOS AJUSTADOS E DO    *
004200       *                                       RELATORIO DE TREINO     *
004300       *                                                               *
004400       *    1.9      11/12/1999  M.PRADO       PAGINACAO DO RELATORIO  *
004500       *                                       AJUSTADA PARA O ANO 2000*
004600       *                                                               *
004700       *    2.0      02/09/2001  R.AZEVEDO     PADRONIZADOS OS         *
004800       *                                       LEIAUTES POR COPY       *
004900       *                                       (NOTEREC/PARMREC/       *
005000       *                                       ANOTREC/METRREC)        *
005100       *                                                               *
005200       *    2.1      15/06/2004  R.CASTRO      CORRIGIDO 0400-CALCULA- *
005300       *                                       MEDIA/0480-SOMA-PAR:    *
005400       *                                       A MEDIA ERA A RAZAO     *
005500       *                                       GLOBAL (SOMA DE ACERTOS *
005600       *                                       / SOMA DE NOTAS), QUE   *
005700       *                                       DEIXAVA PARES GRANDES   *
005800       *                                       PESAREM MAIS DO QUE     *
005900       *                                       PARES PEQUENOS. AGORA   *
006000       *                                       CADA PAR CALCULA SUA    *
006100       *                                       PROPRIA RAZAO E A MEDIA *
006200       *                                       E' A MEDIA ARITMETICA   *
006300       *                                       SIMPLES DESSAS RAZOES.  *
006400       *    2.2      29/07/2005  R.CASTRO      AMPLIADO O COMENTARIO   *
006500       *                                       DE MANUTENCAO DO FONTE, *
006600       *                                       PARAGRAFO A PARAGRAFO,  *
006700       *                                       SEM ALTERAR A LOGICA    *
006800       *=============================================================*
006900 
007000       *---------------------------------------------------------------*
007100       *  ENVIRONMENT DIVISION - TRPARES E' O CONTROLE DE PARES DE     *
007200       *  TREINO; NOTAIN/GABARIT SAO ABERTOS COM ASSIGN DINAMICO       *
007300       *  (WS-NOME-NOTA/WS-NOME-GAB), UM PAR POR VEZ, DIFERENTE DO     *
007400       *  RELNOT-COB QUE TEM UM UNICO PAR FIXO.                        *
007500       *---------------------------------------------------------------*
007600        ENVIRONMENT DIVISION.
007700        CONFIGURATION SECTION.
007800        SPECIAL-NAMES. C01 IS TOP-OF-FORM.
007900        INPUT-OUTPUT SECTION.
008000        FILE-CONTROL.
008100 
008200       *    TRPARES - UMA LINHA POR PAR DE TREINO, CADA LINHA COM O    *
008300       *    NOME DO ARQUIVO DE NOTAS E O NOME DO ARQUIVO DE GABARITO.  *
008400            SELECT TRPARES ASSIGN TO TRPARES
008500                           ORGANIZATION IS LINE SEQUENTIAL
008600                           ACCESS MODE IS SEQUENTIAL
008700                           FILE STATUS IS WS-STAT-TRPARES.
008800 
008900       *    NOTAIN E GABARIT USAM ASSIGN A UM NOME DE CAMPO, NAO A UM  *
009000       *    NOME FIXO - CADA PAR ABRE UM ARQUIVO FISICO DIFERENTE,     *
009100       *    CONFORME O CONTEUDO DE WS-NOME-NOTA/WS-NOME-GAB NO         *
009200       *    MOMENTO DO OPEN.                                          *
009300            SELECT NOTAIN  ASSIGN TO WS-NOME-NOTA
009400                           ORGANIZATION IS LINE SEQUENTIAL
009500                           ACCESS MODE IS SEQUENTIAL
009600                           FILE STATUS IS WS-STAT-NOTAIN.
009700 
009800            SELECT GABARIT ASSIGN TO WS-NOME-GAB
009900                           ORGANIZATION IS LINE SEQUENTIAL
010000                           ACCESS MODE IS SEQUENTIAL
010100                           FILE STATUS IS WS-STAT-GABARIT.
010200 
010300       *    PARMCST - PESOS ATUAIS, PONTO DE PARTIDA DA SUBIDA DE      *
010400       *    COORDENADAS.                                               *
010500            SELECT PARMCST ASSIGN TO PARMCST
010600                           ORGANIZATION IS LINE SEQUENTIAL
010700                           ACCESS MODE IS SEQUENTIAL
010800                           FILE STATUS IS WS-STAT-PARMCST.
010900 
011000       *    PARMNOV - PESOS AJUSTADOS, GRAVADOS AO FINAL NO MESMO      *
011100       *    LEIAUTE DO PARMCST, PARA SEREM REUTILIZADOS PELO           *
011200       *    CADNOTAS-COB/RELNOT-COB NUMA PROXIMA EXECUCAO.             *
011300            SELECT PARMNOV ASSIGN TO PARMNOV
011400                           ORGANIZATION IS LINE SEQUENTIAL
011500                           ACCESS MODE IS SEQUENTIAL
011600                           FILE STATUS IS WS-STAT-PARMNOV.
011700 
011800       *    RELTREI - RELATORIO IMPRESSO DO PROGRESSO DA SUBIDA DE     *
011900       *    COORDENADAS E DO RESULTADO FINAL.                          *
012000            SELECT RELTREI ASSIGN TO PRINTER.
012100 
012200       *---------------------------------------------------------------*
012300       *  DATA DIVISION - FILE SECTION.                                *
012400       *---------------------------------------------------------------*
012500        DATA DIVISION.
012600        FILE SECTION.
012700 
012800       *    REG-TRPARES - UM PAR POR LINHA: NOME DO ARQUIVO DE NOTAS   *
012900       *    (30 POSICOES) SEGUIDO DO NOME DO ARQUIVO DE GABARITO (30   *
013000       *    POSICOES).                                                 *
013100        FD  TRPARES
013200            LABEL RECORD STANDARD.
013300        01  REG-TRPARES.
013400            05  TP-NOME-NOTA             PIC X(30).
013500            05  TP-NOME-GAB              PIC X(30).
013600            05  FILLER                   PIC X(08).
013700 
013800       *    REG-NOTAIN (COPY NOTEREC) - MESMO LEIAUTE USADO PELOS      *
013900       *    DEMAIS PROGRAMAS DO SISTEMA.                               *
014000        FD  NOTAIN
014100            LABEL RECORD STANDARD.
014200        COPY NOTEREC.
014300 
014400       *    REG-ANOT (COPY ANOTREC) - USADO AQUI PARA LER O GABARIT DE *
014500       *    CADA PAR, MESMO LEIAUTE DO RELNOT-COB.                     *
014600        FD  GABARIT
014700            LABEL RECORD STANDARD.
014800        COPY ANOTREC.
014900 
015000       *    REG-PARM (COPY PARMREC) - LIDO UMA UNICA VEZ EM 0010-      *
015100       *    ABRE-ARQUIVOS, DEPOIS OS 6 PESOS TREINAVEIS SAO MANTIDOS   *
015200       *    A PARTE EM WS-PA-PESO-TAB.                                 *
015300        FD  PARMCST
015400            LABEL RECORD STANDARD.
015500        COPY PARMREC.
015600 
015700       *    REG-PARMNOV - SAIDA COM O MESMO LEIAUTE DO PARMREC (115    *
015800       *    POSICOES), GRAVADO A PARTIR DE REG-PARM JA' ATUALIZADO     *
015900       *    COM OS PESOS AJUSTADOS.                                    *
016000        FD  PARMNOV
016100            LABEL RECORD STANDARD.
016200        01  REG-PARMNOV                  PIC X(115).
016300 
016400       *    LINHA GENERICA DE 88 COLUNAS DO RELATORIO DE TREINO - AS   *
016500       *    LINHAS REAIS VEM DO COPY METRREC (CAB-REL1/CAB-REL2/       *
016600       *    DET-RODADA/DET-FINAL).                                     *
016700        FD  RELTREI
016800            LABEL RECORD OMITTED.
016900        01  REG-RELTREI                  PIC X(88).
017000 
017100       *---------------------------------------------------------------*
017200       *  WORKING-STORAGE SECTION.                                     *
017300       *---------------------------------------------------------------*
017400        WORKING-STORAGE SECTION.
017500       *                                                               *
017600       *    AREAS DE STATUS DE ARQUIVO                                 *
017700       *                                                               *
017800        01  WS-STAT-TRPARES              PIC X(02) VALUE SPACES.
017900            88  WS-TRPARES-OK                VALUE '00'.
018000            88  WS-TRPARES-FIM               VALUE '10'.
018100 
018200        01  WS-STAT-NOTAIN                PIC X(02) VALUE SPACES.
018300            88  WS-NOTAIN-OK                 VALUE '00'.
018400            88  WS-NOTAIN-FIM                VALUE '10'.
018500 
018600        01  WS-STAT-GABARIT               PIC X(02) VALUE SPACES.
018700            88  WS-GABARIT-OK                VALUE '00'.
018800            88  WS-GABARIT-FIM               VALUE '10'.
018900 
019000        01  WS-STAT-PARMCST                PIC X(02) VALUE SPACES.
019100            88  WS-PARMCST-OK                VALUE '00'.
019200 
019300        01  WS-STAT-PARMNOV                PIC X(02) VALUE SPACES.
019400            88  WS-PARMNOV-OK                VALUE '00'.
019500 
019600       *    NOME DO ARQUIVO FISICO DE NOTAS/GABARITO DO PAR CORRENTE - *
019700       *    ESTES CAMPOS SAO O ALVO DO ASSIGN DINAMICO DE NOTAIN E     *
019800       *    GABARIT, PREENCHIDOS ANTES DE CADA OPEN EM 0200-LE-PAR.    *
019900        01  WS-NOME-NOTA                  PIC X(30) VALUE SPACES.
020000        01  WS-NOME-GAB                   PIC X(30) VALUE SPACES.
020100 
020200       *    METRREC TRAZ AS TRES METRICAS E AS LINHAS DE IMPRESSAO DO  *
020300       *    RELATORIO DE TREINO (DET-RODADA/DET-FINAL), ALEM DAS       *
020400       *    JA' CONHECIDAS CAB-REL1/CAB-REL2.                          *
020500        COPY METRREC.
020600 
020700       *                                                               *
020800       *    CONTADORES E SUBSCRITOS - TODOS COMP                       *
020900       *                                                               *
021000       *    LIMITES DE TABELA - MENORES QUE OS DE CADNOTAS-COB/        *
021100       *    RELNOT-COB PORQUE CADA PAR PRECISA CABER EM MEMORIA        *
021200       *    JUNTO COM TODOS OS OUTROS PARES (WS-TAB-PARES).            *
021300        77  WS-MAX-PARES                 PIC 9(02) COMP VALUE 20.
021400        77  WS-MAX-NOTAS-PAR             PIC 9(03) COMP VALUE 200.
021500       *    MAXIMO DE RODADAS COMPLETAS DA SUBIDA DE COORDENADAS -     *
021600       *    CADA RODADA TESTA OS 6 PESOS UMA VEZ; A PARADA ANTECIPADA  *
021700       *    (WS-MELHOROU-RODADA = 'P') EM GERAL CHEGA ANTES DISSO.     *
021800        77  WS-MAX-RODADAS               PIC 9(01) COMP VALUE 3.
021900        77  WS-QTD-PARES                 PIC 9(02) COMP VALUE ZERO.
022000       *    WS-P PERCORRE OS PARES DE TREINO; WS-I/WS-J PERCORREM      *
022100       *    NOTAS DENTRO DE UM PAR; WS-K/WS-KA/WS-KB PERCORREM OS 10   *
022200       *    ESTADOS (MAO,DEDO); WS-W PERCORRE OS 6 PESOS; WS-M         *
022300       *    PERCORRE OS 8 MULTIPLICADORES FIXOS.                       *
022400        77  WS-P                         PIC 9(02) COMP VALUE ZERO.
022500        77  WS-I                         PIC 9(03) COMP VALUE ZERO.
022600        77  WS-J                         PIC 9(03) COMP VALUE ZERO.
022700        77  WS-K                         PIC 9(02) COMP VALUE ZERO.
022800        77  WS-KA                        PIC 9(02) COMP VALUE ZERO.
022900        77  WS-KB                        PIC 9(02) COMP VALUE ZERO.
023000        77  WS-W                         PIC 9(01) COMP VALUE ZERO.
023100        77  WS-M                         PIC 9(01) COMP VALUE ZERO.
023200       *    NUMERO DA RODADA CORRENTE DA SUBIDA DE COORDENADAS,        *
023300       *    IMPRESSO NO RELATORIO DE PROGRESSO.                        *
023400        77  WS-RODADA                    PIC 9(01) COMP VALUE ZERO.
023500       *    INDICE DA NOTA QUE ABRIU O GRUPO DE ACORDE CORRENTE,       *
023600       *    USADO EM 0260-AGRUPA-UMA - REAPROVEITADO A CADA PAR.       *
023700        77  WS-GRUPO-INICIO              PIC 9(03) COMP VALUE ZERO.
023800       *    PAGINACAO DO RELATORIO IMPRESSO.                          *
023900        77  WS-CONT-PG                   PIC 9(04) COMP VALUE ZERO.
024000       *    ESTES SEIS CAMPOS SAO DE TRABALHO DE UM UNICO PAR POR VEZ  *
024100       *    (COPIADOS DE WS-TAB-PARES POR 0420-COPIA-PAR/0430-COPIA-   *
024200       *    GAB) - REUTILIZADOS A CADA CHAMADA DE 0410-AVALIA-PAR.     *
024300        77  WS-QTD-NOTAS                 PIC 9(03) COMP VALUE ZERO.
024400        77  WS-QTD-GAB                   PIC 9(03) COMP VALUE ZERO.
024500        77  WS-QTD-COMUM                 PIC 9(03) COMP VALUE ZERO.
024600        77  WS-CONT-ACERTO-NOTA          PIC 9(03) COMP VALUE ZERO.
024700        77  WS-CONT-ACERTO-MAO           PIC 9(03) COMP VALUE ZERO.
024800        77  WS-CONT-MAO-OK               PIC 9(03) COMP VALUE ZERO.
024900        77  WS-CONT-ACERTO-DEDO          PIC 9(03) COMP VALUE ZERO.
025000       *    NOME DO ARQUIVO/CAMPO QUE FALHOU NA VALIDACAO DE UM        *
025100       *    REGISTRO DE GABARITO - USADO SO' NAS MENSAGENS DE ERRO.    *
025200        77  WS-CAMPO-FALTANTE            PIC X(40) VALUE SPACES.
025300       *    MESMA TOLERANCIA DE AGRUPAMENTO DE ACORDE (30 MS) USADA    *
025400       *    NO ENTNOTAS-COB E NO RELNOT-COB.                           *
025500        77  WS-DIFERENCA-TEMPO           PIC S9(05)V9(06) VALUE ZERO.
025600        77  WS-TOLERANCIA-ACORDE         PIC 9(01)V9(06) VALUE 0.030000.
025700       *    MAO PREFERIDA E MELHOR CUSTO/PREDECESSOR DE UM LACO DE     *
025800       *    BUSCA DE CUSTO MINIMO - MESMO PAPEL DO CADNOTAS-COB/       *
025850       *    RELNOT-COB.                                                *
025900        77  WS-PREF-MAO                  PIC X(01) VALUE SPACES.
026000        77  WS-MELHOR-CUSTO              PIC S9(05)V9(06) VALUE ZERO.
026100        77  WS-MELHOR-PRED               PIC 9(02) VALUE ZERO.
026200       *    WS-MEDIA-ACERTO E' A MEDIA ARITMETICA DE NOTE-ACCURACY     *
026300       *    SOBRE TODOS OS PARES PARA OS PESOS ATUAIS - E' O VALOR     *
026400       *    QUE A SUBIDA DE COORDENADAS TENTA MAXIMIZAR. NOVE CASAS    *
026500       *    DECIMAIS PARA A COMPARACAO NAO PERDER PRECISAO ENTRE       *
026600       *    TESTES DE MULTIPLICADORES PROXIMOS (0.25 A 3.00).          *
026700        77  WS-MEDIA-ACERTO              PIC S9(01)V9(09) VALUE ZERO.
026800       *    WS-BASELINE GUARDA O ACERTO ANTES DE QUALQUER AJUSTE, PARA *
026900       *    O RELATORIO FINAL MOSTRAR A MELHORA OBTIDA.                *
027000        77  WS-BASELINE                  PIC S9(01)V9(09) VALUE ZERO.
027100       *    WS-MELHOR-MEDIA E' O MELHOR WS-MEDIA-ACERTO JA' ATINGIDO   *
027200       *    ATE AGORA (SOBREVIVE ENTRE RODADAS); WS-MELHOR-DESTA-      *
027300       *    RODADA E' O MELHOR DENTRO DO PESO WS-W SENDO TESTADO NA    *
027400       *    RODADA CORRENTE.                                          *
027500        77  WS-MELHOR-MEDIA               PIC S9(01)V9(09) VALUE ZERO.
027600        77  WS-MELHOR-DESTA-RODADA        PIC S9(01)V9(09) VALUE ZERO.
027700       *    VALOR ATUAL DO PESO ANTES DE TESTAR MULTIPLICADORES,       *
027800       *    VALOR CANDIDATO SENDO TESTADO E MELHOR VALOR ENCONTRADO    *
027900       *    ATE AGORA PARA ESTE PESO.                                 *
028000        77  WS-VALOR-ATUAL                PIC S9(03)V9(06) VALUE ZERO.
028100        77  WS-VALOR-CANDIDATO            PIC S9(03)V9(06) VALUE ZERO.
028200        77  WS-MELHOR-VALOR               PIC S9(03)V9(06) VALUE ZERO.
028300       *    WS-RAZAO-PAR E' A RAZAO DE ACERTO (ACERTOS/NOTAS-COMUNS)   *
028400       *    DE UM UNICO PAR, CALCULADA EM 0480-SOMA-PAR; WS-SOMA-      *
028500       *    RAZAO ACUMULA A SOMA DESSAS RAZOES POR TODOS OS PARES -    *
028600       *    E' ESTA SOMA, DIVIDIDA PELA QUANTIDADE DE PARES (NAO PELA  *
028700       *    QUANTIDADE DE NOTAS), QUE VIRA A MEDIA ARITMETICA EM       *
028800       *    0400-SOMA-PARES.                                          *
028900        77  WS-RAZAO-PAR                  PIC S9(01)V9(09) VALUE ZERO.
029000        77  WS-SOMA-RAZAO                 PIC S9(03)V9(09) VALUE ZERO.
029100       *    'S' QUANDO ALGUM DOS 6 PESOS MELHOROU NESTA RODADA; 'P'    *
029200       *    SINALIZA PARADA ANTECIPADA (NENHUM PESO MELHOROU).         *
029300        77  WS-MELHOROU-RODADA            PIC X(01) VALUE 'N'.
029400            88  WS-HOUVE-MELHORA              VALUE 'S'.
029500       *    DIFERENCA ENTRE O ACERTO FINAL E O ACERTO NA LINHA BASE,   *
029600       *    IMPRESSA COM SINAL NO RELATORIO (0900-IMPRIME-RELAT).      *
029700        77  WS-DIFERENCA-ACERTO           PIC S9(01)V9(04) VALUE ZERO.
029800 
029900       *                                                               *
030000       *    TABELA CONSTANTE DOS 10 ESTADOS (MAO,DEDO) - MESMA ORDEM   *
030100       *    DE DESEMPATE USADA NO CADNOTAS-COB E NO RELNOT-COB         *
030200       *                                                               *
030300        01  WS-ESTADOS-INIC.
030400            05  FILLER                   PIC X(02) VALUE 'L1'.
030500            05  FILLER                   PIC X(02) VALUE 'L2'.
030600            05  FILLER                   PIC X(02) VALUE 'L3'.
030700            05  FILLER                   PIC X(02) VALUE 'L4'.
030800            05  FILLER                   PIC X(02) VALUE 'L5'.
030900            05  FILLER                   PIC X(02) VALUE 'R1'.
031000            05  FILLER                   PIC X(02) VALUE 'R2'.
031100            05  FILLER                   PIC X(02) VALUE 'R3'.
031200            05  FILLER                   PIC X(02) VALUE 'R4'.
031300            05  FILLER                   PIC X(02) VALUE 'R5'.
031400        01  WS-ESTADOS REDEFINES WS-ESTADOS-INIC.
031500            05  WS-ES OCCURS 10 TIMES.
031600                10  WS-ES-MAO            PIC X(01).
031700                10  WS-ES-DEDO           PIC 9(01).
031800 
031900       *                                                               *
032000       *    LISTA FIXA DE MULTIPLICADORES DA SUBIDA DE COORDENADAS -   *
032100       *    CADA PESO E' TESTADO NOS 8 VALORES ABAIXO, EM ORDEM, E O   *
032200       *    QUE DER O MELHOR WS-MEDIA-ACERTO VENCE (0620-TESTA-        *
032300       *    MULTIPLICADOR).                                           *
032400       *                                                               *
032500        01  WS-MULT-INIC.
032600            05  FILLER                   PIC 9(01)V9(02) VALUE 0.25.
032700            05  FILLER                   PIC 9(01)V9(02) VALUE 0.50.
032800            05  FILLER                   PIC 9(01)V9(02) VALUE 0.75.
032900            05  FILLER                   PIC 9(01)V9(02) VALUE 1.00.
033000            05  FILLER                   PIC 9(01)V9(02) VALUE 1.25.
033100            05  FILLER                   PIC 9(01)V9(02) VALUE 1.50.
033200            05  FILLER                   PIC 9(01)V9(02) VALUE 2.00.
033300            05  FILLER                   PIC 9(01)V9(02) VALUE 3.00.
033400        01  WS-MULT-TAB REDEFINES WS-MULT-INIC.
033500            05  WS-MULT OCCURS 8 TIMES   PIC 9(01)V9(02).
033600 
033700       *                                                               *
033800       *    NOMES DOS 6 PESOS, NA MESMA ORDEM FIXA EM QUE SAO          *
033900       *    TREINADOS (WS-W = 1 A 6) - USADOS SO' PARA ROTULAR O       *
034000       *    RELATORIO DE PROGRESSO E O RELATORIO FINAL.                *
034100       *                                                               *
034200        01  WS-NOME-PESO-INIC.
034300            05  FILLER                   PIC X(14) VALUE 'STRETCH'.
034400            05  FILLER                   PIC X(14) VALUE 'CROSSING'.
034500            05  FILLER                   PIC X(14) VALUE 'REPETITION'.
034600            05  FILLER                   PIC X(14) VALUE 'HAND-SWITCH'.
034700            05  FILLER                   PIC X(14) VALUE 'CHORD-PENALTY'.
034800            05  FILLER                   PIC X(14) VALUE 'WEAK-FINGER'.
034900        01  WS-NOME-PESO-TAB REDEFINES WS-NOME-PESO-INIC.
035000            05  WS-NOME-PESO OCCURS 6 TIMES PIC X(14).
035100 
035200       *                                                               *
035300       *    PESOS ATUALMENTE CONSAGRADOS (COMMITTED) - OS UNICOS 6     *
035400       *    CAMPOS TREINAVEIS; O CORTE-MAO E A TABELA DE ALCANCE       *
035500       *    FICAM CONGELADOS EM REG-PARM DO INICIO AO FIM.             *
035600       *    ENQUANTO 0620-TESTA-MULTIPLICADOR EXPERIMENTA VALORES EM   *
035700       *    PC-PESO-TAB(WS-W), ESTA TABELA GUARDA O ULTIMO VALOR QUE   *
035800       *    REALMENTE MELHOROU O RESULTADO.                           *
035900       *                                                               *
036000        01  WS-PA-PESO-TAB.
036100            05  WS-PA-PESO OCCURS 6 TIMES PIC S9(03)V9(06).
036200            05  FILLER                      PIC X(04).
036300 
036400       *                                                               *
036500       *    PARES DE TREINO EM MEMORIA - NOTAS JA' NA ORDEM DO         *
036600       *    ARQUIVO DE ORIGEM, SEM PASSAGEM PELO SORT (VARIANTE "SEM   *
036700       *    UTILIZACAO DO SORT" DESTE PROGRAMA).                       *
036800       *                                                               *
036900        01  WS-TAB-PARES.
037000            05  WS-PAR OCCURS 20 TIMES.
037100                10  WS-PAR-QTD-NOTAS     PIC 9(03) COMP.
037200                10  WS-PAR-QTD-GAB       PIC 9(03) COMP.
037300                10  WS-PAR-NT OCCURS 200 TIMES.
037400                    15  WS-PAR-NT-PITCH      PIC 9(03).
037500                    15  WS-PAR-NT-INICIO     PIC 9(05)V9(06).
037600                    15  WS-PAR-NT-GRUPO      PIC 9(03) COMP.
037700                    15  WS-PAR-NT-ACORDE     PIC 9(03).
037800                10  WS-PAR-GB OCCURS 200 TIMES.
037900                    15  WS-PAR-GB-MAO        PIC X(01).
038000                    15  WS-PAR-GB-DEDO       PIC 9(01).
038100                10  FILLER                   PIC X(04).
038200 
038300       *                                                               *
038400       *    AREAS DE TRABALHO DE UM UNICO PAR - COPIADAS DE WS-TAB-    *
038500       *    PARES A CADA CHAMADA DE 0410-AVALIA-PAR E CONSUMIDAS POR   *
038600       *    3000/3100/3200 E POR 0500-AVALIA.                         *
038700       *                                                               *
038800        01  WS-TAB-NOTA.
038900            05  WS-NT OCCURS 200 TIMES.
039000                10  WS-NT-PITCH          PIC 9(03).
039100                10  WS-NT-INICIO         PIC 9(05)V9(06).
039200                10  WS-NT-ACORDE         PIC 9(03).
039300                10  FILLER               PIC X(04).
039400 
039500        01  WS-TAB-GABARITO.
039600            05  WS-GB OCCURS 200 TIMES.
039700                10  WS-GB-MAO            PIC X(01).
039800                10  WS-GB-DEDO           PIC 9(01).
039900                10  FILLER               PIC X(02).
040000 
040100       *    TABELAS DA PROGRAMACAO DINAMICA - CUSTO ACUMULADO,         *
040200       *    PREDECESSOR E CAMINHO FINAL, MESMO PAPEL DO CADNOTAS-COB.  *
040300        01  WS-TAB-CUSTO.
040400            05  WS-TC-NOTA OCCURS 200 TIMES.
040500                10  WS-TAB-CUSTO-COL OCCURS 10 TIMES
040600                                         PIC S9(05)V9(06).
040700            05  FILLER                   PIC X(04).
040800        01  WS-TAB-PRED.
040900            05  WS-TP-NOTA OCCURS 200 TIMES.
041000                10  WS-TAB-PRED-COL OCCURS 10 TIMES PIC 9(02).
041100            05  FILLER                   PIC X(04).
041200        01  WS-CAMINHO.
041300            05  WS-CAMINHO-NOTA OCCURS 200 TIMES  PIC 9(02).
041400            05  FILLER                            PIC X(04).
041500 
041600       *                                                               *
041700       *    AREA DE TRABALHO DO 2000-CUSTO-TOTAL - MESMA               *
041800       *    FORMULA DO CADNOTAS-COB E DO RELNOT-COB                    *
041900       *                                                               *
042000        01  WS-AREA-CUSTO.
042100            05  WS-CT-MAO-A              PIC X(01).
042200            05  WS-CT-DEDO-A             PIC 9(01).
042300            05  WS-CT-PITCH-A            PIC 9(03).
042400            05  WS-CT-MAO-B              PIC X(01).
042500            05  WS-CT-DEDO-B             PIC 9(01).
042600            05  WS-CT-PITCH-B            PIC 9(03).
042700            05  WS-CT-CHORD              PIC 9(03).
042800            05  WS-CT-INTERVALO          PIC S9(03).
042900            05  WS-CT-ESTICA             PIC S9(05)V9(06).
043000            05  WS-CT-CRUZA              PIC S9(05)V9(06).
043100            05  WS-CT-REPETE             PIC S9(05)V9(06).
043200            05  WS-CT-TROCA-MAO          PIC S9(05)V9(06).
043300            05  WS-CT-ACORDE-COST        PIC S9(05)V9(06).
043400            05  WS-CT-FRACO              PIC S9(05)V9(06).
043500            05  WS-CT-CUSTO              PIC S9(05)V9(06).
043600            05  WS-CT-CUSTO-INIC         PIC S9(05)V9(06).
043700            05  WS-CT-ACUM               PIC S9(06)V9(06).
043800            05  WS-CT-ALCANCE            PIC 9(02).
043900            05  WS-CT-EXCESSO            PIC S9(03).
044000            05  WS-CT-EXCESSO-ACORDE     PIC S9(03).
044100            05  WS-CT-LO                 PIC 9(01).
044200            05  WS-CT-HI                 PIC 9(01).
044300            05  WS-CT-ACHOU              PIC X(01).
044400            05  WS-CT-DIR-PITCH-SOBE     PIC X(01).
044500            05  WS-CT-DIR-DEDO-SOBE      PIC X(01).
044600            05  FILLER                   PIC X(10).
044700 
044800       *---------------------------------------------------------------*
044900       *  PROCEDURE DIVISION - ORDEM: ABRE ARQUIVOS, CARREGA TODOS OS  *
045000       *  PARES EM MEMORIA, PONTUA A LINHA BASE, RODA A SUBIDA DE      *
045100       *  COORDENADAS ATE WS-MAX-RODADAS OU PARADA ANTECIPADA, GRAVA   *
045200       *  OS PESOS AJUSTADOS E O RELATORIO FINAL.                      *
045300       *---------------------------------------------------------------*
045400        PROCEDURE DIVISION.
045500 
045600       *===============================================================*
045700       *  0100-PROCESSA-PRINCIPAL - PARAGRAFO PRINCIPAL DO PROGRAMA.   *
045800       *===============================================================*
045900        0100-PROCESSA-PRINCIPAL.
046000       *    CHAMA O PARAGRAFO/SECTION QUE FAZ O TRABALHO REAL DESTE PAS*
046100       *    VEJA O COMENTARIO DO PARAGRAFO PARA O CONTEXTO COMPLETO.   *
046200            PERFORM 0010-ABRE-ARQUIVOS.
046300            PERFORM 0200-CARREGA-PARES.
046400       *    SEM NENHUM PAR VALIDO NAO HA' SOBRE O QUE TREINAR - ENCERRA*
046500       *    O JOB SEM GRAVAR PARMNOV NEM O RELATORIO.                  *
046600            IF WS-QTD-PARES = ZERO
046700               DISPLAY 'RELNOT2-COB - NENHUM PAR DE TREINO INFORMADO '
046800                       'NO TRPARES'
046900       *    CHAMA O PARAGRAFO/SECTION QUE FAZ O TRABALHO REAL DESTE PAS*
047000       *    PARTE DA LOGICA JA DESCRITA NO CABECALHO DESTE PARAGRAFO.  *
047100               PERFORM 0900-FECHA-ARQUIVOS
047200               STOP RUN.
047300            PERFORM 0300-INIC-PESOS.
047400       *    PRIMEIRA MEDICAO, COM OS PESOS TAL COMO VIERAM DO PARMCST -*
047500       *    E' A LINHA BASE CONTRA A QUAL O TREINO SERA' COMPARADO.    *
047600            PERFORM 0400-CALCULA-MEDIA.
047700       *    TRANSFERE O CAMPO PARA A AREA DE TRABALHO CORRESPONDENTE.  *
047800       *    MANTIDO NO MESMO PONTO DESDE A VERSAO ORIGINAL DO PROGRAMA.*
047900            MOVE WS-MEDIA-ACERTO TO WS-BASELINE.
048000            MOVE WS-MEDIA-ACERTO TO WS-MELHOR-MEDIA.
048100       *    UMA RODADA POR VOLTA DO PERFORM VARYING; PARA QUANDO O     *
048200       *    LIMITE DE RODADAS FOR ATINGIDO OU QUANDO UMA RODADA        *
048300       *    INTEIRA NAO MELHORAR NENHUM DOS 6 PESOS.                   *
048400            PERFORM 0600-TREINA VARYING WS-RODADA FROM 1 BY 1
048500                    UNTIL WS-RODADA > WS-MAX-RODADAS
048600                       OR WS-MELHOROU-RODADA = 'P'.
048700       *    CHAMA O PARAGRAFO/SECTION QUE FAZ O TRABALHO REAL DESTE PAS*
048800       *    VEJA O COMENTARIO DO PARAGRAFO PARA O CONTEXTO COMPLETO.   *
048900            PERFORM 0800-GRAVA-PARAMETRO.
049000            PERFORM 0900-IMPRIME-RELAT.
049100       *    CHAMA O PARAGRAFO/SECTION QUE FAZ O TRABALHO REAL DESTE PAS*
049200       *    PARTE DA LOGICA JA DESCRITA NO CABECALHO DESTE PARAGRAFO.  *
049300            PERFORM 0900-FECHA-ARQUIVOS.
049400            STOP RUN.
049500 
049600       *===============================================================*
049700       *  0010-ABRE-ARQUIVOS - PARMCST E' LIDO E FECHADO LOGO NO       *
049800       *  INICIO (SO' PRECISA DE UM READ); TRPARES FICA ABERTO ATE     *
049900       *  0200-CARREGA-PARES TERMINAR; PARMNOV E RELTREI SO' SAO       *
050000       *  ESCRITOS NO FIM, MAS JA' SAO ABERTOS AQUI PARA SIMPLIFICAR   *
050100       *  O FECHAMENTO EM 0900-FECHA-ARQUIVOS.                        *
050200       *===============================================================*
050300        0010-ABRE-ARQUIVOS.
050400            OPEN INPUT PARMCST.
050500       *    SEM PARMCST NAO HA' PONTO DE PARTIDA PARA A SUBIDA DE      *
050600       *    COORDENADAS - ABORTA DIRETO.                              *
050700            IF NOT WS-PARMCST-OK
050800               DISPLAY 'RELNOT2-COB - PARMCST NAO ENCONTRADO - '
050900                       'STATUS ' WS-STAT-PARMCST
051000               STOP RUN.
051100       *    LE O PROXIMO REGISTRO DO ARQUIVO CORRENTE.                 *
051200       *    MANTIDO NO MESMO PONTO DESDE A VERSAO ORIGINAL DO PROGRAMA.*
051300            READ PARMCST INTO REG-PARM.
051400            CLOSE PARMCST.
051500            OPEN INPUT TRPARES.
051600       *    SEM TRPARES NAO HA' PARES DE TREINO A CARREGAR - ABORTA.   *
051700            IF NOT WS-TRPARES-OK
051800               DISPLAY 'RELNOT2-COB - TRPARES NAO ENCONTRADO - '
051900                       'STATUS ' WS-STAT-TRPARES
052000               STOP RUN.
052100       *    ABRE O ARQUIVO PARA A FASE QUE COMECA AQUI.                *
052200       *    VEJA O COMENTARIO DO PARAGRAFO PARA O CONTEXTO COMPLETO.   *
052300            OPEN OUTPUT PARMNOV.
052400            OPEN OUTPUT RELTREI.
052500 
052600       *===============================================================*
052700       *  0300-INIC-PESOS - COPIA OS 6 PESOS LIDOS DO PARMCST PARA A   *
052800       *  AREA DE TRABALHO WS-PA-PESO-TAB, QUE A PARTIR DAQUI E' A     *
052900       *  UNICA FONTE DE VERDADE DOS PESOS COMMITTED.                  *
053000       *===============================================================*
053100        0300-INIC-PESOS.
053200       *    TRANSFERE O CAMPO PARA A AREA DE TRABALHO CORRESPONDENTE.  *
053300       *    PARTE DA LOGICA JA DESCRITA NO CABECALHO DESTE PARAGRAFO.  *
053400            MOVE PC-PESO-TAB(1) TO WS-PA-PESO(1).
053500            MOVE PC-PESO-TAB(2) TO WS-PA-PESO(2).
053600       *    TRANSFERE O CAMPO PARA A AREA DE TRABALHO CORRESPONDENTE.  *
053700       *    MANTIDO NO MESMO PONTO DESDE A VERSAO ORIGINAL DO PROGRAMA.*
053800            MOVE PC-PESO-TAB(3) TO WS-PA-PESO(3).
053900            MOVE PC-PESO-TAB(4) TO WS-PA-PESO(4).
054000       *    TRANSFERE O CAMPO PARA A AREA DE TRABALHO CORRESPONDENTE.  *
054100       *    VEJA O COMENTARIO DO PARAGRAFO PARA O CONTEXTO COMPLETO.   *
054200            MOVE PC-PESO-TAB(5) TO WS-PA-PESO(5).
054300            MOVE PC-PESO-TAB(6) TO WS-PA-PESO(6).
054400 
054500       *===============================================================*
054600       *  0200-CARREGA-PARES SECTION - CARGA DO CONTROLE, PARTE DE     *
054700       *  TREINAMENTO: LE O CONTROLE TRPARES LINHA A LINHA E, PARA     *
054800       *  CADA LINHA, ABRE O ARQUIVO DE NOTAS E O GABARITO             *
054900       *  CORRESPONDENTES, CARREGANDO OS DOIS INTEIROS EM WS-TAB-      *
055000       *  PARES ANTES DE PASSAR PARA A PROXIMA LINHA.                  *
055100       *===============================================================*
055200        0200-CARREGA-PARES SECTION.
055300        0200-LE-PAR.
055400       *    LE O PROXIMO REGISTRO DO ARQUIVO CORRENTE.                 *
055500       *    PARTE DA LOGICA JA DESCRITA NO CABECALHO DESTE PARAGRAFO.  *
055600            READ TRPARES.
055700            IF WS-TRPARES-FIM
055800               GO TO 0290-FIM-PARES.
055900       *    ERRO DE LEITURA DIFERENTE DE FIM DE ARQUIVO - ABORTA.      *
056000            IF NOT WS-TRPARES-OK
056100               DISPLAY 'RELNOT2-COB - ERRO DE LEITURA NO TRPARES - '
056200                       'STATUS ' WS-STAT-TRPARES
056300       *    CHAMA O PARAGRAFO/SECTION QUE FAZ O TRABALHO REAL DESTE PAS*
056400       *    MANTIDO NO MESMO PONTO DESDE A VERSAO ORIGINAL DO PROGRAMA.*
056500               PERFORM 0900-FECHA-ARQUIVOS
056600               STOP RUN.
056700       *    LIMITE DA TABELA DE PARES - PROTEGE A OCCURS 20 TIMES DE   *
056800       *    WS-TAB-PARES.                                             *
056900            IF WS-QTD-PARES >= WS-MAX-PARES
057000               DISPLAY 'RELNOT2-COB - LIMITE DE ' WS-MAX-PARES
057100                       ' PARES DE TREINO EXCEDIDO'
057200               PERFORM 0900-FECHA-ARQUIVOS
057300               STOP RUN.
057400       *    ACUMULA O CONTADOR/TOTAL USADO MAIS ADIANTE NESTE PARAGRAFO*
057500       *    VEJA O COMENTARIO DO PARAGRAFO PARA O CONTEXTO COMPLETO.   *
057600            ADD 1 TO WS-QTD-PARES.
057700            MOVE TP-NOME-NOTA TO WS-NOME-NOTA.
057800       *    TRANSFERE O CAMPO PARA A AREA DE TRABALHO CORRESPONDENTE.  *
057900       *    PARTE DA LOGICA JA DESCRITA NO CABECALHO DESTE PARAGRAFO.  *
058000            MOVE TP-NOME-GAB  TO WS-NOME-GAB.
058100            OPEN INPUT NOTAIN.
058200       *    O NOME DO ARQUIVO E O INDICE DO PAR VAO NA MENSAGEM DE     *
058300       *    ERRO PARA O OPERADOR LOCALIZAR QUAL LINHA DO TRPARES ESTA' *
058400       *    APONTANDO PARA UM ARQUIVO INEXISTENTE.                     *
058500            IF NOT WS-NOTAIN-OK
058600               DISPLAY 'RELNOT2-COB - ARQUIVO DE NOTAS NAO ENCONTRADO '
058700                       'PARA O PAR ' WS-QTD-PARES ' - ' TP-NOME-NOTA
058800       *    CHAMA O PARAGRAFO/SECTION QUE FAZ O TRABALHO REAL DESTE PAS*
058900       *    MANTIDO NO MESMO PONTO DESDE A VERSAO ORIGINAL DO PROGRAMA.*
059000               PERFORM 0900-FECHA-ARQUIVOS
059100               STOP RUN.
059200            OPEN INPUT GABARIT.
059300       *    TESTE DE CONDICAO - VIDE O DESVIO LOGO ABAIXO.             *
059400       *    VEJA O COMENTARIO DO PARAGRAFO PARA O CONTEXTO COMPLETO.   *
059500            IF NOT WS-GABARIT-OK
059600               DISPLAY 'RELNOT2-COB - ARQUIVO DE GABARITO NAO '
059700                       'ENCONTRADO PARA O PAR ' WS-QTD-PARES ' - '
059800                       TP-NOME-GAB
059900               CLOSE NOTAIN
060000               PERFORM 0900-FECHA-ARQUIVOS
060100               STOP RUN.
060200       *    TRANSFERE O CAMPO PARA A AREA DE TRABALHO CORRESPONDENTE.  *
060300       *    PARTE DA LOGICA JA DESCRITA NO CABECALHO DESTE PARAGRAFO.  *
060400            MOVE ZERO TO WS-PAR-QTD-NOTAS(WS-QTD-PARES).
060500            MOVE ZERO TO WS-PAR-QTD-GAB(WS-QTD-PARES).
060600       *    CHAMA O PARAGRAFO/SECTION QUE FAZ O TRABALHO REAL DESTE PAS*
060700       *    MANTIDO NO MESMO PONTO DESDE A VERSAO ORIGINAL DO PROGRAMA.*
060800            PERFORM 0210-LE-NOTAS-PAR.
060900            PERFORM 0230-LE-GABARITO-PAR.
061000            CLOSE NOTAIN.
061100            CLOSE GABARIT.
061200       *    O AGRUPAMENTO DE ACORDE E' CALCULADO UMA UNICA VEZ AQUI,   *
061300       *    NA CARGA, E NAO A CADA CHAMADA DE 0410-AVALIA-PAR - AS     *
061400       *    NOTAS DO PAR NAO MUDAM ENTRE UMA CHAMADA E OUTRA, SO' OS   *
061500       *    PESOS DE CUSTO MUDAM.                                     *
061600            PERFORM 0250-AGRUPA-ACORDE-PAR.
061700            GO TO 0200-LE-PAR.
061800        0290-FIM-PARES.
061900            EXIT.
062000 
062100        0210-LE-NOTAS-PAR.
062200       *    LE O PROXIMO REGISTRO DO ARQUIVO CORRENTE.                 *
062300       *    VEJA O COMENTARIO DO PARAGRAFO PARA O CONTEXTO COMPLETO.   *
062400            READ NOTAIN.
062500            IF WS-NOTAIN-FIM
062600               GO TO 0219-FIM-NOTAS-PAR.
062700       *    TESTE DE CONDICAO - VIDE O DESVIO LOGO ABAIXO.             *
062800       *    PARTE DA LOGICA JA DESCRITA NO CABECALHO DESTE PARAGRAFO.  *
062900            IF NOT WS-NOTAIN-OK
063000               DISPLAY 'RELNOT2-COB - ERRO DE LEITURA EM ' WS-NOME-NOTA
063100               CLOSE NOTAIN
063200               CLOSE GABARIT
063300               PERFORM 0900-FECHA-ARQUIVOS
063400               STOP RUN.
063500       *    BATERIA (PERCUSSAO) NAO PARTICIPA DO DEDILHADO - MESMO     *
063600       *    FILTRO DO ENTNOTAS-COB E DO RELNOT-COB.                    *
063700            IF NE-E-BATERIA
063800               GO TO 0210-LE-NOTAS-PAR.
063900       *    LIMITE DE NOTAS POR PAR - PROTEGE A OCCURS 200 TIMES DE    *
064000       *    WS-PAR-NT.                                                *
064100            IF WS-PAR-QTD-NOTAS(WS-QTD-PARES) >= WS-MAX-NOTAS-PAR
064200               DISPLAY 'RELNOT2-COB - LIMITE DE ' WS-MAX-NOTAS-PAR
064300                       ' NOTAS POR PAR EXCEDIDO EM ' WS-NOME-NOTA
064400               CLOSE NOTAIN
064500               CLOSE GABARIT
064600       *    CHAMA O PARAGRAFO/SECTION QUE FAZ O TRABALHO REAL DESTE PAS*
064700       *    MANTIDO NO MESMO PONTO DESDE A VERSAO ORIGINAL DO PROGRAMA.*
064800               PERFORM 0900-FECHA-ARQUIVOS
064900               STOP RUN.
065000            ADD 1 TO WS-PAR-QTD-NOTAS(WS-QTD-PARES).
065100       *    INDICE DUPLO (PAR, NOTA-DENTRO-DO-PAR) - CADA NOTA VAI     *
065200       *    PARA A POSICAO WS-QTD-PARES DA TABELA DE PARES, NA LINHA   *
065300       *    CORRESPONDENTE AO NUMERO DE NOTAS JA' LIDAS DESTE PAR.     *
065400            MOVE NE-PITCH  TO
065500                WS-PAR-NT-PITCH(WS-QTD-PARES,
065600                                WS-PAR-QTD-NOTAS(WS-QTD-PARES)).
065700       *    TRANSFERE O CAMPO PARA A AREA DE TRABALHO CORRESPONDENTE.  *
065800       *    VEJA O COMENTARIO DO PARAGRAFO PARA O CONTEXTO COMPLETO.   *
065900            MOVE NE-INICIO TO
066000                WS-PAR-NT-INICIO(WS-QTD-PARES,
066100                                 WS-PAR-QTD-NOTAS(WS-QTD-PARES)).
066200            GO TO 0210-LE-NOTAS-PAR.
066300        0219-FIM-NOTAS-PAR.
066400            EXIT.
066500 
066600        0230-LE-GABARITO-PAR.
066700            READ GABARIT.
066800       *    TESTE DE CONDICAO - VIDE O DESVIO LOGO ABAIXO.             *
066900       *    PARTE DA LOGICA JA DESCRITA NO CABECALHO DESTE PARAGRAFO.  *
067000            IF WS-GABARIT-FIM
067100               GO TO 0239-FIM-GAB-PAR.
067200            IF NOT WS-GABARIT-OK
067300               DISPLAY 'RELNOT2-COB - ERRO DE LEITURA EM ' WS-NOME-GAB
067400               CLOSE NOTAIN
067500               CLOSE GABARIT
067600       *    CHAMA O PARAGRAFO/SECTION QUE FAZ O TRABALHO REAL DESTE PAS*
067700       *    MANTIDO NO MESMO PONTO DESDE A VERSAO ORIGINAL DO PROGRAMA.*
067800               PERFORM 0900-FECHA-ARQUIVOS
067900               STOP RUN.
068000       *    VALIDACAO DE GABARITO IDENTICA A DO RELNOT-COB (0200-      *
068100       *    VALIDA-GABARITO), SO' QUE REPETIDA PAR A PAR E COM A       *
068200       *    MENSAGEM CITANDO O NOME DO ARQUIVO EM VEZ DO INDICE.       *
068300            IF AN-INICIO NOT NUMERIC
068400               DISPLAY 'RELNOT2-COB - GABARITO INVALIDO EM '
068500                       WS-NOME-GAB
068600               CLOSE NOTAIN
068700               CLOSE GABARIT
068800               PERFORM 0900-FECHA-ARQUIVOS
068900               STOP RUN.
069000       *    TESTE DE CONDICAO - VIDE O DESVIO LOGO ABAIXO.             *
069100       *    VEJA O COMENTARIO DO PARAGRAFO PARA O CONTEXTO COMPLETO.   *
069200            IF AN-PITCH NOT NUMERIC
069300               DISPLAY 'RELNOT2-COB - GABARITO INVALIDO EM '
069400                       WS-NOME-GAB
069500               CLOSE NOTAIN
069600               CLOSE GABARIT
069700               PERFORM 0900-FECHA-ARQUIVOS
069800               STOP RUN.
069900       *    MESMA TOLERANCIA A MINUSCULA NO CAMPO DE MAO QUE O         *
070000       *    RELNOT-COB APLICA - O GABARIT E' DIGITADO A MAO.           *
070100            IF AN-MAO = 'l'
070200       *    TRANSFERE O CAMPO PARA A AREA DE TRABALHO CORRESPONDENTE.  *
070300       *    PARTE DA LOGICA JA DESCRITA NO CABECALHO DESTE PARAGRAFO.  *
070400               MOVE 'L' TO AN-MAO.
070500            IF AN-MAO = 'r'
070600       *    TRANSFERE O CAMPO PARA A AREA DE TRABALHO CORRESPONDENTE.  *
070700       *    MANTIDO NO MESMO PONTO DESDE A VERSAO ORIGINAL DO PROGRAMA.*
070800               MOVE 'R' TO AN-MAO.
070900            IF NOT AN-MAO-ESQUERDA
071000       *    TESTE DE CONDICAO - VIDE O DESVIO LOGO ABAIXO.             *
071100       *    VEJA O COMENTARIO DO PARAGRAFO PARA O CONTEXTO COMPLETO.   *
071200               IF NOT AN-MAO-DIREITA
071300                  DISPLAY 'RELNOT2-COB - GABARITO INVALIDO EM '
071400                          WS-NOME-GAB
071500                  CLOSE NOTAIN
071600                  CLOSE GABARIT
071700                  PERFORM 0900-FECHA-ARQUIVOS
071800                  STOP RUN.
071900       *    TESTE DE CONDICAO - VIDE O DESVIO LOGO ABAIXO.             *
072000       *    PARTE DA LOGICA JA DESCRITA NO CABECALHO DESTE PARAGRAFO.  *
072100            IF NOT AN-DEDO-VALIDO
072200               DISPLAY 'RELNOT2-COB - GABARITO INVALIDO EM '
072300                       WS-NOME-GAB
072400               CLOSE NOTAIN
072500               CLOSE GABARIT
072600               PERFORM 0900-FECHA-ARQUIVOS
072700               STOP RUN.
072800       *    LIMITE DE ANOTACOES POR PAR - MESMA PROTECAO DE TABELA     *
072900       *    APLICADA AS NOTAS.                                         *
073000            IF WS-PAR-QTD-GAB(WS-QTD-PARES) >= WS-MAX-NOTAS-PAR
073100               DISPLAY 'RELNOT2-COB - LIMITE DE ' WS-MAX-NOTAS-PAR
073200                       ' ANOTACOES POR PAR EXCEDIDO EM ' WS-NOME-GAB
073300               CLOSE NOTAIN
073400               CLOSE GABARIT
073500       *    CHAMA O PARAGRAFO/SECTION QUE FAZ O TRABALHO REAL DESTE PAS*
073600       *    MANTIDO NO MESMO PONTO DESDE A VERSAO ORIGINAL DO PROGRAMA.*
073700               PERFORM 0900-FECHA-ARQUIVOS
073800               STOP RUN.
073900            ADD 1 TO WS-PAR-QTD-GAB(WS-QTD-PARES).
074000       *    TRANSFERE O CAMPO PARA A AREA DE TRABALHO CORRESPONDENTE.  *
074100       *    VEJA O COMENTARIO DO PARAGRAFO PARA O CONTEXTO COMPLETO.   *
074200            MOVE AN-MAO  TO
074300                WS-PAR-GB-MAO(WS-QTD-PARES,
074400                              WS-PAR-QTD-GAB(WS-QTD-PARES)).
074500            MOVE AN-DEDO TO
074600                WS-PAR-GB-DEDO(WS-QTD-PARES,
074700                               WS-PAR-QTD-GAB(WS-QTD-PARES)).
074800            GO TO 0230-LE-GABARITO-PAR.
074900        0239-FIM-GAB-PAR.
075000            EXIT.
075100 
075200        0250-AGRUPA-ACORDE-PAR.
075300       *    SEM NOTAS NESTE PAR NAO HA' O QUE AGRUPAR.                 *
075400            IF WS-PAR-QTD-NOTAS(WS-QTD-PARES) = ZERO
075500               GO TO 0259-FIM-AGRUPA-PAR.
075600       *    CHAMA O PARAGRAFO/SECTION QUE FAZ O TRABALHO REAL DESTE PAS*
075700       *    PARTE DA LOGICA JA DESCRITA NO CABECALHO DESTE PARAGRAFO.  *
075800            PERFORM 0260-AGRUPA-UMA VARYING WS-I FROM 1 BY 1
075900                    UNTIL WS-I > WS-PAR-QTD-NOTAS(WS-QTD-PARES).
076000            PERFORM 0270-CONTA-GRUPO-UMA VARYING WS-I FROM 1 BY 1
076100                    UNTIL WS-I > WS-PAR-QTD-NOTAS(WS-QTD-PARES).
076200        0259-FIM-AGRUPA-PAR.
076300            EXIT.
076400 
076500        0260-AGRUPA-UMA.
076600       *    A PRIMEIRA NOTA DO PAR SEMPRE ABRE O PRIMEIRO GRUPO.       *
076700            IF WS-I = 1
076800       *    TRANSFERE O CAMPO PARA A AREA DE TRABALHO CORRESPONDENTE.  *
076900       *    MANTIDO NO MESMO PONTO DESDE A VERSAO ORIGINAL DO PROGRAMA.*
077000               MOVE 1 TO WS-GRUPO-INICIO
077100               MOVE 1 TO WS-PAR-NT-GRUPO(WS-QTD-PARES, WS-I)
077200               GO TO 0269-FIM-AGRUPA-UMA.
077300       *    CALCULO INTERMEDIARIO DO MODELO DE CUSTO/METRICA DESTE PARA*
077400       *    VEJA O COMENTARIO DO PARAGRAFO PARA O CONTEXTO COMPLETO.   *
077500            COMPUTE WS-DIFERENCA-TEMPO =
077600                    WS-PAR-NT-INICIO(WS-QTD-PARES, WS-I) -
077700                    WS-PAR-NT-INICIO(WS-QTD-PARES, WS-GRUPO-INICIO)
077800       *    A DIFERENCA PODE SAIR NEGATIVA CONFORME A ORDEM - O VALOR  *
077900       *    ABSOLUTO E' O QUE IMPORTA PARA A TOLERANCIA.               *
078000            IF WS-DIFERENCA-TEMPO < 0
078100               COMPUTE WS-DIFERENCA-TEMPO = WS-DIFERENCA-TEMPO * -1.
078200       *    PASSOU DA TOLERANCIA - FECHA O GRUPO E ABRE UM NOVO A      *
078300       *    PARTIR DESTA NOTA.                                        *
078400            IF WS-DIFERENCA-TEMPO > WS-TOLERANCIA-ACORDE
078500       *    TRANSFERE O CAMPO PARA A AREA DE TRABALHO CORRESPONDENTE.  *
078600       *    PARTE DA LOGICA JA DESCRITA NO CABECALHO DESTE PARAGRAFO.  *
078700               MOVE WS-I TO WS-GRUPO-INICIO.
078800            MOVE WS-GRUPO-INICIO TO WS-PAR-NT-GRUPO(WS-QTD-PARES, WS-I).
078900        0269-FIM-AGRUPA-UMA.
079000            EXIT.
079100 
079200        0270-CONTA-GRUPO-UMA.
079300       *    TRANSFERE O CAMPO PARA A AREA DE TRABALHO CORRESPONDENTE.  *
079400       *    MANTIDO NO MESMO PONTO DESDE A VERSAO ORIGINAL DO PROGRAMA.*
079500            MOVE ZERO TO WS-PAR-NT-ACORDE(WS-QTD-PARES, WS-I).
079600            PERFORM 0280-CONTA-PAR-UMA VARYING WS-J FROM 1 BY 1
079700                    UNTIL WS-J > WS-PAR-QTD-NOTAS(WS-QTD-PARES).
079800 
079900        0280-CONTA-PAR-UMA.
080000       *    CONTA QUANTAS NOTAS PERTENCEM AO MESMO GRUPO DA NOTA WS-I  *
080100       *    DENTRO DESTE PAR (INCLUSIVE ELA MESMA).                    *
080200            IF WS-PAR-NT-GRUPO(WS-QTD-PARES, WS-J) =
080300               WS-PAR-NT-GRUPO(WS-QTD-PARES, WS-I)
080400       *    ACUMULA O CONTADOR/TOTAL USADO MAIS ADIANTE NESTE PARAGRAFO*
080500       *    VEJA O COMENTARIO DO PARAGRAFO PARA O CONTEXTO COMPLETO.   *
080600               ADD 1 TO WS-PAR-NT-ACORDE(WS-QTD-PARES, WS-I).
080700 
080800       *===============================================================*
080900       *  0400-CALCULA-MEDIA SECTION - MEDIA DE NOTE-ACCURACY SOBRE    *
081000       *  TODOS OS PARES, USANDO OS PESOS ATUALMENTE EM PC-PESO-TAB.   *
081100       *  A MEDIA E' A MEDIA ARITMETICA SIMPLES DAS K RAZOES DE        *
081200       *  ACERTO DE CADA PAR (0480-SOMA-PAR CALCULA A RAZAO DE CADA    *
081300       *  PAR E SO' ENTAO SOMA) - NAO A RAZAO GLOBAL ACERTO-TOTAL      *
081400       *  SOBRE NOTA-TOTAL, PARA QUE UM PAR GRANDE NAO PESE MAIS QUE   *
081500       *  UM PAR PEQUENO NA COMPARACAO ENTRE PESOS (VIDE VRS 2.1).     *
081600       *  O ARREDONDAMENTO DE 4 CASAS DO MT-NOTA-OK, FEITO DENTRO DE   *
081700       *  0500-AVALIA, E' SO' PARA IMPRESSAO - AQUI USAMOS SEMPRE A    *
081800       *  RAZAO NAO-ARREDONDADA WS-RAZAO-PAR.                          *
081900       *===============================================================*
082000        0400-CALCULA-MEDIA SECTION.
082100        0400-SOMA-PARES.
082200            MOVE ZERO TO WS-SOMA-RAZAO.
082300       *    CHAMA O PARAGRAFO/SECTION QUE FAZ O TRABALHO REAL DESTE PAS*
082400       *    PARTE DA LOGICA JA DESCRITA NO CABECALHO DESTE PARAGRAFO.  *
082500            PERFORM 0410-AVALIA-PAR VARYING WS-P FROM 1 BY 1
082600                    UNTIL WS-P > WS-QTD-PARES.
082700       *    DIVIDE PELA QUANTIDADE DE PARES (WS-QTD-PARES), NAO POR    *
082800       *    UMA SOMA DE NOTAS - E' ISTO QUE TORNA O RESULTADO UMA      *
082900       *    MEDIA ARITMETICA DE RAZOES, E NAO UMA RAZAO PONDERADA      *
083000       *    PELO TAMANHO DE CADA PAR.                                  *
083100            DIVIDE WS-SOMA-RAZAO BY WS-QTD-PARES
083200                   GIVING WS-MEDIA-ACERTO.
083300        0490-FIM-MEDIA.
083400            EXIT.
083500 
083600        0410-AVALIA-PAR.
083700       *    COPIA O PAR WS-P DE WS-TAB-PARES PARA AS AREAS DE          *
083800       *    TRABALHO DE PAR UNICO (WS-TAB-NOTA/WS-TAB-GABARITO), AS    *
083900       *    MESMAS QUE 3000/3100/3200 E O 0500-AVALIA USAM NO RELNOT-  *
083950       *    COB.                                                       *
084000            PERFORM 0420-COPIA-PAR VARYING WS-I FROM 1 BY 1
084100                    UNTIL WS-I > WS-PAR-QTD-NOTAS(WS-P).
084200            MOVE WS-PAR-QTD-NOTAS(WS-P) TO WS-QTD-NOTAS.
084300       *    TRANSFERE O CAMPO PARA A AREA DE TRABALHO CORRESPONDENTE.  *
084400       *    MANTIDO NO MESMO PONTO DESDE A VERSAO ORIGINAL DO PROGRAMA.*
084500            MOVE WS-PAR-QTD-GAB(WS-P)   TO WS-QTD-GAB.
084600            PERFORM 0430-COPIA-GAB VARYING WS-I FROM 1 BY 1
084700                    UNTIL WS-I > WS-QTD-GAB.
084800       *    PAR SEM NOTAS - NAO HA' O QUE CALCULAR, VAI DIRETO         *
084900       *    PARA A AVALIACAO (QUE DA' RAZAO ZERO PARA ESTE PAR).       *
085000            IF WS-QTD-NOTAS = ZERO
085100               GO TO 0480-SOMA-PAR.
085200       *    CHAMA O PARAGRAFO/SECTION QUE FAZ O TRABALHO REAL DESTE PAS*
085300       *    VEJA O COMENTARIO DO PARAGRAFO PARA O CONTEXTO COMPLETO.   *
085400            PERFORM 3000-INICIALIZA.
085500            PERFORM 3100-AVANCA VARYING WS-I FROM 2 BY 1
085600                    UNTIL WS-I > WS-QTD-NOTAS.
085700       *    CHAMA O PARAGRAFO/SECTION QUE FAZ O TRABALHO REAL DESTE PAS*
085800       *    PARTE DA LOGICA JA DESCRITA NO CABECALHO DESTE PARAGRAFO.  *
085900            PERFORM 3200-RETROCEDE.
086000        0480-SOMA-PAR.
086100            PERFORM 0500-AVALIA.
086200       *    RAZAO PROPRIA DESTE PAR - GUARDADA ZERADA (NAO A            *
086300       *    PROPORCAO GLOBAL) QUANDO NAO HA' NOTAS EM COMUM, PARA NAO  *
086400       *    DIVIDIR POR ZERO NEM CONTAMINAR A SOMA COM LIXO.            *
086500            IF WS-QTD-COMUM = ZERO
086600       *    TRANSFERE O CAMPO PARA A AREA DE TRABALHO CORRESPONDENTE.  *
086700       *    MANTIDO NO MESMO PONTO DESDE A VERSAO ORIGINAL DO PROGRAMA.*
086800               MOVE ZERO TO WS-RAZAO-PAR
086900            ELSE
087000               DIVIDE WS-CONT-ACERTO-NOTA BY WS-QTD-COMUM
087100                      GIVING WS-RAZAO-PAR.
087200       *    ESTA E' A LINHA-CHAVE DA CORRECAO DA VRS 2.1: A RAZAO      *
087300       *    DESTE PAR (NAO OS CONTADORES BRUTOS) E' O QUE ENTRA NA     *
087400       *    SOMA - CADA PAR CONTRIBUI COM O MESMO PESO NA MEDIA,       *
087500       *    INDEPENDENTE DE TER 10 OU 1000 NOTAS.                      *
087600            ADD WS-RAZAO-PAR TO WS-SOMA-RAZAO.
087700 
087800        0420-COPIA-PAR.
087900       *    TRANSFERE O CAMPO PARA A AREA DE TRABALHO CORRESPONDENTE.  *
088000       *    VEJA O COMENTARIO DO PARAGRAFO PARA O CONTEXTO COMPLETO.   *
088100            MOVE WS-PAR-NT-PITCH(WS-P, WS-I)  TO WS-NT-PITCH(WS-I).
088200            MOVE WS-PAR-NT-INICIO(WS-P, WS-I) TO WS-NT-INICIO(WS-I).
088300       *    TRANSFERE O CAMPO PARA A AREA DE TRABALHO CORRESPONDENTE.  *
088400       *    PARTE DA LOGICA JA DESCRITA NO CABECALHO DESTE PARAGRAFO.  *
088500            MOVE WS-PAR-NT-ACORDE(WS-P, WS-I) TO WS-NT-ACORDE(WS-I).
088600 
088700        0430-COPIA-GAB.
088800            MOVE WS-PAR-GB-MAO(WS-P, WS-I)  TO WS-GB-MAO(WS-I).
088900       *    TRANSFERE O CAMPO PARA A AREA DE TRABALHO CORRESPONDENTE.  *
089000       *    MANTIDO NO MESMO PONTO DESDE A VERSAO ORIGINAL DO PROGRAMA.*
089100            MOVE WS-PAR-GB-DEDO(WS-P, WS-I) TO WS-GB-DEDO(WS-I).
089200 
089300       *===============================================================*
089400       *  3000/3100/3200 - IDENTICO AO CADNOTAS-COB E AO               *
089500       *  RELNOT-COB (MESMA PROGRAMACAO DINAMICA DE 10 ESTADOS POR     *
089600       *  NOTA, MESMO CRITERIO DE DESEMPATE L1..L5,R1..R5) - RODA UMA  *
089700       *  VEZ POR CHAMADA DE 0410-AVALIA-PAR, OU SEJA, UMA VEZ POR     *
089800       *  PAR POR CADA TESTE DE MULTIPLICADOR.                        *
089900       *===============================================================*
090000        3000-INICIALIZA SECTION.
090100        3000-DEFINE-MAO-PREFERIDA.
090200            MOVE 'L' TO WS-PREF-MAO.
090300       *    TESTE DE CONDICAO - VIDE O DESVIO LOGO ABAIXO.             *
090400       *    VEJA O COMENTARIO DO PARAGRAFO PARA O CONTEXTO COMPLETO.   *
090500            IF WS-NT-PITCH(1) > PC-CORTE-MAO
090600               MOVE 'R' TO WS-PREF-MAO.
090700       *    CHAMA O PARAGRAFO/SECTION QUE FAZ O TRABALHO REAL DESTE PAS*
090800       *    PARTE DA LOGICA JA DESCRITA NO CABECALHO DESTE PARAGRAFO.  *
090900            PERFORM 3010-INIC-ESTADO VARYING WS-K FROM 1 BY 1
091000                    UNTIL WS-K > 10.
091100        3090-FIM-INICIALIZA.
091200            EXIT.
091300 
091400        3010-INIC-ESTADO.
091500            MOVE ZERO TO WS-TAB-PRED-COL(1, WS-K).
091600       *    TRANSFERE O CAMPO PARA A AREA DE TRABALHO CORRESPONDENTE.  *
091700       *    MANTIDO NO MESMO PONTO DESDE A VERSAO ORIGINAL DO PROGRAMA.*
091800            MOVE ZERO TO WS-CT-CUSTO-INIC.
091900            IF WS-ES-DEDO(WS-K) = 4
092000       *    TRANSFERE O CAMPO PARA A AREA DE TRABALHO CORRESPONDENTE.  *
092100       *    VEJA O COMENTARIO DO PARAGRAFO PARA O CONTEXTO COMPLETO.   *
092200               MOVE PC-PESO-DEDO-FRACO TO WS-CT-CUSTO-INIC.
092300            IF WS-ES-DEDO(WS-K) = 5
092400       *    TRANSFERE O CAMPO PARA A AREA DE TRABALHO CORRESPONDENTE.  *
092500       *    PARTE DA LOGICA JA DESCRITA NO CABECALHO DESTE PARAGRAFO.  *
092600               MOVE PC-PESO-DEDO-FRACO TO WS-CT-CUSTO-INIC.
092700            IF WS-ES-MAO(WS-K) NOT = WS-PREF-MAO
092800       *    CALCULO INTERMEDIARIO DO MODELO DE CUSTO/METRICA DESTE PARA*
092900       *    MANTIDO NO MESMO PONTO DESDE A VERSAO ORIGINAL DO PROGRAMA.*
093000               COMPUTE WS-CT-CUSTO-INIC = WS-CT-CUSTO-INIC +
093100                       (PC-PESO-TROCA-MAO * 0.5).
093200            MOVE WS-CT-CUSTO-INIC TO WS-TAB-CUSTO-COL(1, WS-K).
093300 
093400        3100-AVANCA SECTION.
093500        3100-PARA-NOTA.
093600       *    CHAMA O PARAGRAFO/SECTION QUE FAZ O TRABALHO REAL DESTE PAS*
093700       *    VEJA O COMENTARIO DO PARAGRAFO PARA O CONTEXTO COMPLETO.   *
093800            PERFORM 3110-PARA-ESTADO-B VARYING WS-KB FROM 1 BY 1
093900                    UNTIL WS-KB > 10.
094000        3190-FIM-AVANCA.
094100            EXIT.
094200 
094300        3110-PARA-ESTADO-B.
094400            MOVE 99999.999999 TO WS-MELHOR-CUSTO.
094500       *    TRANSFERE O CAMPO PARA A AREA DE TRABALHO CORRESPONDENTE.  *
094600       *    PARTE DA LOGICA JA DESCRITA NO CABECALHO DESTE PARAGRAFO.  *
094700            MOVE 1 TO WS-MELHOR-PRED.
094800            PERFORM 3120-PARA-ESTADO-A VARYING WS-KA FROM 1 BY 1
094900                    UNTIL WS-KA > 10.
095000       *    TRANSFERE O CAMPO PARA A AREA DE TRABALHO CORRESPONDENTE.  *
095100       *    MANTIDO NO MESMO PONTO DESDE A VERSAO ORIGINAL DO PROGRAMA.*
095200            MOVE WS-MELHOR-CUSTO TO WS-TAB-CUSTO-COL(WS-I, WS-KB).
095300            MOVE WS-MELHOR-PRED  TO WS-TAB-PRED-COL(WS-I, WS-KB).
095400 
095500        3120-PARA-ESTADO-A.
095600       *    TRANSFERE O CAMPO PARA A AREA DE TRABALHO CORRESPONDENTE.  *
095700       *    VEJA O COMENTARIO DO PARAGRAFO PARA O CONTEXTO COMPLETO.   *
095800            MOVE WS-ES-MAO(WS-KA)       TO WS-CT-MAO-A.
095900            MOVE WS-ES-DEDO(WS-KA)      TO WS-CT-DEDO-A.
096000       *    TRANSFERE O CAMPO PARA A AREA DE TRABALHO CORRESPONDENTE.  *
096100       *    PARTE DA LOGICA JA DESCRITA NO CABECALHO DESTE PARAGRAFO.  *
096200            MOVE WS-NT-PITCH(WS-I - 1)  TO WS-CT-PITCH-A.
096300            MOVE WS-ES-MAO(WS-KB)       TO WS-CT-MAO-B.
096400       *    TRANSFERE O CAMPO PARA A AREA DE TRABALHO CORRESPONDENTE.  *
096500       *    MANTIDO NO MESMO PONTO DESDE A VERSAO ORIGINAL DO PROGRAMA.*
096600            MOVE WS-ES-DEDO(WS-KB)      TO WS-CT-DEDO-B.
096700            MOVE WS-NT-PITCH(WS-I)      TO WS-CT-PITCH-B.
096800       *    TRANSFERE O CAMPO PARA A AREA DE TRABALHO CORRESPONDENTE.  *
096900       *    VEJA O COMENTARIO DO PARAGRAFO PARA O CONTEXTO COMPLETO.   *
097000            MOVE WS-NT-ACORDE(WS-I)     TO WS-CT-CHORD.
097100            PERFORM 2000-CUSTO-TOTAL.
097200       *    CALCULO INTERMEDIARIO DO MODELO DE CUSTO/METRICA DESTE PARA*
097300       *    PARTE DA LOGICA JA DESCRITA NO CABECALHO DESTE PARAGRAFO.  *
097400            COMPUTE WS-CT-ACUM =
097500                    WS-TAB-CUSTO-COL(WS-I - 1, WS-KA) + WS-CT-CUSTO.
097600       *    MENOR ESTRITO - EMPATE FICA COM O PRIMEIRO WS-KA TESTADO.  *
097700            IF WS-CT-ACUM < WS-MELHOR-CUSTO
097800               MOVE WS-CT-ACUM TO WS-MELHOR-CUSTO
097900       *    TRANSFERE O CAMPO PARA A AREA DE TRABALHO CORRESPONDENTE.  *
098000       *    MANTIDO NO MESMO PONTO DESDE A VERSAO ORIGINAL DO PROGRAMA.*
098100               MOVE WS-KA      TO WS-MELHOR-PRED.
098200 
098300       *===============================================================*
098400       *  2000-CUSTO-TOTAL SECTION - IDENTICO AO                       *
098500       *  CADNOTAS-COB E AO RELNOT-COB - RECEBE OS PESOS DE            *
098600       *  PC-PESO-TAB (QUE 0620-TESTA-MULTIPLICADOR MUDA A CADA        *
098700       *  TENTATIVA), NAO DE WS-PA-PESO-TAB.                          *
098800       *===============================================================*
098900        2000-CUSTO-TOTAL SECTION.
099000        2000-CALCULA.
099100            COMPUTE WS-CT-INTERVALO = WS-CT-PITCH-B - WS-CT-PITCH-A.
099200       *    TESTE DE CONDICAO - VIDE O DESVIO LOGO ABAIXO.             *
099300       *    VEJA O COMENTARIO DO PARAGRAFO PARA O CONTEXTO COMPLETO.   *
099400            IF WS-CT-INTERVALO < 0
099500               COMPUTE WS-CT-INTERVALO = WS-CT-INTERVALO * -1.
099600       *    TRANSFERE O CAMPO PARA A AREA DE TRABALHO CORRESPONDENTE.  *
099700       *    PARTE DA LOGICA JA DESCRITA NO CABECALHO DESTE PARAGRAFO.  *
099800            MOVE ZERO TO WS-CT-ESTICA.
099900            MOVE ZERO TO WS-CT-CRUZA.
100000       *    TRANSFERE O CAMPO PARA A AREA DE TRABALHO CORRESPONDENTE.  *
100100       *    MANTIDO NO MESMO PONTO DESDE A VERSAO ORIGINAL DO PROGRAMA.*
100200            MOVE ZERO TO WS-CT-REPETE.
100300            MOVE ZERO TO WS-CT-TROCA-MAO.
100400       *    MAOS DIFERENTES - SO' O PESO DE TROCA DE MAO SE APLICA.    *
100500            IF WS-CT-MAO-A NOT = WS-CT-MAO-B
100600       *    TRANSFERE O CAMPO PARA A AREA DE TRABALHO CORRESPONDENTE.  *
100700       *    VEJA O COMENTARIO DO PARAGRAFO PARA O CONTEXTO COMPLETO.   *
100800               MOVE PC-PESO-TROCA-MAO TO WS-CT-TROCA-MAO
100900               GO TO 2050-ACORDE-FRACO.
101000            PERFORM 2100-CUSTO-ESTICA.
101100       *    CHAMA O PARAGRAFO/SECTION QUE FAZ O TRABALHO REAL DESTE PAS*
101200       *    PARTE DA LOGICA JA DESCRITA NO CABECALHO DESTE PARAGRAFO.  *
101300            PERFORM 2200-CUSTO-CRUZA.
101400            PERFORM 2300-CUSTO-REPETE.
101500        2050-ACORDE-FRACO.
101600       *    CHAMA O PARAGRAFO/SECTION QUE FAZ O TRABALHO REAL DESTE PAS*
101700       *    MANTIDO NO MESMO PONTO DESDE A VERSAO ORIGINAL DO PROGRAMA.*
101800            PERFORM 2500-CUSTO-ACORDE.
101900            PERFORM 2600-CUSTO-DEDO-FRACO.
102000       *    CALCULO INTERMEDIARIO DO MODELO DE CUSTO/METRICA DESTE PARA*
102100       *    VEJA O COMENTARIO DO PARAGRAFO PARA O CONTEXTO COMPLETO.   *
102200            COMPUTE WS-CT-CUSTO = WS-CT-ESTICA + WS-CT-CRUZA +
102300                    WS-CT-REPETE + WS-CT-TROCA-MAO + WS-CT-ACORDE-COST
102400                    + WS-CT-FRACO.
102500        2090-FIM-CUSTO-TOTAL.
102600            EXIT.
102700 
102800        2100-CUSTO-ESTICA.
102900            MOVE ZERO TO WS-CT-ESTICA.
103000       *    TESTE DE CONDICAO - VIDE O DESVIO LOGO ABAIXO.             *
103100       *    PARTE DA LOGICA JA DESCRITA NO CABECALHO DESTE PARAGRAFO.  *
103200            IF WS-CT-DEDO-A NOT = WS-CT-DEDO-B
103300               PERFORM 2110-BUSCA-ALCANCE
103400       *    CALCULO INTERMEDIARIO DO MODELO DE CUSTO/METRICA DESTE PARA*
103500       *    MANTIDO NO MESMO PONTO DESDE A VERSAO ORIGINAL DO PROGRAMA.*
103600               COMPUTE WS-CT-EXCESSO = WS-CT-INTERVALO - WS-CT-ALCANCE
103700               IF WS-CT-EXCESSO > 0
103800       *    CALCULO INTERMEDIARIO DO MODELO DE CUSTO/METRICA DESTE PARA*
103900       *    VEJA O COMENTARIO DO PARAGRAFO PARA O CONTEXTO COMPLETO.   *
104000                  COMPUTE WS-CT-ESTICA =
104100                          WS-CT-EXCESSO * PC-PESO-ESTICA.
104200 
104300        2110-BUSCA-ALCANCE.
104400            MOVE WS-CT-DEDO-A TO WS-CT-LO.
104500       *    TRANSFERE O CAMPO PARA A AREA DE TRABALHO CORRESPONDENTE.  *
104600       *    PARTE DA LOGICA JA DESCRITA NO CABECALHO DESTE PARAGRAFO.  *
104700            MOVE WS-CT-DEDO-B TO WS-CT-HI.
104800            IF WS-CT-DEDO-A > WS-CT-DEDO-B
104900       *    TRANSFERE O CAMPO PARA A AREA DE TRABALHO CORRESPONDENTE.  *
105000       *    MANTIDO NO MESMO PONTO DESDE A VERSAO ORIGINAL DO PROGRAMA.*
105100               MOVE WS-CT-DEDO-B TO WS-CT-LO
105200               MOVE WS-CT-DEDO-A TO WS-CT-HI.
105300       *    TRANSFERE O CAMPO PARA A AREA DE TRABALHO CORRESPONDENTE.  *
105400       *    VEJA O COMENTARIO DO PARAGRAFO PARA O CONTEXTO COMPLETO.   *
105500            MOVE ZERO TO WS-CT-ALCANCE.
105600            MOVE 'N' TO WS-CT-ACHOU.
105700       *    CHAMA O PARAGRAFO/SECTION QUE FAZ O TRABALHO REAL DESTE PAS*
105800       *    PARTE DA LOGICA JA DESCRITA NO CABECALHO DESTE PARAGRAFO.  *
105900            PERFORM 2120-COMPARA-PAR VARYING WS-K FROM 1 BY 1
106000                    UNTIL WS-K > 10.
106100       *    PAR DE DEDOS SEM ALCANCE CADASTRADO - ERRO DE PARAMETRO.   *
106200            IF WS-CT-ACHOU = 'N'
106300               DISPLAY 'RELNOT2-COB - PAR DE DEDOS SEM ALCANCE '
106400                       'CADASTRADO NA TABELA DE ALCANCE'
106500               PERFORM 0900-FECHA-ARQUIVOS
106600               STOP RUN.
106700 
106800        2120-COMPARA-PAR.
106900       *    TESTE DE CONDICAO - VIDE O DESVIO LOGO ABAIXO.             *
107000       *    MANTIDO NO MESMO PONTO DESDE A VERSAO ORIGINAL DO PROGRAMA.*
107100            IF PC-PAR-DEDO-LO(WS-K) = WS-CT-LO
107200               IF PC-PAR-DEDO-HI(WS-K) = WS-CT-HI
107300       *    TRANSFERE O CAMPO PARA A AREA DE TRABALHO CORRESPONDENTE.  *
107400       *    VEJA O COMENTARIO DO PARAGRAFO PARA O CONTEXTO COMPLETO.   *
107500                  MOVE PC-PAR-ALCANCE(WS-K) TO WS-CT-ALCANCE
107600                  MOVE 'S' TO WS-CT-ACHOU.
107700 
107800        2200-CUSTO-CRUZA.
107900       *    TRANSFERE O CAMPO PARA A AREA DE TRABALHO CORRESPONDENTE.  *
108000       *    PARTE DA LOGICA JA DESCRITA NO CABECALHO DESTE PARAGRAFO.  *
108100            MOVE ZERO TO WS-CT-CRUZA.
108200            IF WS-CT-DEDO-A NOT = WS-CT-DEDO-B
108300       *    TESTE DE CONDICAO - VIDE O DESVIO LOGO ABAIXO.             *
108400       *    MANTIDO NO MESMO PONTO DESDE A VERSAO ORIGINAL DO PROGRAMA.*
108500               IF WS-CT-PITCH-A NOT = WS-CT-PITCH-B
108600                  PERFORM 2210-VERIFICA-DIRECAO.
108700 
108800        2210-VERIFICA-DIRECAO.
108900       *    TRANSFERE O CAMPO PARA A AREA DE TRABALHO CORRESPONDENTE.  *
109000       *    VEJA O COMENTARIO DO PARAGRAFO PARA O CONTEXTO COMPLETO.   *
109100            MOVE 'N' TO WS-CT-DIR-PITCH-SOBE.
109200            IF WS-CT-PITCH-B > WS-CT-PITCH-A
109300       *    TRANSFERE O CAMPO PARA A AREA DE TRABALHO CORRESPONDENTE.  *
109400       *    PARTE DA LOGICA JA DESCRITA NO CABECALHO DESTE PARAGRAFO.  *
109500               MOVE 'S' TO WS-CT-DIR-PITCH-SOBE.
109600            MOVE 'N' TO WS-CT-DIR-DEDO-SOBE.
109700       *    TESTE DE CONDICAO - VIDE O DESVIO LOGO ABAIXO.             *
109800       *    MANTIDO NO MESMO PONTO DESDE A VERSAO ORIGINAL DO PROGRAMA.*
109900            IF WS-CT-DEDO-B > WS-CT-DEDO-A
110000               MOVE 'S' TO WS-CT-DIR-DEDO-SOBE.
110100       *    DIRECOES DIVERGENTES CARACTERIZAM O CRUZAMENTO DE DEDOS.   *
110200            IF WS-CT-DIR-PITCH-SOBE NOT = WS-CT-DIR-DEDO-SOBE
110300       *    TRANSFERE O CAMPO PARA A AREA DE TRABALHO CORRESPONDENTE.  *
110400       *    VEJA O COMENTARIO DO PARAGRAFO PARA O CONTEXTO COMPLETO.   *
110500               MOVE PC-PESO-CRUZA TO WS-CT-CRUZA.
110600 
110700        2300-CUSTO-REPETE.
110800            MOVE ZERO TO WS-CT-REPETE.
110900       *    TESTE DE CONDICAO - VIDE O DESVIO LOGO ABAIXO.             *
111000       *    PARTE DA LOGICA JA DESCRITA NO CABECALHO DESTE PARAGRAFO.  *
111100            IF WS-CT-DEDO-A = WS-CT-DEDO-B
111200               IF WS-CT-PITCH-A NOT = WS-CT-PITCH-B
111300       *    TRANSFERE O CAMPO PARA A AREA DE TRABALHO CORRESPONDENTE.  *
111400       *    MANTIDO NO MESMO PONTO DESDE A VERSAO ORIGINAL DO PROGRAMA.*
111500                  MOVE PC-PESO-REPETE TO WS-CT-REPETE.
111600 
111700        2500-CUSTO-ACORDE.
111800            COMPUTE WS-CT-EXCESSO-ACORDE = WS-CT-CHORD - 5.
111900       *    TRANSFERE O CAMPO PARA A AREA DE TRABALHO CORRESPONDENTE.  *
112000       *    VEJA O COMENTARIO DO PARAGRAFO PARA O CONTEXTO COMPLETO.   *
112100            MOVE ZERO TO WS-CT-ACORDE-COST.
112200       *    ACORDES DE ATE' 5 NOTAS NAO PAGAM PENALIDADE.              *
112300            IF WS-CT-EXCESSO-ACORDE > 0
112400               COMPUTE WS-CT-ACORDE-COST =
112500                       WS-CT-EXCESSO-ACORDE * PC-PESO-ACORDE.
112600 
112700        2600-CUSTO-DEDO-FRACO.
112800       *    TRANSFERE O CAMPO PARA A AREA DE TRABALHO CORRESPONDENTE.  *
112900       *    PARTE DA LOGICA JA DESCRITA NO CABECALHO DESTE PARAGRAFO.  *
113000            MOVE ZERO TO WS-CT-FRACO.
113100            IF WS-CT-DEDO-B = 4
113200       *    TRANSFERE O CAMPO PARA A AREA DE TRABALHO CORRESPONDENTE.  *
113300       *    MANTIDO NO MESMO PONTO DESDE A VERSAO ORIGINAL DO PROGRAMA.*
113400               MOVE PC-PESO-DEDO-FRACO TO WS-CT-FRACO.
113500            IF WS-CT-DEDO-B = 5
113600       *    TRANSFERE O CAMPO PARA A AREA DE TRABALHO CORRESPONDENTE.  *
113700       *    VEJA O COMENTARIO DO PARAGRAFO PARA O CONTEXTO COMPLETO.   *
113800               MOVE PC-PESO-DEDO-FRACO TO WS-CT-FRACO.
113900 
114000       *===============================================================*
114100       *  3200-RETROCEDE SECTION - ESCOLHE O ESTADO FINAL DE MENOR     *
114200       *  CUSTO E REFAZ O CAMINHO PELOS PREDECESSORES ATE A NOTA 1.    *
114300       *===============================================================*
114400        3200-RETROCEDE SECTION.
114500        3200-ESCOLHE-FINAL.
114600            MOVE 99999.999999 TO WS-MELHOR-CUSTO.
114700       *    TRANSFERE O CAMPO PARA A AREA DE TRABALHO CORRESPONDENTE.  *
114800       *    PARTE DA LOGICA JA DESCRITA NO CABECALHO DESTE PARAGRAFO.  *
114900            MOVE 1 TO WS-MELHOR-PRED.
115000            PERFORM 3210-COMPARA-FINAL VARYING WS-KB FROM 1 BY 1
115100                    UNTIL WS-KB > 10.
115200       *    TRANSFERE O CAMPO PARA A AREA DE TRABALHO CORRESPONDENTE.  *
115300       *    MANTIDO NO MESMO PONTO DESDE A VERSAO ORIGINAL DO PROGRAMA.*
115400            MOVE WS-MELHOR-PRED TO WS-CAMINHO-NOTA(WS-QTD-NOTAS).
115500            PERFORM 3220-ANDA-PARA-TRAS VARYING WS-I FROM WS-QTD-NOTAS
115600                    BY -1 UNTIL WS-I < 2.
115700        3290-FIM-RETROCEDE.
115800            EXIT.
115900 
116000        3210-COMPARA-FINAL.
116100       *    TESTE DE CONDICAO - VIDE O DESVIO LOGO ABAIXO.             *
116200       *    VEJA O COMENTARIO DO PARAGRAFO PARA O CONTEXTO COMPLETO.   *
116300            IF WS-TAB-CUSTO-COL(WS-QTD-NOTAS, WS-KB) < WS-MELHOR-CUSTO
116400               MOVE WS-TAB-CUSTO-COL(WS-QTD-NOTAS, WS-KB)
116500                    TO WS-MELHOR-CUSTO
116600       *    TRANSFERE O CAMPO PARA A AREA DE TRABALHO CORRESPONDENTE.  *
116700       *    PARTE DA LOGICA JA DESCRITA NO CABECALHO DESTE PARAGRAFO.  *
116800               MOVE WS-KB TO WS-MELHOR-PRED.
116900 
117000        3220-ANDA-PARA-TRAS.
117100            MOVE WS-TAB-PRED-COL(WS-I, WS-CAMINHO-NOTA(WS-I))
117200                 TO WS-CAMINHO-NOTA(WS-I - 1).
117300 
117400       *===============================================================*
117500       *  0500-AVALIA SECTION - MEDE O ACERTO DE UM UNICO PAR DE       *
117600       *  TREINO, JA' COPIADO EM WS-NT/WS-GB PELO 0420-COPIA-PAR/      *
117700       *  0430-COPIA-GAB - MESMA LOGICA DE TRUNCAGEM E CONTAGEM DO     *
117800       *  RELNOT-COB.                                                  *
117900       *===============================================================*
118000        0500-AVALIA SECTION.
118100        0500-TRUNCA.
118200       *    TRANSFERE O CAMPO PARA A AREA DE TRABALHO CORRESPONDENTE.  *
118300       *    MANTIDO NO MESMO PONTO DESDE A VERSAO ORIGINAL DO PROGRAMA.*
118400            MOVE WS-QTD-NOTAS TO WS-QTD-COMUM.
118500            IF WS-QTD-GAB < WS-QTD-NOTAS
118600       *    TRANSFERE O CAMPO PARA A AREA DE TRABALHO CORRESPONDENTE.  *
118700       *    VEJA O COMENTARIO DO PARAGRAFO PARA O CONTEXTO COMPLETO.   *
118800               MOVE WS-QTD-GAB TO WS-QTD-COMUM.
118900            MOVE ZERO TO MT-NOTA-OK.
119000       *    TRANSFERE O CAMPO PARA A AREA DE TRABALHO CORRESPONDENTE.  *
119100       *    PARTE DA LOGICA JA DESCRITA NO CABECALHO DESTE PARAGRAFO.  *
119200            MOVE ZERO TO MT-MAO-OK.
119300            MOVE ZERO TO MT-DEDO-OK.
119400       *    TRANSFERE O CAMPO PARA A AREA DE TRABALHO CORRESPONDENTE.  *
119500       *    MANTIDO NO MESMO PONTO DESDE A VERSAO ORIGINAL DO PROGRAMA.*
119600            MOVE ZERO TO WS-CONT-ACERTO-NOTA.
119700            MOVE ZERO TO WS-CONT-ACERTO-MAO.
119800       *    TRANSFERE O CAMPO PARA A AREA DE TRABALHO CORRESPONDENTE.  *
119900       *    VEJA O COMENTARIO DO PARAGRAFO PARA O CONTEXTO COMPLETO.   *
120000            MOVE ZERO TO WS-CONT-MAO-OK.
120100            MOVE ZERO TO WS-CONT-ACERTO-DEDO.
120200       *    PAR SEM NOTAS EM COMUM - NAO HA' BASE PARA CALCULAR AS     *
120300       *    METRICAS, FICAM TODAS ZERADAS (E A RAZAO DESTE PAR TAMBEM  *
120400       *    FICARA' ZERADA EM 0480-SOMA-PAR).                         *
120500            IF WS-QTD-COMUM = ZERO
120600               GO TO 0590-FIM-AVALIA.
120700       *    CHAMA O PARAGRAFO/SECTION QUE FAZ O TRABALHO REAL DESTE PAS*
120800       *    PARTE DA LOGICA JA DESCRITA NO CABECALHO DESTE PARAGRAFO.  *
120900            PERFORM 0510-COMPARA-NOTA VARYING WS-I FROM 1 BY 1
121000                    UNTIL WS-I > WS-QTD-COMUM.
121100            DIVIDE WS-CONT-ACERTO-MAO BY WS-QTD-COMUM
121200                   GIVING MT-MAO-OK ROUNDED.
121300       *    DIVISAO QUE PRODUZ UMA RAZAO OU MEDIA - VIDE OS OPERANDOS. *
121400       *    MANTIDO NO MESMO PONTO DESDE A VERSAO ORIGINAL DO PROGRAMA.*
121500            DIVIDE WS-CONT-ACERTO-NOTA BY WS-QTD-COMUM
121600                   GIVING MT-NOTA-OK ROUNDED.
121700       *    FINGER-ACCURACY SO' FAZ SENTIDO ONDE A MAO JA' ESTAVA      *
121800       *    CERTA - SEM NENHUM ACERTO DE MAO, FICA ZERADA.             *
121900            IF WS-CONT-MAO-OK = ZERO
122000               GO TO 0590-FIM-AVALIA.
122100            DIVIDE WS-CONT-ACERTO-DEDO BY WS-CONT-MAO-OK
122200                   GIVING MT-DEDO-OK ROUNDED.
122300        0590-FIM-AVALIA.
122400            EXIT.
122500 
122600        0510-COMPARA-NOTA.
122700       *    TRANSFERE O CAMPO PARA A AREA DE TRABALHO CORRESPONDENTE.  *
122800       *    VEJA O COMENTARIO DO PARAGRAFO PARA O CONTEXTO COMPLETO.   *
122900            MOVE WS-ES-MAO(WS-CAMINHO-NOTA(WS-I))  TO WS-CT-MAO-A.
123000            MOVE WS-ES-DEDO(WS-CAMINHO-NOTA(WS-I)) TO WS-CT-DEDO-A.
123100       *    DEDO SO' E' COMPARADO QUANDO A MAO JA' ACERTOU.            *
123200            IF WS-CT-MAO-A = WS-GB-MAO(WS-I)
123300       *    ACUMULA O CONTADOR/TOTAL USADO MAIS ADIANTE NESTE PARAGRAFO*
123400       *    PARTE DA LOGICA JA DESCRITA NO CABECALHO DESTE PARAGRAFO.  *
123500               ADD 1 TO WS-CONT-ACERTO-MAO
123600               ADD 1 TO WS-CONT-MAO-OK
123700       *    TESTE DE CONDICAO - VIDE O DESVIO LOGO ABAIXO.             *
123800       *    MANTIDO NO MESMO PONTO DESDE A VERSAO ORIGINAL DO PROGRAMA.*
123900               IF WS-CT-DEDO-A = WS-GB-DEDO(WS-I)
124000                  ADD 1 TO WS-CONT-ACERTO-DEDO
124100       *    ACUMULA O CONTADOR/TOTAL USADO MAIS ADIANTE NESTE PARAGRAFO*
124200       *    VEJA O COMENTARIO DO PARAGRAFO PARA O CONTEXTO COMPLETO.   *
124300                  ADD 1 TO WS-CONT-ACERTO-NOTA.
124400 
124500       *===============================================================*
124600       *  0600-TREINA SECTION - SUBIDA DE COORDENADAS SOBRE OS 6       *
124700       *  PESOS, NA ORDEM FIXA DE WS-NOME-PESO, ATE WS-MAX-RODADAS OU  *
124800       *  PARADA ANTECIPADA QUANDO NENHUM PESO MELHORA NUMA RODADA     *
124900       *  INTEIRA.                                                    *
125000       *===============================================================*
125100        0600-TREINA SECTION.
125200        0600-RODADA.
125300            MOVE 'N' TO WS-MELHOROU-RODADA.
125400       *    CHAMA O PARAGRAFO/SECTION QUE FAZ O TRABALHO REAL DESTE PAS*
125500       *    PARTE DA LOGICA JA DESCRITA NO CABECALHO DESTE PARAGRAFO.  *
125600            PERFORM 0610-TREINA-PESO VARYING WS-W FROM 1 BY 1
125700                    UNTIL WS-W > 6.
125800       *    88-LEVEL WS-HOUVE-MELHORA TESTA 'S' - SE NINGUEM MUDOU     *
125900       *    WS-MELHOROU-RODADA PARA 'S' NESTA RODADA, SINALIZA PARADA  *
126000       *    ANTECIPADA COM 'P'.                                       *
126100            IF NOT WS-HOUVE-MELHORA
126200               MOVE 'P' TO WS-MELHOROU-RODADA.
126300        0690-FIM-TREINA.
126400            EXIT.
126500 
126600        0610-TREINA-PESO.
126700       *    GUARDA O VALOR COMMITTED DO PESO WS-W E O MELHOR ACERTO    *
126800       *    CONHECIDO ATE AGORA - SAO O PONTO DE PARTIDA PARA OS 8     *
126900       *    TESTES DE MULTIPLICADOR DESTE PESO.                       *
127000            MOVE WS-PA-PESO(WS-W)   TO WS-VALOR-ATUAL.
127100       *    TRANSFERE O CAMPO PARA A AREA DE TRABALHO CORRESPONDENTE.  *
127200       *    MANTIDO NO MESMO PONTO DESDE A VERSAO ORIGINAL DO PROGRAMA.*
127300            MOVE WS-VALOR-ATUAL     TO WS-MELHOR-VALOR.
127400            MOVE WS-MELHOR-MEDIA    TO WS-MELHOR-DESTA-RODADA.
127500       *    CHAMA O PARAGRAFO/SECTION QUE FAZ O TRABALHO REAL DESTE PAS*
127600       *    VEJA O COMENTARIO DO PARAGRAFO PARA O CONTEXTO COMPLETO.   *
127700            PERFORM 0620-TESTA-MULTIPLICADOR VARYING WS-M FROM 1 BY 1
127800                    UNTIL WS-M > 8.
127900       *    SO' COMMITTA A MUDANCA SE ALGUM MULTIPLICADOR DEU UM       *
128000       *    VALOR DIFERENTE DO ATUAL (OU SEJA, ALGUM REALMENTE         *
128100       *    MELHOROU O ACERTO) - CASO CONTRARIO O PESO PERMANECE       *
128200       *    IGUAL AO QUE ERA ANTES DESTE PARAGRAFO.                    *
128300            IF WS-MELHOR-VALOR NOT = WS-VALOR-ATUAL
128400               MOVE WS-MELHOR-VALOR       TO WS-PA-PESO(WS-W)
128500       *    TRANSFERE O CAMPO PARA A AREA DE TRABALHO CORRESPONDENTE.  *
128600       *    PARTE DA LOGICA JA DESCRITA NO CABECALHO DESTE PARAGRAFO.  *
128700               MOVE WS-MELHOR-DESTA-RODADA TO WS-MELHOR-MEDIA
128800               MOVE 'S'                    TO WS-MELHOROU-RODADA.
128900       *    RESTAURA PC-PESO-TAB PARA OS VALORES COMMITTED (SEJA O     *
129000       *    NOVO OU O ANTIGO) ANTES DE PASSAR PARA O PROXIMO PESO -    *
129100       *    OS 6 PESOS SO' SAO ALTERADOS UM DE CADA VEZ.               *
129200            PERFORM 0630-RESTAURA-PESOS VARYING WS-K FROM 1 BY 1
129300                    UNTIL WS-K > 6.
129400 
129500        0620-TESTA-MULTIPLICADOR.
129600       *    CALCULO INTERMEDIARIO DO MODELO DE CUSTO/METRICA DESTE PARA*
129700       *    MANTIDO NO MESMO PONTO DESDE A VERSAO ORIGINAL DO PROGRAMA.*
129800            COMPUTE WS-VALOR-CANDIDATO ROUNDED =
129900                    WS-VALOR-ATUAL * WS-MULT(WS-M).
130000       *    MULTIPLICADOR QUE ZERASSE OU INVERTESSE O SINAL DO PESO    *
130100       *    NAO FAZ SENTIDO PARA UM PESO DE PENALIDADE - PULA O TESTE. *
130200            IF WS-VALOR-CANDIDATO NOT > 0
130300               GO TO 0629-FIM-MULTIPLICADOR.
130400            PERFORM 0630-RESTAURA-PESOS VARYING WS-K FROM 1 BY 1
130500                    UNTIL WS-K > 6.
130600       *    TRANSFERE O CAMPO PARA A AREA DE TRABALHO CORRESPONDENTE.  *
130700       *    VEJA O COMENTARIO DO PARAGRAFO PARA O CONTEXTO COMPLETO.   *
130800            MOVE WS-VALOR-CANDIDATO TO PC-PESO-TAB(WS-W).
130900            PERFORM 0400-CALCULA-MEDIA.
131000       *    CHAMA O PARAGRAFO/SECTION QUE FAZ O TRABALHO REAL DESTE PAS*
131100       *    PARTE DA LOGICA JA DESCRITA NO CABECALHO DESTE PARAGRAFO.  *
131200            PERFORM 0640-IMPRIME-RODADA.
131300       *    MENOR ESTRITO NAO SERVE AQUI - QUEREMOS O MAIOR ACERTO,    *
131400       *    POR ISSO O TESTE E' DE MAIOR ESTRITO.                     *
131500            IF WS-MEDIA-ACERTO > WS-MELHOR-DESTA-RODADA
131600               MOVE WS-MEDIA-ACERTO   TO WS-MELHOR-DESTA-RODADA
131700       *    TRANSFERE O CAMPO PARA A AREA DE TRABALHO CORRESPONDENTE.  *
131800       *    MANTIDO NO MESMO PONTO DESDE A VERSAO ORIGINAL DO PROGRAMA.*
131900               MOVE WS-VALOR-CANDIDATO TO WS-MELHOR-VALOR.
132000        0629-FIM-MULTIPLICADOR.
132100            EXIT.
132200 
132300        0630-RESTAURA-PESOS.
132400            MOVE WS-PA-PESO(WS-K) TO PC-PESO-TAB(WS-K).
132500 
132600        0640-IMPRIME-RODADA.
132700       *    UMA LINHA DE PROGRESSO POR TESTE DE MULTIPLICADOR - O      *
132800       *    UNICO LUGAR, ALEM DE 0900-IMPRIME-RELAT, ONDE WS-MEDIA-    *
132900       *    ACERTO E' MOVIDO PARA UM CAMPO EDITADO DE IMPRESSAO.       *
133000            MOVE WS-RODADA           TO DET-RD-RODADA.
133100       *    TRANSFERE O CAMPO PARA A AREA DE TRABALHO CORRESPONDENTE.  *
133200       *    VEJA O COMENTARIO DO PARAGRAFO PARA O CONTEXTO COMPLETO.   *
133300            MOVE WS-NOME-PESO(WS-W)  TO DET-RD-PESO.
133400            MOVE WS-MULT(WS-M)       TO DET-RD-MULT.
133500       *    TRANSFERE O CAMPO PARA A AREA DE TRABALHO CORRESPONDENTE.  *
133600       *    PARTE DA LOGICA JA DESCRITA NO CABECALHO DESTE PARAGRAFO.  *
133700            MOVE WS-VALOR-CANDIDATO  TO DET-RD-VALOR.
133800            MOVE WS-MEDIA-ACERTO     TO DET-RD-ACERTO.
133900       *    GRAVA A LINHA/REGISTRO PREPARADO NOS MOVES ANTERIORES.     *
134000       *    MANTIDO NO MESMO PONTO DESDE A VERSAO ORIGINAL DO PROGRAMA.*
134100            WRITE REG-RELTREI FROM DET-RODADA AFTER 1.
134200 
134300       *===============================================================*
134400       *  0800-GRAVA-PARAMETRO - GRAVA O ARQUIVO DE PESOS AJUSTADOS NO *
134500       *  FORMATO DO PARMCST, PARA REUSO PELO CADNOTAS-COB/RELNOT-COB  *
134600       *  NUMA PROXIMA EXECUCAO.                                       *
134700       *===============================================================*
134800        0800-GRAVA-PARAMETRO.
134900            MOVE WS-PA-PESO(1) TO PC-PESO-TAB(1).
135000       *    TRANSFERE O CAMPO PARA A AREA DE TRABALHO CORRESPONDENTE.  *
135100       *    VEJA O COMENTARIO DO PARAGRAFO PARA O CONTEXTO COMPLETO.   *
135200            MOVE WS-PA-PESO(2) TO PC-PESO-TAB(2).
135300            MOVE WS-PA-PESO(3) TO PC-PESO-TAB(3).
135400       *    TRANSFERE O CAMPO PARA A AREA DE TRABALHO CORRESPONDENTE.  *
135500       *    PARTE DA LOGICA JA DESCRITA NO CABECALHO DESTE PARAGRAFO.  *
135600            MOVE WS-PA-PESO(4) TO PC-PESO-TAB(4).
135700            MOVE WS-PA-PESO(5) TO PC-PESO-TAB(5).
135800       *    TRANSFERE O CAMPO PARA A AREA DE TRABALHO CORRESPONDENTE.  *
135900       *    MANTIDO NO MESMO PONTO DESDE A VERSAO ORIGINAL DO PROGRAMA.*
136000            MOVE WS-PA-PESO(6) TO PC-PESO-TAB(6).
136100       *    O CORTE-MAO E A TABELA DE ALCANCE VEM DE REG-PARM SEM      *
136200       *    MUDANCA - SO' OS 6 PESOS TREINAVEIS FORAM ALTERADOS ACIMA. *
136300            MOVE REG-PARM TO REG-PARMNOV.
136400            WRITE REG-PARMNOV.
136500 
136600       *===============================================================*
136700       *  0900-IMPRIME-RELAT - BLOCO FINAL DO RELATORIO DE TREINO, COM *
136800       *  O ACERTO ANTES E DEPOIS E OS 6 PESOS FINAIS.                 *
136900       *===============================================================*
137000        0900-IMPRIME-RELAT.
137100       *    ACUMULA O CONTADOR/TOTAL USADO MAIS ADIANTE NESTE PARAGRAFO*
137200       *    VEJA O COMENTARIO DO PARAGRAFO PARA O CONTEXTO COMPLETO.   *
137300            ADD 1 TO WS-CONT-PG.
137400            MOVE WS-CONT-PG TO CAB1-PAGINA.
137500       *    GRAVA A LINHA/REGISTRO PREPARADO NOS MOVES ANTERIORES.     *
137600       *    PARTE DA LOGICA JA DESCRITA NO CABECALHO DESTE PARAGRAFO.  *
137700            WRITE REG-RELTREI FROM CAB-REL1 AFTER PAGE.
137800            MOVE 'RESULTADO DO TREINO' TO CAB2-TITULO.
137900       *    GRAVA A LINHA/REGISTRO PREPARADO NOS MOVES ANTERIORES.     *
138000       *    MANTIDO NO MESMO PONTO DESDE A VERSAO ORIGINAL DO PROGRAMA.*
138100            WRITE REG-RELTREI FROM CAB-REL2 AFTER 2.
138200            COMPUTE WS-DIFERENCA-ACERTO ROUNDED =
138300                    WS-MELHOR-MEDIA - WS-BASELINE.
138400       *    TRANSFERE O CAMPO PARA A AREA DE TRABALHO CORRESPONDENTE.  *
138500       *    VEJA O COMENTARIO DO PARAGRAFO PARA O CONTEXTO COMPLETO.   *
138600            MOVE 'ACERTO NA LINHA BASE' TO DET-FN-ROTULO.
138700            MOVE WS-BASELINE TO DET-FN-VALOR.
138800       *    TRANSFERE O CAMPO PARA A AREA DE TRABALHO CORRESPONDENTE.  *
138900       *    PARTE DA LOGICA JA DESCRITA NO CABECALHO DESTE PARAGRAFO.  *
139000            MOVE SPACE TO DET-FN-SINAL.
139100            WRITE REG-RELTREI FROM DET-FINAL AFTER 2.
139200       *    TRANSFERE O CAMPO PARA A AREA DE TRABALHO CORRESPONDENTE.  *
139300       *    MANTIDO NO MESMO PONTO DESDE A VERSAO ORIGINAL DO PROGRAMA.*
139400            MOVE 'ACERTO APOS TREINO' TO DET-FN-ROTULO.
139500            MOVE WS-MELHOR-MEDIA TO DET-FN-VALOR.
139600       *    TRANSFERE O CAMPO PARA A AREA DE TRABALHO CORRESPONDENTE.  *
139700       *    VEJA O COMENTARIO DO PARAGRAFO PARA O CONTEXTO COMPLETO.   *
139800            MOVE SPACE TO DET-FN-SINAL.
139900            WRITE REG-RELTREI FROM DET-FINAL AFTER 1.
140000       *    TRANSFERE O CAMPO PARA A AREA DE TRABALHO CORRESPONDENTE.  *
140100       *    PARTE DA LOGICA JA DESCRITA NO CABECALHO DESTE PARAGRAFO.  *
140200            MOVE 'MELHORA' TO DET-FN-ROTULO.
140300            MOVE WS-DIFERENCA-ACERTO TO DET-FN-VALOR.
140400       *    TRANSFERE O CAMPO PARA A AREA DE TRABALHO CORRESPONDENTE.  *
140500       *    MANTIDO NO MESMO PONTO DESDE A VERSAO ORIGINAL DO PROGRAMA.*
140600            MOVE '+' TO DET-FN-SINAL.
140700       *    SINAL EXPLICITO PORQUE O CAMPO EDITADO NAO TEM CS/DB -     *
140800       *    UMA MELHORA NEGATIVA (RARA, MAS POSSIVEL SE A LINHA BASE   *
140900       *    JA' ERA O MELHOR PONTO) PRECISA APARECER COM SINAL.        *
141000            IF WS-DIFERENCA-ACERTO < 0
141100               MOVE '-' TO DET-FN-SINAL.
141200       *    GRAVA A LINHA/REGISTRO PREPARADO NOS MOVES ANTERIORES.     *
141300       *    VEJA O COMENTARIO DO PARAGRAFO PARA O CONTEXTO COMPLETO.   *
141400            WRITE REG-RELTREI FROM DET-FINAL AFTER 1.
141500            PERFORM 0910-IMPRIME-PESO VARYING WS-K FROM 1 BY 1
141600                    UNTIL WS-K > 6.
141700 
141800        0910-IMPRIME-PESO.
141900       *    TRANSFERE O CAMPO PARA A AREA DE TRABALHO CORRESPONDENTE.  *
142000       *    PARTE DA LOGICA JA DESCRITA NO CABECALHO DESTE PARAGRAFO.  *
142100            MOVE WS-NOME-PESO(WS-K) TO DET-FN-ROTULO.
142200            MOVE WS-PA-PESO(WS-K)   TO DET-FN-VALOR.
142300       *    TRANSFERE O CAMPO PARA A AREA DE TRABALHO CORRESPONDENTE.  *
142400       *    MANTIDO NO MESMO PONTO DESDE A VERSAO ORIGINAL DO PROGRAMA.*
142500            MOVE SPACE TO DET-FN-SINAL.
142600            WRITE REG-RELTREI FROM DET-FINAL AFTER 1.
142700 
142800        0900-FECHA-ARQUIVOS.
142900            CLOSE TRPARES.
143000            CLOSE PARMNOV.
143100            CLOSE RELTREI.
