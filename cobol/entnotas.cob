000100        IDENTIFICATION DIVISION.
000200        PROGRAM-ID. ENTNOTAS-COB.
000300        AUTHOR. J. KOIKE.
000400        INSTALLATION. EMPRESA S/A - CPD.
000500        DATE-WRITTEN. 08/06/1999.
000600        DATE-COMPILED.
000700        SECURITY. NONE.
000800       *=============================================================*
000900       *    SISTEMA DE DEDILHADO - ENTRADA DE NOTAS E EXTRACAO DE     *
001000       *    FEATURES DE ACORDE PARA O DEDILHADO AUTOMATICO             *
001100       *    ANALISTA       : J. KOIKE                                 *
001200       *    PROGRAMADOR(A) : R. AZEVEDO                                *
001300       *    FINALIDADE : LER O ARQUIVO DE EVENTOS DE NOTA (NOTAIN),    *
001400       *                 DESCARTAR BATERIA, ORDENAR POR INICIO/PITCH   *
001500       *                 E GRAVAR O ARQUIVO DE FEATURES (SAIFEAT) QUE  *
001600       *                 ALIMENTA O CADNOTAS.                          *
001700       *    DATA CRIACAO : 08/06/1999                                  *
001800       *=============================================================*
001900       *    VRS      DATA        PROGRAMADOR   DESCRICAO               *
002000       *    1.0      08/06/1999  R.AZEVEDO     IMPLANTACAO - LEITURA   *
002100       *                                       E ORDENACAO DO NOTAIN   *
002200       *    1.1      22/06/1999  R.AZEVEDO     INCLUIDO AGRUPAMENTO    *
002300       *                                       DE ACORDE               *
002400       *    1.2      30/07/1999  J.KOIKE       INCLUIDO CALCULO DE     *
002500       *                                       SOBREPOSICAO            *
002600       *    1.3      14/09/1999  R.AZEVEDO     CLASSIFICACAO DE        *
002700       *                                       REGISTRO GRAVE/MEDIO/   *
002800       *                                       AGUDO                   *
002900       *    1.4      03/01/2000  M.PRADO       CORRIGIDA TOLERANCIA DO *
003000       *                                       ACORDE - COMPARAR       *
003100       *                                       SEMPRE C/ O INICIO DO   *
003200       *                                       GRUPO, NAO C/ ANTERIOR  *
003300       *    1.5      17/02/2000  R.AZEVEDO     LIMITE DA TABELA ELEVADO*
003400       *                                       PARA 2000 EVENTOS       *
003500       *    1.6      11/12/1999  M.PRADO       VIRADA DO SEC. - CAMPOS *
003600       *                                       DE ANO/DATA DO CABECALHO*
003700       *                                       DE JOB REVISTOS P/ 4    *
003800       *                                       DIGITOS                 *
003900       *    1.7      02/09/2001  R.AZEVEDO     PADRONIZADO REGISTRO DE *
004000       *                                       FEATURE C/ COPY FEATREC *
004100       *    1.8      19/03/2003  R.CASTRO      REVISADO LOG DE ERRO DO *
004200       *                                       NOTAIN SEM REGISTROS    *
004300       *    1.9      14/07/2005  R.CASTRO      AMPLIADO O COMENTARIO   *
004400       *                                       DE MANUTENCAO DO FONTE, *
004500       *                                       PARAGRAFO A PARAGRAFO,  *
004600       *                                       SEM ALTERAR A LOGICA    *
004700       *=============================================================*
004800 
004900        ENVIRONMENT DIVISION.
005000        CONFIGURATION SECTION.
005100       *                                                               *
005200       *    C01 SUBSTITUI O NOME DE CANAL DE SALTO DE FORMULARIO DA    *
005300       *    IMPRESSORA DE LINHA - USADO SO' PARA O JOB-LOG DESTE       *
005400       *    PROGRAMA, QUE NAO EMITE RELATORIO IMPRESSO PROPRIO         *
005500       *                                                               *
005600        SPECIAL-NAMES. C01 IS TOP-OF-FORM.
005700        INPUT-OUTPUT SECTION.
005800        FILE-CONTROL.
005900 
006000       *                                                               *
006100       *    NOTAIN - ARQUIVO DE ENTRADA COM OS EVENTOS DE NOTA JA'     *
006200       *    CONVERTIDOS DO ARQUIVO MIDI PARA TEXTO, UM EVENTO POR      *
006300       *    LINHA, NA ORDEM EM QUE FORAM TOCADOS (NAO NECESSARIAMENTE  *
006400       *    ORDENADO POR INICIO)                                      *
006500       *                                                               *
006600            SELECT NOTAIN  ASSIGN TO NOTAIN
006700                           ORGANIZATION IS LINE SEQUENTIAL
006800                           ACCESS MODE IS SEQUENTIAL
006900                           FILE STATUS IS WS-STAT-NOTAIN.
007000 
007100       *                                                               *
007200       *    SAIFEAT - ARQUIVO DE SAIDA DESTE PROGRAMA, COM UM REGISTRO *
007300       *    DE FEATURES POR NOTA JA' ORDENADA - E' A ENTRADA DO        *
007400       *    CADNOTAS-COB, QUE CALCULA O DEDILHADO PROPRIAMENTE DITO.   *
007500       *                                                               *
007600            SELECT SAIFEAT ASSIGN TO SAIFEAT
007700                           ORGANIZATION IS LINE SEQUENTIAL
007800                           ACCESS MODE IS SEQUENTIAL
007900                           FILE STATUS IS WS-STAT-SAIFEAT.
008000 
008100       *                                                               *
008200       *    SORTNOTA - ARQUIVO DE TRABALHO DO SORT, USADO SO' PARA     *
008300       *    ORDENAR OS EVENTOS POR INICIO/PITCH ANTES DE MONTAR AS     *
008400       *    FEATURES - ASSIGN TO DISK NO HABITO DA CASA               *
008500       *                                                               *
008600            SELECT SORTNOTA ASSIGN TO DISK.
008700 
008800        DATA DIVISION.
008900        FILE SECTION.
009000 
009100       *                                                               *
009200       *    LEIAUTE DO EVENTO DE NOTA - COPY PADRONIZADO PELA CASA EM  *
009300       *    2001 (VRS 1.7), USADO POR TODOS OS PROGRAMAS QUE LEEM O    *
009400       *    NOTAIN                                                     *
009500       *                                                               *
009600        FD  NOTAIN
009700            LABEL RECORD STANDARD.
009800        COPY NOTEREC.
009900 
010000       *                                                               *
010100       *    LEIAUTE DA FEATURE POR NOTA - IDEM, PADRONIZADO EM 2001    *
010200       *                                                               *
010300        FD  SAIFEAT
010400            LABEL RECORD STANDARD.
010500        COPY FEATREC.
010600 
010700       *                                                               *
010800       *    REGISTRO DE TRABALHO DO SORT - LEVA SO' OS CAMPOS QUE      *
010900       *    ENTRAM NA CHAVE OU QUE PRECISAM VOLTAR PARA A TABELA EM    *
011000       *    MEMORIA (SN-FLAG-BATERIA VOLTA JUNTO SO' POR SIMETRIA COM  *
011100       *    O NOTEREC, POIS BATERIA JA' FOI DESCARTADA NO 0300-LE)     *
011200       *                                                               *
011300        SD  SORTNOTA.
011400        01  REG-SORTNOTA.
011500            05  SN-PITCH                PIC 9(03).
011600            05  SN-INICIO               PIC 9(05)V9(06).
011700            05  SN-FIM                  PIC 9(05)V9(06).
011800            05  SN-DURACAO              PIC 9(05)V9(06).
011900            05  SN-VELOCIDADE           PIC 9(03).
012000            05  SN-FLAG-BATERIA         PIC X(01).
012100            05  FILLER                  PIC X(09).
012200 
012300        WORKING-STORAGE SECTION.
012400       *                                                               *
012500       *    AREAS DE STATUS DE ARQUIVO                                 *
012600       *                                                               *
012700        01  WS-STAT-NOTAIN              PIC X(02) VALUE SPACES.
012800            88  WS-NOTAIN-OK                 VALUE '00'.
012900            88  WS-NOTAIN-FIM                VALUE '10'.
013000 
013100        01  WS-STAT-SAIFEAT              PIC X(02) VALUE SPACES.
013200            88  WS-SAIFEAT-OK                VALUE '00'.
013300 
013400       *                                                               *
013500       *    CONTADORES E SUBSCRITOS - TODOS COMP POR SEREM USADOS      *
013600       *    EM PERFORM VARYING/TABELA                                  *
013700       *                                                               *
013800       *    WS-MAX-EVENTOS  - LIMITE DA TABELA WS-TAB-ORDENADA         *
013900        77  WS-MAX-EVENTOS               PIC 9(05) COMP VALUE 2000.
014000       *    WS-QTD-LIDAS    - TOTAL DE REGISTROS LIDOS DO NOTAIN,      *
014100       *                      BATERIA INCLUSA, PARA CONFERENCIA        *
014200        77  WS-QTD-LIDAS                 PIC 9(05) COMP VALUE ZERO.
014300       *    WS-QTD-BATERIA  - QUANTOS DESSES ERAM DE BATERIA (NE-      *
014400       *                      -E-BATERIA), DESCARTADOS ANTES DO SORT   *
014500        77  WS-QTD-BATERIA               PIC 9(05) COMP VALUE ZERO.
014600       *    WS-QTD-NOTAS    - QUANTAS NOTAS SOBRARAM APOS O SORT E     *
014700       *                      FICARAM NA TABELA WS-TAB-ORDENADA        *
014800        77  WS-QTD-NOTAS                 PIC 9(05) COMP VALUE ZERO.
014900       *    WS-I / WS-J     - SUBSCRITOS DE TABELA USADOS NO           *
015000       *                      AGRUPAMENTO DE ACORDE E NA SOBREPOSICAO  *
015100        77  WS-I                         PIC 9(05) COMP VALUE ZERO.
015200        77  WS-J                         PIC 9(05) COMP VALUE ZERO.
015300       *    WS-GRUPO-INICIO - POSICAO NA TABELA DA PRIMEIRA NOTA DO    *
015400       *                      ACORDE CORRENTE, USADA COMO REFERENCIA   *
015500       *                      DE COMPARACAO PELO 0510-AGRUPA-ACORDE    *
015600        77  WS-GRUPO-INICIO              PIC 9(05) COMP VALUE ZERO.
015700 
015800       *                                                               *
015900       *    WS-TOLERANCIA-ACORDE - JANELA, EM SEGUNDOS, DENTRO DA QUAL *
016000       *    DUAS NOTAS SAO CONSIDERADAS DO MESMO ACORDE (COMPARADAS    *
016100       *    SEMPRE CONTRA O INICIO DO GRUPO, NAO CONTRA A ANTERIOR -   *
016200       *    VER VRS 1.4 NO CABECALHO)                                  *
016300       *                                                               *
016400        01  WS-TOLERANCIA-ACORDE         PIC 9V9(06) VALUE 0.030000.
016500       *    WS-DIFERENCA-TEMPO - CAMPO DE TRABALHO PARA O CALCULO DO   *
016600       *    MODULO DA DIFERENCA DE TEMPO ENTRE DUAS NOTAS              *
016700        01  WS-DIFERENCA-TEMPO           PIC S9(05)V9(06).
016800 
016900       *                                                               *
017000       *    VISOES ALTERNATIVAS (NUMERICA/ALFA) DA CHAVE DE ORDENACAO  *
017100       *    USADAS NO LOG DE DIAGNOSTICO DO 0400-CARREGA-ORDENADA -    *
017200       *    O REDEFINES E' O JEITO DA CASA DE MOSTRAR EM DISPLAY UM    *
017300       *    CAMPO NUMERICO COMPOSTO SEM PRECISAR DE PICTURE EDITADA    *
017400       *                                                               *
017500        01  WS-CHAVE-ORDENACAO.
017600            05  WS-CHAVE-INICIO          PIC 9(05)V9(06).
017700            05  WS-CHAVE-PITCH           PIC 9(03).
017800            05  FILLER                   PIC X(03).
017900        01  WS-CHAVE-ORDENACAO-R REDEFINES WS-CHAVE-ORDENACAO
018000                                         PIC X(17).
018100 
018200       *                                                               *
018300       *    VISAO EDITADA DA DIFERENCA DE TEMPO ENTRE DUAS NOTAS, PARA *
018400       *    EVENTUAL DISPLAY DE DIAGNOSTICO NO 0510-AGRUPA-ACORDE      *
018500       *                                                               *
018600        01  WS-DIFERENCA-EDICAO.
018700            05  WS-DIFERENCA-SINAL       PIC X(01).
018800            05  WS-DIFERENCA-VALOR       PIC 9(05)V9(06).
018900            05  FILLER                   PIC X(03).
019000        01  WS-DIFERENCA-EDICAO-R REDEFINES WS-DIFERENCA-EDICAO
019100                                         PIC X(15).
019200 
019300       *                                                               *
019400       *    TABELA EM MEMORIA DA SEQUENCIA JA ORDENADA (SAIDA DO       *
019500       *    SORT) - CADA ENTRADA E' UM EVENTO DE NOTA MAIS OS CAMPOS   *
019600       *    DERIVADOS PELO 0500-CONSTROI-FEATURES                      *
019700       *                                                               *
019800        01  WS-TAB-ORDENADA.
019900            05  WS-OR OCCURS 2000 TIMES.
020000       *            CAMPOS COPIADOS DIRETO DO REG-SORTNOTA             *
020100                10  WS-OR-PITCH          PIC 9(03).
020200                10  WS-OR-INICIO         PIC 9(05)V9(06).
020300                10  WS-OR-FIM            PIC 9(05)V9(06).
020400                10  WS-OR-DURACAO        PIC 9(05)V9(06).
020500                10  WS-OR-VELOCIDADE     PIC 9(03).
020600       *            NUMERO DA NOTA QUE INICIOU O ACORDE DESTA ENTRADA  *
020700                10  WS-OR-GRUPO          PIC 9(05) COMP.
020800       *            QUANTAS NOTAS TEM NO MESMO ACORDE DESTA ENTRADA    *
020900                10  WS-OR-ACORDE         PIC 9(03) COMP.
021000       *            QUANTAS NOTAS ANTERIORES AINDA SOAVAM QUANDO ESTA  *
021100       *            NOTA COMECOU (SOBREPOSICAO DE DURACAO)             *
021200                10  WS-OR-SOBREPOE       PIC 9(05) COMP.
021300                10  FILLER               PIC X(04).
021400 
021500       *                                                               *
021600       *    PROCEDURE DIVISION                                         *
021700       *    -----------------                                         *
021800       *    ORDEM DE EXECUCAO: ABRIR ARQUIVOS, ORDENAR OS EVENTOS DE   *
021900       *    NOTA (SORT COM INPUT/OUTPUT PROCEDURE), CALCULAR AS        *
022000       *    FEATURES DERIVADAS SOBRE A TABELA JA' ORDENADA, GRAVAR O   *
022100       *    SAIFEAT E FECHAR OS ARQUIVOS                               *
022200       *                                                               *
022300        PROCEDURE DIVISION.
022400 
022500       *                                                               *
022600       *    0100-PROCESSA-PRINCIPAL - PARAGRAFO PRINCIPAL, SO' UMA     *
022700       *    LINHA DE PERFORM PARA CADA FASE DO PROCESSAMENTO           *
022800       *                                                               *
022900        0100-PROCESSA-PRINCIPAL.
023000       *        FASE 1 - ABRE NOTAIN/SAIFEAT                           *
023100            PERFORM 0110-ABRE-ARQUIVOS.
023200       *        FASE 2 - ORDENA OS EVENTOS POR INICIO/PITCH            *
023300            PERFORM 0200-ORDENA-EVENTOS.
023400       *        FASE 3 - CALCULA ACORDE/SOBREPOSICAO/DELTAS/REGISTRO   *
023500            PERFORM 0500-CONSTROI-FEATURES THRU 0590-FIM-FEATURES.
023600       *        FASE 4 - GRAVA O SAIFEAT, UM REGISTRO POR NOTA         *
023700            PERFORM 0800-GRAVA-FEATURES THRU 0890-FIM-GRAVA.
023800       *        FASE 5 - FECHA OS ARQUIVOS E ENCERRA O JOB             *
023900            PERFORM 0900-FECHA-ARQUIVOS.
024000            STOP RUN.
024100 
024200       *                                                               *
024300       *    0110-ABRE-ARQUIVOS - ABRE NOTAIN EM INPUT E SAIFEAT EM     *
024400       *    OUTPUT, ABORTANDO O JOB COM MENSAGEM SE QUALQUER UM FALHAR *
024500       *                                                               *
024600        0110-ABRE-ARQUIVOS.
024700            OPEN INPUT NOTAIN.
024800       *        SEM NOTAIN NAO HA' O QUE PROCESSAR - ABORTA DE UMA VEZ *
024900            IF NOT WS-NOTAIN-OK
025000               DISPLAY 'ENTNOTAS-COB - NOTAIN NAO ENCONTRADO - '
025100                       'STATUS ' WS-STAT-NOTAIN
025200               STOP RUN.
025300            OPEN OUTPUT SAIFEAT.
025400       *        SE NAO CONSEGUIR CRIAR O SAIFEAT, FECHA O QUE JA' ABRIU*
025500       *        ANTES DE ABORTAR, PARA NAO DEIXAR O NOTAIN PENDURADO   *
025600            IF NOT WS-SAIFEAT-OK
025700               DISPLAY 'ENTNOTAS-COB - FALHA AO ABRIR SAIFEAT - '
025800                       'STATUS ' WS-STAT-SAIFEAT
025900               CLOSE NOTAIN
026000               STOP RUN.
026100 
026200       *                                                               *
026300       *    0200-ORDENA-EVENTOS - DISPARA O SORT ASCENDENTE POR        *
026400       *    INICIO/PITCH, USANDO 0300-SELECIONA COMO INPUT PROCEDURE   *
026500       *    (FILTRA BATERIA) E 0400-CARREGA-ORDENADA COMO OUTPUT       *
026600       *    PROCEDURE (CARREGA A TABELA EM MEMORIA)                    *
026700       *                                                               *
026800        0200-ORDENA-EVENTOS.
026900            SORT SORTNOTA ASCENDING KEY SN-INICIO SN-PITCH
027000                 INPUT PROCEDURE 0300-SELECIONA
027100                 OUTPUT PROCEDURE 0400-CARREGA-ORDENADA.
027200       *        NOTAIN VAZIO OU SO' COM BATERIA NAO E' ERRO FATAL -    *
027300       *        O JOB SEGUE E GRAVA UM SAIFEAT VAZIO, DEIXANDO O       *
027400       *        CADNOTAS TRATAR A AUSENCIA DE NOTAS                    *
027500            IF WS-QTD-NOTAS = ZERO
027600               DISPLAY 'ENTNOTAS-COB - NOTAIN SEM REGISTROS VALIDOS '
027700                       ' - SAIFEAT GRAVADO VAZIO'.
027800 
027900       *                                                               *
028000       *    0300-SELECIONA - INPUT PROCEDURE DO SORT. LE O NOTAIN      *
028100       *    REGISTRO A REGISTRO, DESCARTA BATERIA E LIBERA (RELEASE)   *
028200       *    OS DEMAIS PARA O ARQUIVO DE TRABALHO DO SORT               *
028300       *                                                               *
028400        0300-SELECIONA SECTION.
028500        0300-LE-NOTAIN.
028600            READ NOTAIN.
028700       *        FIM DE ARQUIVO ENCERRA O INPUT PROCEDURE NORMALMENTE   *
028800            IF WS-NOTAIN-FIM
028900               GO TO 0390-FIM-SELECIONA.
029000       *        QUALQUER STATUS DIFERENTE DE 00/10 E' ERRO DE LEITURA  *
029100            IF NOT WS-NOTAIN-OK
029200               DISPLAY 'ENTNOTAS-COB - ERRO DE LEITURA NO NOTAIN - '
029300                       'STATUS ' WS-STAT-NOTAIN
029400               CLOSE NOTAIN
029500               CLOSE SAIFEAT
029600               STOP RUN.
029700            ADD 1 TO WS-QTD-LIDAS.
029800       *        BATERIA NAO PARTICIPA DO DEDILHADO - CONTA E DESCARTA  *
029900            IF NE-E-BATERIA
030000               ADD 1 TO WS-QTD-BATERIA
030100               GO TO 0300-LE-NOTAIN.
030200       *        COPIA OS CAMPOS QUE INTERESSAM AO SORT PARA O          *
030300       *        REGISTRO DE TRABALHO E LIBERA PARA A FASE DE ORDENACAO *
030400            MOVE NE-PITCH      TO SN-PITCH
030500            MOVE NE-INICIO     TO SN-INICIO
030600            MOVE NE-FIM        TO SN-FIM
030700            MOVE NE-DURACAO    TO SN-DURACAO
030800            MOVE NE-VELOCIDADE TO SN-VELOCIDADE
030900            MOVE NE-FLAG-BATERIA TO SN-FLAG-BATERIA
031000            RELEASE REG-SORTNOTA.
031100            GO TO 0300-LE-NOTAIN.
031200        0390-FIM-SELECIONA.
031300            EXIT.
031400 
031500       *                                                               *
031600       *    0400-CARREGA-ORDENADA - OUTPUT PROCEDURE DO SORT. RECEBE   *
031700       *    OS REGISTROS JA' ORDENADOS, UM A UM, E OS EMPILHA NA       *
031800       *    TABELA WS-TAB-ORDENADA PARA AS FASES SEGUINTES             *
031900       *                                                               *
032000        0400-CARREGA-ORDENADA SECTION.
032100        0400-RETORNA-SORT.
032200            RETURN SORTNOTA AT END
032300                GO TO 0490-FIM-CARREGA.
032400       *        LIMITE DA TABELA - EVITA ESTOURAR A OCCURS 2000 TIMES  *
032500            IF WS-QTD-NOTAS >= WS-MAX-EVENTOS
032600               DISPLAY 'ENTNOTAS-COB - LIMITE DE ' WS-MAX-EVENTOS
032700                       ' EVENTOS EXCEDIDO'
032800               CLOSE NOTAIN
032900               CLOSE SAIFEAT
033000               STOP RUN.
033100            ADD 1 TO WS-QTD-NOTAS.
033200            MOVE SN-PITCH        TO WS-OR-PITCH(WS-QTD-NOTAS).
033300            MOVE SN-INICIO       TO WS-OR-INICIO(WS-QTD-NOTAS).
033400            MOVE SN-FIM          TO WS-OR-FIM(WS-QTD-NOTAS).
033500            MOVE SN-DURACAO      TO WS-OR-DURACAO(WS-QTD-NOTAS).
033600            MOVE SN-VELOCIDADE   TO WS-OR-VELOCIDADE(WS-QTD-NOTAS).
033700            GO TO 0400-RETORNA-SORT.
033800        0490-FIM-CARREGA.
033900            EXIT.
034000 
034100       *                                                               *
034200       *    0500-CONSTROI-FEATURES - MONTA O REGISTRO DE FEATURES A    *
034300       *    PARTIR DAS NOTAS JA ORDENADAS.                             *
034400       *    PRIMEIRA PASSADA: AGRUPAMENTO DE ACORDE, COMPARANDO SEMPRE *
034500       *    COM O INICIO DO GRUPO. SEGUNDA PASSADA: CONTA O            *
034600       *    TAMANHO DE CADA GRUPO E CALCULA SOBREPOSICAO.              *
034700       *                                                               *
034800        0500-CONSTROI-FEATURES.
034900       *        SEM NOTAS NAO HA' O QUE AGRUPAR - PULA AS DUAS PASSADAS*
035000            IF WS-QTD-NOTAS = ZERO
035100               GO TO 0590-FIM-FEATURES.
035200       *        PRIMEIRA PASSADA - AGRUPAMENTO DE ACORDE, NOTA A NOTA  *
035300            PERFORM 0510-AGRUPA-ACORDE THRU 0519-FIM-AGRUPA
035400                    VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-QTD-NOTAS.
035500       *        SEGUNDA PASSADA - TAMANHO DO ACORDE E SOBREPOSICAO,    *
035600       *        SO' POSSIVEL DEPOIS QUE TODO MUNDO JA' TEM SEU GRUPO   *
035700            PERFORM 0550-CONTA-ACORDE-SOBREPOE
035800                    VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-QTD-NOTAS.
035900        0590-FIM-FEATURES.
036000            EXIT.
036100 
036200       *                                                               *
036300       *    0510-AGRUPA-ACORDE - COMPARA A NOTA CORRENTE COM O INICIO  *
036400       *    DO GRUPO DE ACORDE ABERTO; SE A DIFERENCA DE TEMPO PASSAR  *
036500       *    DA TOLERANCIA, ABRE UM NOVO GRUPO NESTA NOTA               *
036600       *                                                               *
036700        0510-AGRUPA-ACORDE.
036800       *        PRIMEIRA NOTA DA SEQUENCIA SEMPRE ABRE O GRUPO 1       *
036900            IF WS-I = 1
037000               MOVE 1 TO WS-GRUPO-INICIO
037100               MOVE 1 TO WS-OR-GRUPO(WS-I)
037200               GO TO 0519-FIM-AGRUPA.
037300       *        DIFERENCA CONTRA O INICIO DO GRUPO, NAO CONTRA A       *
037400       *        NOTA ANTERIOR (CORRIGIDO NA VRS 1.4)                   *
037500            COMPUTE WS-DIFERENCA-TEMPO =
037600                    WS-OR-INICIO(WS-I) - WS-OR-INICIO(WS-GRUPO-INICIO)
037700       *        SO' INTERESSA O MODULO DA DIFERENCA                    *
037800            IF WS-DIFERENCA-TEMPO < 0
037900               COMPUTE WS-DIFERENCA-TEMPO = WS-DIFERENCA-TEMPO * -1.
038000       *        PASSOU DA TOLERANCIA - FECHA O GRUPO ANTERIOR E ABRE   *
038100       *        UM NOVO A PARTIR DESTA NOTA                            *
038200            IF WS-DIFERENCA-TEMPO > WS-TOLERANCIA-ACORDE
038300               MOVE WS-I TO WS-GRUPO-INICIO.
038400            MOVE WS-GRUPO-INICIO TO WS-OR-GRUPO(WS-I).
038500        0519-FIM-AGRUPA.
038600            EXIT.
038700 
038800       *                                                               *
038900       *    0550-CONTA-ACORDE-SOBREPOE - PARA A NOTA WS-I, CONTA       *
039000       *    QUANTAS NOTAS PERTENCEM AO MESMO ACORDE E QUANTAS NOTAS    *
039100       *    ANTERIORES AINDA SOAVAM QUANDO ELA COMECOU                 *
039200       *                                                               *
039300        0550-CONTA-ACORDE-SOBREPOE.
039400            MOVE ZERO TO WS-OR-ACORDE(WS-I).
039500            MOVE ZERO TO WS-OR-SOBREPOE(WS-I).
039600       *        VARRE TODA A TABELA DE NOVO CONTRA A NOTA WS-I - N**2  *
039700       *        NO PIOR CASO, ACEITAVEL PARA ATE 2000 EVENTOS          *
039800            PERFORM 0560-CONTA-PAR
039900                    VARYING WS-J FROM 1 BY 1 UNTIL WS-J > WS-QTD-NOTAS.
040000 
040100       *                                                               *
040200       *    0560-CONTA-PAR - COMPARA A NOTA WS-J CONTRA A NOTA WS-I    *
040300       *                                                               *
040400        0560-CONTA-PAR.
040500       *        MESMO GRUPO DE ACORDE - CONTA MAIS UMA NOTA NO ACORDE  *
040600            IF WS-OR-GRUPO(WS-J) = WS-OR-GRUPO(WS-I)
040700               ADD 1 TO WS-OR-ACORDE(WS-I).
040800       *        SOBREPOSICAO SO' CONTA NOTAS ANTERIORES (WS-J < WS-I)  *
040900       *        CUJO FIM AINDA NAO CHEGOU QUANDO WS-I COMECOU          *
041000            IF WS-J < WS-I
041100               IF WS-OR-FIM(WS-J) > WS-OR-INICIO(WS-I)
041200                  ADD 1 TO WS-OR-SOBREPOE(WS-I).
041300 
041400       *                                                               *
041500       *    0800-GRAVA-FEATURES - GRAVA UM REGISTRO REG-FEATURE POR    *
041600       *    NOTA, NA ORDEM DEFINITIVA, NO ARQUIVO SAIFEAT.             *
041700       *                                                               *
041800        0800-GRAVA-FEATURES.
041900       *        NADA A GRAVAR SE NAO HOUVER NOTAS VALIDAS              *
042000            IF WS-QTD-NOTAS = ZERO
042100               GO TO 0890-FIM-GRAVA.
042200            PERFORM 0810-GRAVA-UMA-FEATURE THRU 0819-FIM-DELTA
042300                    VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-QTD-NOTAS.
042400        0890-FIM-GRAVA.
042500            EXIT.
042600 
042700       *                                                               *
042800       *    0810-GRAVA-UMA-FEATURE - MONTA O REG-FEATURE DA NOTA WS-I  *
042900       *    A PARTIR DA TABELA E DOS CAMPOS DERIVADOS, E GRAVA         *
043000       *                                                               *
043100        0810-GRAVA-UMA-FEATURE.
043200       *        CAMPOS COPIADOS DIRETO DA TABELA ORDENADA              *
043300            MOVE WS-OR-PITCH(WS-I)       TO FT-PITCH
043400            MOVE WS-OR-INICIO(WS-I)      TO FT-INICIO
043500            MOVE WS-OR-FIM(WS-I)         TO FT-FIM
043600            MOVE WS-OR-DURACAO(WS-I)     TO FT-DURACAO
043700            MOVE WS-OR-VELOCIDADE(WS-I)  TO FT-VELOCIDADE
043800            MOVE 'N'                     TO FT-FLAG-BATERIA
043900       *        INDICE BASE-ZERO PARA CONFERENCIA COM OUTROS SISTEMAS  *
044000            COMPUTE FT-INDICE = WS-I - 1
044100       *        DELTA-PITCH/DELTA-TEMPO CONTRA A NOTA ANTERIOR         *
044200            PERFORM 0815-CALCULA-DELTA THRU 0819-FIM-DELTA
044300            MOVE WS-OR-ACORDE(WS-I)      TO FT-QTD-ACORDE
044400            MOVE WS-OR-SOBREPOE(WS-I)    TO FT-QTD-SOBREPOE
044500       *        FAIXA DE REGISTRO (GRAVE/MEDIO/AGUDO) PELO PITCH       *
044600            PERFORM 0820-CLASSIFICA-REGISTRO THRU 0829-FIM-CLASSIFICA.
044700            WRITE REG-FEATURE.
044800       *        ERRO DE GRAVACAO E' FATAL - FECHA TUDO E ABORTA        *
044900            IF NOT WS-SAIFEAT-OK
045000               DISPLAY 'ENTNOTAS-COB - ERRO GRAVANDO SAIFEAT - '
045100                       'STATUS ' WS-STAT-SAIFEAT
045200               CLOSE NOTAIN
045300               CLOSE SAIFEAT
045400               STOP RUN.
045500 
045600       *                                                               *
045700       *    0815-CALCULA-DELTA - CALCULA O DELTA-PITCH E O DELTA-TIME  *
045800       *    EM RELACAO A NOTA ANTERIOR. NAO DEFINIDO PARA A PRIMEIRA   *
045900       *    NOTA DA SEQUENCIA.                                        *
046000       *                                                               *
046100        0815-CALCULA-DELTA.
046200       *        PRIMEIRA NOTA NAO TEM ANTERIOR - DELTA FICA INVALIDO   *
046300            IF WS-I = 1
046400               MOVE ZERO TO FT-DELTA-PITCH
046500               MOVE ZERO TO FT-DELTA-TEMPO
046600               MOVE 'N'  TO FT-DELTA-VALIDO
046700               GO TO 0819-FIM-DELTA.
046800            COMPUTE FT-DELTA-PITCH =
046900                    WS-OR-PITCH(WS-I) - WS-OR-PITCH(WS-I - 1)
047000            COMPUTE FT-DELTA-TEMPO =
047100                    WS-OR-INICIO(WS-I) - WS-OR-INICIO(WS-I - 1)
047200            MOVE 'S'  TO FT-DELTA-VALIDO.
047300        0819-FIM-DELTA.
047400            EXIT.
047500 
047600       *                                                               *
047700       *    0820-CLASSIFICA-REGISTRO - PITCH-REGISTER                  *
047800       *    LOW  SE PITCH <= 48; HIGH SE PITCH >= 72; SENAO MID.       *
047900       *                                                               *
048000        0820-CLASSIFICA-REGISTRO.
048100            IF WS-OR-PITCH(WS-I) <= 48
048200               MOVE 'LOW ' TO FT-REGISTRO
048300               GO TO 0829-FIM-CLASSIFICA.
048400            IF WS-OR-PITCH(WS-I) >= 72
048500               MOVE 'HIGH' TO FT-REGISTRO
048600               GO TO 0829-FIM-CLASSIFICA.
048700            MOVE 'MID ' TO FT-REGISTRO.
048800        0829-FIM-CLASSIFICA.
048900            EXIT.
049000 
049100       *                                                               *
049200       *    0900-FECHA-ARQUIVOS - FECHA NOTAIN E SAIFEAT NO FIM        *
049300       *    NORMAL DO JOB                                              *
049400       *                                                               *
049500        0900-FECHA-ARQUIVOS.
049600            CLOSE NOTAIN.
049700            CLOSE SAIFEAT.
