000100       *=============================================================*
000200       *    COPY FEATREC                                              *
000300       *    SISTEMA DE DEDILHADO - LEIAUTE DA FEATURE DERIVADA        *
000400       *    (ARQUIVO SAIFEAT, GRAVADO PELO ENTNOTAS, LIDO PELO        *
000500       *    CADNOTAS/RELNOT/RELNOT2)                                   *
000600       *    ANALISTA       : J. KOIKE                                 *
000700       *    PROGRAMADOR(A) : R. AZEVEDO                                *
000800       *    DATA CRIACAO   : 08/06/1999                                *
000900       *    VRS         DATA           DESCRICAO                       *
001000       *    1.0         08/06/1999     IMPLANTACAO                     *
001100       *    1.1         14/02/2001     RCA - CAMPO FT-REGISTRO*
001200       *=============================================================*
001300       *
001400       *    A FEATURE ESTENDE O EVENTO DE NOTA (REG-NOTAIN, VIDE
001500       *    COPY NOTEREC) COM OS CAMPOS CALCULADOS PELO
001600       *    0500-CONSTROI-FEATURES DO ENTNOTAS.
001700       *
001800        01  REG-FEATURE.
001900            05  FT-EVENTO.
002000                10  FT-PITCH            PIC 9(03).
002100                10  FT-INICIO           PIC 9(05)V9(06).
002200                10  FT-FIM              PIC 9(05)V9(06).
002300                10  FT-DURACAO          PIC 9(05)V9(06).
002400                10  FT-VELOCIDADE       PIC 9(03).
002500                10  FT-FLAG-BATERIA     PIC X(01).
002600            05  FT-EVENTO-R REDEFINES FT-EVENTO.
002700                10  FT-EVENTO-X         PIC X(23).
002800            05  FT-INDICE               PIC 9(05).
002900            05  FT-DELTA-PITCH          PIC S9(03).
003000            05  FT-DELTA-VALIDO         PIC X(01).
003100                88  FT-TEM-DELTA            VALUE 'S'.
003200                88  FT-SEM-DELTA            VALUE 'N'.
003300            05  FT-DELTA-TEMPO          PIC S9(05)V9(06).
003400            05  FT-QTD-ACORDE           PIC 9(03).
003500            05  FT-QTD-SOBREPOE         PIC 9(05).
003600            05  FT-REGISTRO             PIC X(04).
003700                88  FT-REG-GRAVE            VALUE 'LOW '.
003800                88  FT-REG-MEDIO            VALUE 'MID '.
003900                88  FT-REG-AGUDO            VALUE 'HIGH'.
004000            05  FILLER                  PIC X(12).
