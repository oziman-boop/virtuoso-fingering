000100       *=============================================================*
000200       *    COPY NOTEREC                                              *
000300       *    SISTEMA DE DEDILHADO - LEIAUTE DO EVENTO DE NOTA          *
000400       *    (ARQUIVO NOTAIN, ENTRADA DO ENTNOTAS)                      *
000500       *    ANALISTA       : J. KOIKE                                 *
000600       *    PROGRAMADOR(A) : R. AZEVEDO                                *
000700       *    DATA CRIACAO   : 08/06/1999                                *
000800       *    VRS         DATA           DESCRICAO                       *
000900       *    1.0         08/06/1999     IMPLANTACAO                     *
001000       *=============================================================*
001100       *
001200       *    REG-NOTAIN  - UM REGISTRO POR EVENTO DE NOTA, LIDO DO
001300       *                  ARQUIVO NOTAIN (ENTRADA, LINE SEQUENTIAL).
001400       *                  PODE CHEGAR FORA DE ORDEM - VER 0400-SELECIONA.
001500       *
001600        01  REG-NOTAIN.
001700            05  NE-PITCH                PIC 9(03).
001800            05  NE-INICIO               PIC 9(05)V9(06).
001900            05  NE-FIM                  PIC 9(05)V9(06).
002000            05  NE-DURACAO              PIC 9(05)V9(06).
002100            05  NE-VELOCIDADE           PIC 9(03).
002200            05  NE-FLAG-BATERIA         PIC X(01).
002300                88  NE-E-BATERIA            VALUE 'Y'.
002400                88  NE-NAO-E-BATERIA        VALUE 'N'.
002500            05  FILLER                  PIC X(09).
