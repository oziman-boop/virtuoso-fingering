000100       *=============================================================*
000200       *    COPY PARMREC                                              *
000300       *    SISTEMA DE DEDILHADO - LEIAUTE DO ARQUIVO DE PARAMETROS   *
000400       *    DE CUSTO (PARMCST / PARMNOV)                               *
000500       *    ANALISTA       : J. KOIKE                                 *
000600       *    PROGRAMADOR(A) : R. AZEVEDO                                *
000700       *    DATA CRIACAO   : 08/06/1999                                *
000800       *    VRS         DATA           DESCRICAO                       *
000900       *    1.0         08/06/1999     IMPLANTACAO                     *
001000       *    1.1         02/09/2001     RCA - TABELA PC-MAO-TAB*
001100       *=============================================================*
001200       *
001300       *    OS 6 PESOS, O PC-CORTE-MAO E OS 10 PARES DA TABELA DE
001400       *    ALCANCE SAO TODOS OBRIGATORIOS - VER 1000-VALIDA-PARAMETRO
001500       *    EM CADNOTAS/RELNOT/RELNOT2.
001600       *
001700        01  REG-PARM.
001800            05  PC-PESOS.
001900                10  PC-PESO-ESTICA      PIC S9(03)V9(06).
002000                10  PC-PESO-CRUZA       PIC S9(03)V9(06).
002100                10  PC-PESO-REPETE      PIC S9(03)V9(06).
002200                10  PC-PESO-TROCA-MAO   PIC S9(03)V9(06).
002300                10  PC-PESO-ACORDE      PIC S9(03)V9(06).
002400                10  PC-PESO-DEDO-FRACO  PIC S9(03)V9(06).
002500            05  PC-PESOS-R REDEFINES PC-PESOS.
002600                10  PC-PESO-TAB OCCURS 6 TIMES  PIC S9(03)V9(06).
002700            05  PC-CORTE-MAO             PIC 9(03).
002800            05  PC-MAO-TAB.
002900                10  PC-MAO-PAR OCCURS 10 TIMES.
003000                    15  PC-PAR-CHAVE     PIC X(03).
003100                    15  PC-PAR-CHAVE-R REDEFINES PC-PAR-CHAVE.
003200                        20  PC-PAR-DEDO-LO   PIC 9(01).
003300                        20  FILLER           PIC X(01).
003400                        20  PC-PAR-DEDO-HI   PIC 9(01).
003500                    15  PC-PAR-ALCANCE   PIC 9(02).
003600            05  FILLER                   PIC X(08).
