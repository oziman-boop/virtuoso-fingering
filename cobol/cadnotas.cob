000100        IDENTIFICATION DIVISION.
000200        PROGRAM-ID. CADNOTAS-COB.
000300        AUTHOR. J. KOIKE.
000400        INSTALLATION. EMPRESA S/A - CPD.
000500        DATE-WRITTEN. 10/06/1999.
000600        DATE-COMPILED.
000700        SECURITY. NONE.
000800       *=============================================================*
000900       *    SISTEMA DE DEDILHADO - CALCULO DE CUSTO E DEDILHADO      *
001000       *    (CALCULO DE CUSTO, PROGRAMACAO DINAMICA E GRAVACAO)        *
001100       *    ANALISTA       : J. KOIKE                                 *
001200       *    PROGRAMADOR(A) : R. AZEVEDO                                *
001300       *    FINALIDADE : LER O ARQUIVO DE FEATURES (SAIFEAT) E O      *
001400       *                 ARQUIVO DE PESOS (PARMCST), CALCULAR O       *
001500       *                 CAMINHO DE CUSTO MINIMO (MAO/DEDO POR NOTA)  *
001600       *                 POR PROGRAMACAO DINAMICA E GRAVAR O ARQUIVO  *
001700       *                 DE ANOTACOES (SAIANOT) COM O RESUMO IMPRESSO.*
001800       *    DATA CRIACAO : 10/06/1999                                 *
001900       *                                                               *
002000       *    O DEDILHADO E' TRATADO AQUI COMO UM PROBLEMA DE MENOR     *
002100       *    CAMINHO NUM GRAFO EM CAMADAS: CADA NOTA DA SEQUENCIA E'    *
002200       *    UMA CAMADA COM 10 ESTADOS POSSIVEIS (5 DEDOS DE CADA MAO), *
002300       *    E O CUSTO DE IR DE UM ESTADO NA NOTA ANTERIOR PARA UM      *
002400       *    ESTADO NA NOTA ATUAL E' DADO PELO MODELO DE CUSTO (SECAO   *
002500       *    2000). A PROGRAMACAO DINAMICA (SECOES 3000/3100) GUARDA    *
002600       *    SO' O MELHOR CUSTO ACUMULADO ATE' CADA ESTADO DE CADA      *
002700       *    NOTA - NUNCA TODOS OS CAMINHOS POSSIVEIS, QUE EXPLODIRIAM  *
002800       *    EXPONENCIALMENTE - E O RETROCESSO (SECAO 3200) REFAZ O     *
002900       *    CAMINHO VENCEDOR DE TRAS PARA FRENTE PELOS PREDECESSORES.  *
003000       *=============================================================*
003100       *    VRS      DATA        PROGRAMADOR   DESCRICAO               *
003200       *    1.0      10/06/1999  R.AZEVEDO     IMPLANTACAO - MODELO   *
003300       *                                       DE CUSTO E VALIDACAO   *
003400       *                                       DE PARAMETROS          *
003500       *    1.1      28/06/1999  R.AZEVEDO     INCLUIDA PROGRAMACAO   *
003600       *                                       DINAMICA (10 ESTADOS)  *
003700       *                                                               *
003800       *    1.2      09/08/1999  J.KOIKE       INCLUIDO CUSTO DE      *
003900       *                                       ACORDE E DEDO FRACO    *
004000       *                                                               *
004100       *    1.3      21/09/1999  R.AZEVEDO     RETROCESSO (BACKTRACK) *
004200       *                                       E GRAVACAO DO SAIANOT  *
004300       *                                                               *
004400       *    1.4      15/12/1999  M.PRADO       IMPRESSO RESUMO DE     *
004500       *                                       DEDILHADO              *
004600       *    1.5      11/12/1999  M.PRADO       VIRADA DO SEC. - PAGINA*
004700       *                                       DO RELATORIO PASSADA   *
004800       *                                       PARA 4 DIGITOS         *
004900       *    1.6      02/09/2001  R.AZEVEDO     PADRONIZADOS OS        *
005000       *                                       LEIAUTES POR COPY      *
005100       *                                       (FEATREC/PARMREC/      *
005200       *                                       ANOTREC)               *
005300       *    1.7      08/05/2004  R.CASTRO      CORRIGIDO CRITERIO DE  *
005400       *                                       DESEMPATE DO RETROCESSO*
005500       *                                       PARA SEGUIR SEMPRE     *
005600       *                                       L1..L5,R1..R5          *
005700       *    1.8      21/07/2005  R.CASTRO      AMPLIADO O COMENTARIO  *
005800       *                                       DE MANUTENCAO DO FONTE,*
005900       *                                       PARAGRAFO A PARAGRAFO, *
006000       *                                       SEM ALTERAR A LOGICA   *
006100       *=============================================================*
006200 
006300       *---------------------------------------------------------------*
006400       *  ENVIRONMENT DIVISION - DECLARACAO DO AMBIENTE DE EXECUCAO E   *
006500       *  DOS ARQUIVOS QUE O PROGRAMA MANIPULA (FILE-CONTROL).          *
006600       *---------------------------------------------------------------*
006700        ENVIRONMENT DIVISION.
006800        CONFIGURATION SECTION.
006900       *    C01 SUBSTITUI O SALTO DE FORMULARIO DA IMPRESSORA DE       *
007000       *    LINHA - NO CPD ISSO CORRESPONDIA AO CANAL 1 DO CARRETEL    *
007100       *    DE CONTROLE; AQUI SO' MARCA "NOVA PAGINA" NO RELANOT.      *
007200        SPECIAL-NAMES. C01 IS TOP-OF-FORM.
007300        INPUT-OUTPUT SECTION.
007400        FILE-CONTROL.
007500 
007600       *    SAIFEAT - ARQUIVO DE FEATURES GRAVADO PELO ENTNOTAS-COB,  *
007700       *    UMA LINHA POR NOTA JA' EM ORDEM DE INICIO/PITCH, COM OS   *
007800       *    DELTAS E O TAMANHO DO ACORDE JA' CALCULADOS.              *
007900            SELECT SAIFEAT ASSIGN TO SAIFEAT
008000                           ORGANIZATION IS LINE SEQUENTIAL
008100                           ACCESS MODE IS SEQUENTIAL
008200                           FILE STATUS IS WS-STAT-SAIFEAT.
008300 
008400       *    PARMCST - ARQUIVO DE PARAMETROS DE CUSTO (OS 6 PESOS, O   *
008500       *    CORTE DE MAO E A TABELA DE ALCANCE POR PAR DE DEDOS),     *
008600       *    UM UNICO REGISTRO LOGICO, PREPARADO PELO OPERADOR OU      *
008700       *    HERDADO DO RELNOT2-COB (TREINAMENTO).                     *
008800            SELECT PARMCST ASSIGN TO PARMCST
008900                           ORGANIZATION IS LINE SEQUENTIAL
009000                           ACCESS MODE IS SEQUENTIAL
009100                           FILE STATUS IS WS-STAT-PARMCST.
009200 
009300       *    SAIANOT - ARQUIVO DE SAIDA COM O DEDILHADO CALCULADO,     *
009400       *    UMA LINHA POR NOTA NA MESMA ORDEM DO SAIFEAT.             *
009500            SELECT SAIANOT ASSIGN TO SAIANOT
009600                           ORGANIZATION IS LINE SEQUENTIAL
009700                           ACCESS MODE IS SEQUENTIAL
009800                           FILE STATUS IS WS-STAT-SAIANOT.
009900 
010000       *    RELANOT - RELATORIO IMPRESSO DE RESUMO DO DEDILHADO,      *
010100       *    NO PADRAO CABEn/DETAILn JA' USADO NOS OUTROS RELATORIOS   *
010200       *    DA CASA.                                                  *
010300            SELECT RELANOT ASSIGN TO PRINTER.
010400 
010500       *---------------------------------------------------------------*
010600       *  DATA DIVISION - FILE SECTION: LEIAUTES DOS ARQUIVOS,          *
010700       *  TRAZIDOS DOS COPYBOOKS PADRONIZADOS NA VRS 1.6.               *
010800       *---------------------------------------------------------------*
010900        DATA DIVISION.
011000        FILE SECTION.
011100 
011200       *    REG-FEATURE (COPY FEATREC) TRAZ PITCH/INICIO/FIM, O       *
011300       *    TAMANHO DO ACORDE (FT-QTD-ACORDE) E OS DELTAS - SO'        *
011400       *    PITCH/INICIO/QTD-ACORDE INTERESSAM AQUI, O RESTO E'        *
011500       *    IGNORADO NA CARGA (0300-CARREGA-FEATURES).                 *
011600        FD  SAIFEAT
011700            LABEL RECORD STANDARD.
011800        COPY FEATREC.
011900 
012000       *    REG-PARM (COPY PARMREC) - LIDO INTEIRO NUM UNICO READ EM  *
012100       *    0110-ABRE-ARQUIVOS E VALIDADO CAMPO A CAMPO EM             *
012200       *    1000-VALIDA-PARAMETRO.                                     *
012300        FD  PARMCST
012400            LABEL RECORD STANDARD.
012500        COPY PARMREC.
012600 
012700       *    REG-ANOT (COPY ANOTREC) - UM REGISTRO POR NOTA, GRAVADO   *
012800       *    EM 0700-GRAVA-ANOTACOES NA ORDEM DO CAMINHO RECONSTRUIDO   *
012900       *    PELO RETROCESSO.                                          *
013000        FD  SAIANOT
013100            LABEL RECORD STANDARD.
013200        COPY ANOTREC.
013300 
013400       *    LINHA GENERICA DE 80 COLUNAS PARA O RELATORIO IMPRESSO -  *
013500       *    AS LINHAS REAIS SAO MONTADAS EM WORKING-STORAGE (CABEn/    *
013600       *    DETAILn) E MOVIDAS PARA CA' NO WRITE ... FROM.             *
013700        FD  RELANOT
013800            LABEL RECORD OMITTED.
013900        01  REG-RELANOT                  PIC X(80).
014000 
014100       *---------------------------------------------------------------*
014200       *  WORKING-STORAGE SECTION - AREAS DE TRABALHO, TABELAS EM      *
014300       *  MEMORIA DA PROGRAMACAO DINAMICA E LINHAS DE IMPRESSAO.       *
014400       *---------------------------------------------------------------*
014500        WORKING-STORAGE SECTION.
014600       *                                                               *
014700       *    AREAS DE STATUS DE ARQUIVO                                 *
014800       *                                                               *
014900        01  WS-STAT-SAIFEAT              PIC X(02) VALUE SPACES.
015000       *    '00' LEITURA/ABERTURA OK; '10' FIM DE ARQUIVO NO SAIFEAT.  *
015100            88  WS-SAIFEAT-OK                VALUE '00'.
015200            88  WS-SAIFEAT-FIM               VALUE '10'.
015300 
015400        01  WS-STAT-PARMCST              PIC X(02) VALUE SPACES.
015500       *    SO' PRECISA DO '00' - PARMCST E' LIDO NUM UNICO READ.      *
015600            88  WS-PARMCST-OK                VALUE '00'.
015700 
015800        01  WS-STAT-SAIANOT              PIC X(02) VALUE SPACES.
015900       *    TESTADO A CADA WRITE EM 0710-GRAVA-NOTA.                   *
016000            88  WS-SAIANOT-OK                VALUE '00'.
016100 
016200       *                                                               *
016300       *    CONTADORES E SUBSCRITOS - TODOS COMP                       *
016400       *                                                               *
016500       *    LIMITE DA TABELA WS-TAB-FEATURE - PROTEGE CONTRA UM        *
016600       *    SAIFEAT MAIOR DO QUE A OCCURS 2000 TIMES SUPORTA.          *
016700        77  WS-MAX-NOTAS                 PIC 9(05) COMP VALUE 2000.
016800       *    QUANTAS NOTAS FORAM DE FATO CARREGADAS DO SAIFEAT.         *
016900        77  WS-QTD-NOTAS                 PIC 9(05) COMP VALUE ZERO.
017000       *    CONTADORES DO RESUMO IMPRESSO - QUANTAS NOTAS FICARAM COM  *
017100       *    A MAO ESQUERDA E QUANTAS COM A MAO DIREITA.                *
017200        77  WS-QTD-ESQ                   PIC 9(05) COMP VALUE ZERO.
017300        77  WS-QTD-DIR                   PIC 9(05) COMP VALUE ZERO.
017400       *    WS-I PERCORRE AS NOTAS (1..WS-QTD-NOTAS); WS-K, WS-KA E    *
017500       *    WS-KB PERCORREM OS 10 ESTADOS (MAO,DEDO) - KA PARA O       *
017600       *    ESTADO DE ORIGEM (NOTA ANTERIOR), KB PARA O DE DESTINO     *
017700       *    (NOTA ATUAL), EM 3100-AVANCA/3120-PARA-ESTADO-A.           *
017800        77  WS-I                         PIC 9(05) COMP VALUE ZERO.
017900        77  WS-K                         PIC 9(02) COMP VALUE ZERO.
018000        77  WS-KA                        PIC 9(02) COMP VALUE ZERO.
018100        77  WS-KB                        PIC 9(02) COMP VALUE ZERO.
018200       *    PAGINACAO E CONTROLE DE LINHA DO RELATORIO IMPRESSO.       *
018300        77  WS-CONT-PG                   PIC 9(04) COMP VALUE ZERO.
018400        77  WS-CONT-LIN                  PIC 9(02) COMP VALUE ZERO.
018500 
018600       *    NOME DO CAMPO QUE FALHOU A VALIDACAO EM                    *
018700       *    1000-VALIDA-PARAMETRO, PARA APARECER NA MENSAGEM DE ERRO.  *
018800        01  WS-CAMPO-FALTANTE            PIC X(40) VALUE SPACES.
018900       *    MAO PREFERIDA PARA A PRIMEIRA NOTA DA SEQUENCIA, DECIDIDA  *
019000       *    EM 3000-DEFINE-MAO-PREFERIDA PELO CORTE-MAO (PC-CORTE-MAO).*
019100        01  WS-PREF-MAO                  PIC X(01) VALUE SPACES.
019200       *    MELHOR CUSTO/PREDECESSOR ENCONTRADOS ATE' AGORA NUM LACO   *
019300       *    DE BUSCA (3110/3210) - REINICIADOS A CADA CHAMADA.         *
019400        01  WS-MELHOR-CUSTO              PIC S9(05)V9(06) VALUE ZERO.
019500        01  WS-MELHOR-PRED               PIC 9(02) VALUE ZERO.
019600 
019700       *                                                               *
019800       *    TABELA CONSTANTE DOS 10 ESTADOS (MAO,DEDO) NA ORDEM DE     *
019900       *    DESEMPATE L1..L5,R1..R5 - CARREGADA VIA FILLER/REDEFINES,  *
020000       *    NO HABITO DA CASA DE TABELAS DE VALORES FIXOS               *
020100       *                                                               *
020200       *    A ORDEM AQUI E' A PROPRIA ORDEM DE DESEMPATE EXIGIDA PELA  *
020300       *    VRS 1.7 - 3110-PARA-ESTADO-B E 3210-COMPARA-FINAL SO'      *
020400       *    TROCAM O MELHOR QUANDO O NOVO CUSTO E' ESTRITAMENTE MENOR, *
020500       *    NUNCA EM EMPATE, ENTAO O PRIMEIRO ESTADO NA ORDEM DA       *
020600       *    TABELA (L1) GANHA QUALQUER EMPATE.                         *
020700        01  WS-ESTADOS-INIC.
020800            05  FILLER                   PIC X(02) VALUE 'L1'.
020900            05  FILLER                   PIC X(02) VALUE 'L2'.
021000            05  FILLER                   PIC X(02) VALUE 'L3'.
021100            05  FILLER                   PIC X(02) VALUE 'L4'.
021200            05  FILLER                   PIC X(02) VALUE 'L5'.
021300            05  FILLER                   PIC X(02) VALUE 'R1'.
021400            05  FILLER                   PIC X(02) VALUE 'R2'.
021500            05  FILLER                   PIC X(02) VALUE 'R3'.
021600            05  FILLER                   PIC X(02) VALUE 'R4'.
021700            05  FILLER                   PIC X(02) VALUE 'R5'.
021800       *    REDEFINE A LISTA ACIMA COMO UMA TABELA DE 10 ENTRADAS DE   *
021900       *    MAO/DEDO, PARA SER PERCORRIDA POR SUBSCRITO (WS-K/KA/KB).  *
022000        01  WS-ESTADOS REDEFINES WS-ESTADOS-INIC.
022100            05  WS-ES OCCURS 10 TIMES.
022200                10  WS-ES-MAO            PIC X(01).
022300                10  WS-ES-DEDO           PIC 9(01).
022400 
022500       *                                                               *
022600       *    TABELA EM MEMORIA DAS FEATURES LIDAS DO SAIFEAT             *
022700       *                                                               *
022800       *    CARREGADA UMA UNICA VEZ EM 0300-CARREGA-FEATURES, ANTES DE *
022900       *    RODAR A PROGRAMACAO DINAMICA - O SAIFEAT SO' E' LIDO NESSA *
023000       *    PASSADA; TODO O RESTO DO PROGRAMA TRABALHA EM CIMA DESTA   *
023100       *    TABELA.                                                    *
023200        01  WS-TAB-FEATURE.
023300            05  WS-TF OCCURS 2000 TIMES.
023400                10  WS-TF-PITCH          PIC 9(03).
023500                10  WS-TF-INICIO         PIC 9(05)V9(06).
023600                10  WS-TF-ACORDE         PIC 9(03).
023700                10  FILLER               PIC X(05).
023800 
023900       *                                                               *
024000       *    TABELAS DA PROGRAMACAO DINAMICA - CUSTO ACUMULADO E        *
024100       *    PREDECESSOR POR NOTA/ESTADO, E O CAMINHO FINAL             *
024200       *    RECONSTRUIDO PELO RETROCESSO                               *
024300       *                                                               *
024400       *    WS-TAB-CUSTO(NOTA,ESTADO) GUARDA O MENOR CUSTO ACUMULADO   *
024500       *    ATE' CHEGAR NAQUELA NOTA NAQUELE ESTADO; WS-TAB-PRED       *
024600       *    GUARDA DE QUAL ESTADO DA NOTA ANTERIOR ESSE MELHOR CUSTO   *
024700       *    VEIO, PARA O RETROCESSO PODER REFAZER O CAMINHO.           *
024800        01  WS-TAB-CUSTO.
024900            05  WS-TC-NOTA OCCURS 2000 TIMES.
025000                10  WS-TAB-CUSTO-COL OCCURS 10 TIMES
025100                                         PIC S9(05)V9(06).
025200            05  FILLER                   PIC X(04).
025300        01  WS-TAB-PRED.
025400            05  WS-TP-NOTA OCCURS 2000 TIMES.
025500                10  WS-TAB-PRED-COL OCCURS 10 TIMES PIC 9(02).
025600            05  FILLER                   PIC X(04).
025700       *    WS-CAMINHO GUARDA, APOS O RETROCESSO, O ESTADO (1-10)      *
025800       *    ESCOLHIDO PARA CADA NOTA - E' O QUE 0700-GRAVA-ANOTACOES   *
025900       *    E 4000-IMPRIME-RESUMO USAM PARA SABER MAO/DEDO DE CADA     *
026000       *    NOTA.                                                      *
026100        01  WS-CAMINHO.
026200            05  WS-CAMINHO-NOTA OCCURS 2000 TIMES  PIC 9(02).
026300            05  FILLER                             PIC X(04).
026400 
026500       *                                                               *
026600       *    AREA DE TRABALHO DO 2000-CUSTO-TOTAL (CALCULO DE CUSTO)     *
026700       *                                                               *
026800       *    PREENCHIDA PELO CHAMADOR (3120-PARA-ESTADO-A) ANTES DE     *
026900       *    CADA PERFORM 2000-CUSTO-TOTAL, COM OS DOIS ESTADOS (A E    *
027000       *    B) QUE ESTAO SENDO COMPARADOS E O TAMANHO DO ACORDE DA     *
027100       *    NOTA B.                                                    *
027200        01  WS-AREA-CUSTO.
027300       *    ESTADO DE ORIGEM (NOTA ANTERIOR).                          *
027400            05  WS-CT-MAO-A              PIC X(01).
027500            05  WS-CT-DEDO-A             PIC 9(01).
027600            05  WS-CT-PITCH-A            PIC 9(03).
027700       *    ESTADO DE DESTINO (NOTA ATUAL).                            *
027800            05  WS-CT-MAO-B              PIC X(01).
027900            05  WS-CT-DEDO-B             PIC 9(01).
028000            05  WS-CT-PITCH-B            PIC 9(03).
028100       *    TAMANHO DO ACORDE DA NOTA ATUAL (1 = NOTA ISOLADA).        *
028200            05  WS-CT-CHORD              PIC 9(03).
028300       *    INTERVALO ABSOLUTO DE PITCH ENTRE AS DUAS NOTAS.           *
028400            05  WS-CT-INTERVALO          PIC S9(03).
028500       *    OS COMPONENTES DE CUSTO, UM POR REGRA DE NEGOCIO, SOMADOS  *
028600       *    NO FINAL DE 2000-CALCULA.                                  *
028700            05  WS-CT-ESTICA             PIC S9(05)V9(06).
028800            05  WS-CT-CRUZA              PIC S9(05)V9(06).
028900            05  WS-CT-REPETE             PIC S9(05)V9(06).
029000            05  WS-CT-TROCA-MAO          PIC S9(05)V9(06).
029100            05  WS-CT-ACORDE-COST        PIC S9(05)V9(06).
029200            05  WS-CT-FRACO              PIC S9(05)V9(06).
029300       *    CUSTO TOTAL DA TRANSICAO (SAIDA DE 2000-CUSTO-TOTAL) E O   *
029400       *    CUSTO INICIAL DE UM ESTADO NA PRIMEIRA NOTA (3010).        *
029500            05  WS-CT-CUSTO              PIC S9(05)V9(06).
029600            05  WS-CT-CUSTO-INIC         PIC S9(05)V9(06).
029700       *    CUSTO ACUMULADO CANDIDATO NUM PASSO DA PROGRAMACAO         *
029800       *    DINAMICA (3120), ANTES DE COMPARAR COM O MELHOR ATE' AGORA.*
029900            05  WS-CT-ACUM               PIC S9(06)V9(06).
030000       *    ALCANCE MAXIMO CADASTRADO PARA O PAR DE DEDOS EM USO       *
030100       *    (2110-BUSCA-ALCANCE) E O EXCESSO SOBRE ESSE ALCANCE.       *
030200            05  WS-CT-ALCANCE            PIC 9(02).
030300            05  WS-CT-EXCESSO            PIC S9(03).
030400       *    EXCESSO DO TAMANHO DO ACORDE SOBRE O LIMITE DE 5 NOTAS     *
030500       *    SIMULTANEAS (2500-CUSTO-ACORDE).                           *
030600            05  WS-CT-EXCESSO-ACORDE     PIC S9(03).
030700       *    LIMITES INFERIOR/SUPERIOR DO PAR DE DEDOS, JA' ORDENADOS,  *
030800       *    E FLAG DE "ACHOU NA TABELA DE ALCANCE" (2110/2120).        *
030900            05  WS-CT-LO                 PIC 9(01).
031000            05  WS-CT-HI                 PIC 9(01).
031100            05  WS-CT-ACHOU              PIC X(01).
031200       *    SENTIDO (SOBE/DESCE) DO PITCH E DO DEDO ENTRE AS DUAS      *
031300       *    NOTAS - USADOS EM 2210-VERIFICA-DIRECAO PARA DETECTAR      *
031400       *    CRUZAMENTO DE DEDOS.                                       *
031500            05  WS-CT-DIR-PITCH-SOBE     PIC X(01).
031600            05  WS-CT-DIR-DEDO-SOBE      PIC X(01).
031700       *    OS DOIS CAMPOS ACIMA SO' EXISTEM PARA A COMPARACAO DE            *
031800       *    2210-VERIFICA-DIRECAO - NAO SAO GRAVADOS EM NENHUM ARQUIVO,      *
031900       *    SAO PURA AREA DE TRABALHO DO CALCULO DE CUSTO.                   *
032000            05  FILLER                   PIC X(10).
032100       *    FILLER DE FOLGA NO GRUPO, NO HABITO DA CASA DE DEIXAR            *
032200       *    ESPACO PARA UM COMPONENTE DE CUSTO NOVO SEM TER QUE MEXER        *
032300       *    NA POSICAO DOS DEMAIS CAMPOS DO GRUPO.                           *
032400 
032500       *                                                               *
032600       *    LINHAS DE IMPRESSAO DO RESUMO DE DEDILHADO                 *
032700       *                                                               *
032800       *    CABE1/CABE2 SAO O CABECALHO DE PAGINA; DETAIL1 E' A LINHA  *
032900       *    UNICA DE TOTAIS; DETAIL2 SE REPETE, UMA VEZ POR NOTA.      *
033000        01  CABE1.
033100            05  FILLER                   PIC X(20) VALUE SPACES.
033200            05  FILLER                   PIC X(35)
033300                VALUE 'SISTEMA DE DEDILHADO - RESUMO'.
033400            05  FILLER                   PIC X(04) VALUE 'PG. '.
033500            05  CAB1-PAGINA              PIC ZZZ9.
033600            05  FILLER                   PIC X(17) VALUE SPACES.
033700 
033800        01  CABE2.
033900            05  FILLER                   PIC X(20) VALUE SPACES.
034000            05  FILLER                   PIC X(10) VALUE 'INICIO'.
034100            05  FILLER                   PIC X(08) VALUE 'PITCH'.
034200            05  FILLER                   PIC X(06) VALUE 'MAO'.
034300            05  FILLER                   PIC X(06) VALUE 'DEDO'.
034400            05  FILLER                   PIC X(30) VALUE SPACES.
034500 
034600        01  DETAIL1.
034700            05  FILLER                   PIC X(05) VALUE SPACES.
034800            05  FILLER                   PIC X(20) VALUE 'TOTAL DE NOTAS ....'.
034900            05  DET1-TOTAL               PIC ZZZZ9.
035000            05  FILLER                   PIC X(05) VALUE SPACES.
035100            05  FILLER                   PIC X(20) VALUE 'MAO ESQUERDA (L) ..'.
035200            05  DET1-ESQ                 PIC ZZZZ9.
035300            05  FILLER                   PIC X(05) VALUE SPACES.
035400            05  FILLER                   PIC X(15) VALUE 'MAO DIREITA (R)'.
035500            05  DET1-DIR                 PIC ZZZZ9.
035600            05  FILLER                   PIC X(01) VALUE SPACES.
035700 
035800        01  DETAIL2.
035900       *    DETAIL2 - UMA LINHA POR NOTA, NA ORDEM DA SEQUENCIA - NAO NA     *
036000       *    ORDEM DE PITCH NEM DE MAO/DEDO. DET2-INICIO CARREGA O TEMPO      *
036100       *    DE INICIO EM SEGUNDOS COM 4 CASAS DECIMAIS, DET2-PITCH O         *
036200       *    NUMERO MIDI DA NOTA, DET2-MAO/DET2-DEDO O RESULTADO DO           *
036300       *    DEDILHADO.                                                       *
036400            05  FILLER                   PIC X(20) VALUE SPACES.
036500            05  DET2-INICIO              PIC ZZZZ9.9999.
036600            05  FILLER                   PIC X(02) VALUE SPACES.
036700            05  DET2-PITCH               PIC ZZ9.
036800            05  FILLER                   PIC X(05) VALUE SPACES.
036900            05  DET2-MAO                 PIC X(01).
037000            05  FILLER                   PIC X(05) VALUE SPACES.
037100            05  DET2-DEDO                PIC 9(01).
037200            05  FILLER                   PIC X(31) VALUE SPACES.
037300 
037400       *---------------------------------------------------------------*
037500       *  PROCEDURE DIVISION - ORDEM DE EXECUCAO: ABRE ARQUIVOS,        *
037600       *  VALIDA PARAMETROS, CARREGA FEATURES, RODA A PROGRAMACAO      *
037700       *  DINAMICA (INICIALIZA/AVANCA/RETROCEDE), GRAVA O SAIANOT E    *
037800       *  IMPRIME O RESUMO.                                            *
037900       *---------------------------------------------------------------*
038000        PROCEDURE DIVISION.
038100 
038200       *===============================================================*
038300       *  0100-PROCESSA-PRINCIPAL - PARAGRAFO PRINCIPAL, SO' PERFORMS  *
038400       *  NA ORDEM DO FLUXO DO PROGRAMA, SEM LOGICA DE NEGOCIO PROPRIA.*
038500       *===============================================================*
038600        0100-PROCESSA-PRINCIPAL.
038700            PERFORM 0110-ABRE-ARQUIVOS.
038800            PERFORM 1000-VALIDA-PARAMETRO.
038900            PERFORM 0300-CARREGA-FEATURES.
039000       *    SAIFEAT VAZIO NAO E' ERRO FATAL - PULA DIRETO PARA GRAVAR  *
039100       *    UM SAIANOT VAZIO E IMPRIMIR UM RESUMO SO' COM ZEROS, EM    *
039200       *    VEZ DE TENTAR RODAR A PROGRAMACAO DINAMICA SEM NOTA 1.     *
039300            IF WS-QTD-NOTAS = ZERO
039400               GO TO 0190-FIM-PRINCIPAL.
039500            PERFORM 3000-INICIALIZA.
039600       *    A PASSADA PARA FRENTE COMECA NA NOTA 2 - A NOTA 1 JA' TEM  *
039700       *    SEU CUSTO INICIAL MONTADO POR 3000-INICIALIZA.             *
039800            PERFORM 3100-AVANCA
039900                    VARYING WS-I FROM 2 BY 1 UNTIL WS-I > WS-QTD-NOTAS.
040000            PERFORM 3200-RETROCEDE.
040100        0190-FIM-PRINCIPAL.
040200            PERFORM 0700-GRAVA-ANOTACOES.
040300            PERFORM 4000-IMPRIME-RESUMO.
040400            PERFORM 0900-FECHA-ARQUIVOS.
040500            STOP RUN.
040600 
040700       *===============================================================*
040800       *  0110-ABRE-ARQUIVOS - ABRE OS QUATRO ARQUIVOS NA ORDEM        *
040900       *  SAIFEAT/PARMCST/SAIANOT/RELANOT, FECHANDO O QUE JA' ABRIU    *
041000       *  ANTES DE ABORTAR SE ALGUM DOS SEGUINTES FALHAR.              *
041100       *===============================================================*
041200        0110-ABRE-ARQUIVOS.
041300       *    A ORDEM DE ABERTURA (SAIFEAT, PARMCST, SAIANOT, RELANOT) E' A    *
041400       *    MESMA ORDEM DE FECHAMENTO EM 0900-FECHA-ARQUIVOS - MANTIDA       *
041500       *    ASSIM DE PROPOSITO PARA FACILITAR A LEITURA DO PROGRAMA.         *
041600            OPEN INPUT SAIFEAT.
041700       *    SEM SAIFEAT NAO HA' O QUE PROCESSAR - NADA FOI ABERTO      *
041800       *    AINDA, ENTAO E' SEGURO ABORTAR DIRETO.                     *
041900            IF NOT WS-SAIFEAT-OK
042000               DISPLAY 'CADNOTAS-COB - SAIFEAT NAO ENCONTRADO - '
042100                       'STATUS ' WS-STAT-SAIFEAT
042200               STOP RUN.
042300            OPEN INPUT PARMCST.
042400       *    SEM PARMCST NAO HA' PARAMETRO DE CUSTO - FECHA O SAIFEAT   *
042500       *    JA' ABERTO ANTES DE ABORTAR, PARA NAO DEIXAR ARQUIVO       *
042600       *    PENDURADO.                                                 *
042700            IF NOT WS-PARMCST-OK
042800               DISPLAY 'CADNOTAS-COB - PARMCST NAO ENCONTRADO - '
042900                       'STATUS ' WS-STAT-PARMCST
043000               CLOSE SAIFEAT
043100               STOP RUN.
043200            READ PARMCST INTO REG-PARM.
043300            OPEN OUTPUT SAIANOT.
043400       *    FALHA NA CRIACAO DO SAIANOT (DISCO CHEIO, PERMISSAO) -     *
043500       *    FECHA OS DOIS QUE JA' ESTAO ABERTOS ANTES DE ABORTAR.      *
043600            IF NOT WS-SAIANOT-OK
043700               DISPLAY 'CADNOTAS-COB - FALHA AO ABRIR SAIANOT - '
043800                       'STATUS ' WS-STAT-SAIANOT
043900               CLOSE SAIFEAT
044000               CLOSE PARMCST
044100               STOP RUN.
044200            OPEN OUTPUT RELANOT.
044300 
044400       *===============================================================*
044500       *  1000-VALIDA-PARAMETRO SECTION - OS 6 PESOS, O CORTE DE MAO E *
044600       *  A TABELA DE ALCANCE SAO TODOS OBRIGATORIOS (VER PARMREC) -   *
044700       *  UM PARMCST INCOMPLETO NAO PODE CHEGAR ATE' A PROGRAMACAO     *
044800       *  DINAMICA, POIS PRODUZIRIA CUSTOS COM LIXO NUMERICO.          *
044900       *===============================================================*
045000        1000-VALIDA-PARAMETRO SECTION.
045100       *    OS NOMES GRAVADOS EM WS-CAMPO-FALTANTE SAO OS MESMOS NOMES        *
045200       *    DE CAMPO USADOS NO PARMREC - O OPERADOR CONFERE DIRETO NO         *
045300       *    LEIAUTE IMPRESSO DO PARMCST NA HORA DE CORRIGIR O ARQUIVO.        *
045400       *                                                                     *
045500        1000-CHECA-CAMPOS.
045600       *    CADA IF ABAIXO TESTA UM CAMPO OBRIGATORIO DO PARMREC E, SE *
045700       *    NAO-NUMERICO (CAMPO EM BRANCO OU CORROMPIDO), GRAVA O NOME *
045800       *    DO CAMPO PARA A MENSAGEM E VAI DIRETO PARA O ERRO COMUM.   *
045900            IF PC-PESO-ESTICA NOT NUMERIC
046000               MOVE 'PESO-ESTICA' TO WS-CAMPO-FALTANTE
046100               GO TO 1080-ERRO-PARAMETRO.
046200            IF PC-PESO-CRUZA NOT NUMERIC
046300               MOVE 'PESO-CRUZA' TO WS-CAMPO-FALTANTE
046400               GO TO 1080-ERRO-PARAMETRO.
046500            IF PC-PESO-REPETE NOT NUMERIC
046600               MOVE 'PESO-REPETE' TO
046700                    WS-CAMPO-FALTANTE
046800               GO TO 1080-ERRO-PARAMETRO.
046900            IF PC-PESO-TROCA-MAO NOT NUMERIC
047000               MOVE 'PESO-TROCA-MAO' TO
047100                    WS-CAMPO-FALTANTE
047200               GO TO 1080-ERRO-PARAMETRO.
047300            IF PC-PESO-ACORDE NOT NUMERIC
047400               MOVE 'PESO-ACORDE' TO
047500                    WS-CAMPO-FALTANTE
047600               GO TO 1080-ERRO-PARAMETRO.
047700            IF PC-PESO-DEDO-FRACO NOT NUMERIC
047800               MOVE 'PESO-DEDO-FRACO' TO
047900                    WS-CAMPO-FALTANTE
048000               GO TO 1080-ERRO-PARAMETRO.
048100            IF PC-CORTE-MAO NOT NUMERIC
048200               MOVE 'CORTE-MAO' TO WS-CAMPO-FALTANTE
048300               GO TO 1080-ERRO-PARAMETRO.
048400       *    A TABELA DE ALCANCE TEM 10 LINHAS FIXAS (UMA POR PAR DE    *
048500       *    DEDOS) - TODAS PRECISAM TER CHAVE E ALCANCE PREENCHIDOS.   *
048600            PERFORM 1050-CHECA-TABELA-ALCANCE
048700                    VARYING WS-K FROM 1 BY 1 UNTIL WS-K > 10.
048800            GO TO 1090-FIM-VALIDA.
048900
049000        1050-CHECA-TABELA-ALCANCE.
049100       *    CHAVE EM BRANCO OU ALCANCE NAO-NUMERICO NA LINHA WS-K DA   *
049200       *    TABELA - MESMO ERRO COMUM, MESMO NOME DE CAMPO NA MENSAGEM.*
049300            IF PC-PAR-CHAVE(WS-K) = SPACES
049400               MOVE 'TABELA DE ALCANCE' TO WS-CAMPO-FALTANTE
049500               GO TO 1080-ERRO-PARAMETRO.
049600            IF PC-PAR-ALCANCE(WS-K) NOT NUMERIC
049700               MOVE 'TABELA DE ALCANCE' TO WS-CAMPO-FALTANTE
049800               GO TO 1080-ERRO-PARAMETRO.
049900 
050000        1080-ERRO-PARAMETRO.
050100       *    ERRO FATAL - FECHA TUDO O QUE 0110-ABRE-ARQUIVOS JA' ABRIU *
050200       *    (SAIANOT INCLUSIVE, POIS ESTE PARAGRAFO SO' E' ALCANCADO   *
050300       *    DEPOIS DE 0110 TER RODADO POR COMPLETO) E ABORTA.          *
050400            DISPLAY 'CADNOTAS-COB - PARAMETRO OBRIGATORIO AUSENTE - '
050500                    WS-CAMPO-FALTANTE
050600            CLOSE SAIFEAT
050700            CLOSE PARMCST
050800            CLOSE SAIANOT
050900            STOP RUN.
051000        1090-FIM-VALIDA.
051100            EXIT.
051200 
051300       *===============================================================*
051400       *  0300-CARREGA-FEATURES SECTION - LE O SAIFEAT INTEIRO PARA A  *
051500       *  TABELA EM MEMORIA WS-TAB-FEATURE, NA ORDEM EM QUE VEM DO     *
051600       *  ARQUIVO (JA' ORDENADO PELO ENTNOTAS-COB) - NENHUMA           *
051700       *  ORDENACAO E' FEITA AQUI.                                     *
051800       *===============================================================*
051900        0300-CARREGA-FEATURES SECTION.
052000       *    O SAIFEAT JA' VEM ORDENADO POR START/PITCH DO ENTNOTAS-COB -     *
052100       *    ESTE PROGRAMA CONFIA NESSA ORDEM E NAO REORDENA NADA.            *
052200        0300-LE-FEATURE.
052300            READ SAIFEAT.
052400            IF WS-SAIFEAT-FIM
052500               GO TO 0390-FIM-CARREGA.
052600       *    ERRO DE LEITURA DIFERENTE DE FIM DE ARQUIVO - ARQUIVO      *
052700       *    CORROMPIDO OU MEIO FISICO COM PROBLEMA - ABORTA.           *
052800            IF NOT WS-SAIFEAT-OK
052900               DISPLAY 'CADNOTAS-COB - ERRO DE LEITURA NO SAIFEAT - '
053000                       'STATUS ' WS-STAT-SAIFEAT
053100               PERFORM 0900-FECHA-ARQUIVOS
053200               STOP RUN.
053300       *    LIMITE DA TABELA (OCCURS 2000 TIMES) - EVITA ESTOURAR A    *
053400       *    AREA DE MEMORIA RESERVADA.                                 *
053500            IF WS-QTD-NOTAS >= WS-MAX-NOTAS
053600               DISPLAY 'CADNOTAS-COB - LIMITE DE ' WS-MAX-NOTAS
053700                       ' NOTAS EXCEDIDO'
053800               PERFORM 0900-FECHA-ARQUIVOS
053900               STOP RUN.
054000            ADD 1 TO WS-QTD-NOTAS.
054100       *    SO' OS TRES CAMPOS QUE A PROGRAMACAO DINAMICA PRECISA SAO  *
054200       *    COPIADOS - OS DELTAS DO SAIFEAT NAO SAO USADOS AQUI.       *
054300            MOVE FT-PITCH        TO WS-TF-PITCH(WS-QTD-NOTAS).
054400            MOVE FT-INICIO       TO WS-TF-INICIO(WS-QTD-NOTAS).
054500            MOVE FT-QTD-ACORDE   TO WS-TF-ACORDE(WS-QTD-NOTAS).
054600            GO TO 0300-LE-FEATURE.
054700        0390-FIM-CARREGA.
054800            EXIT.
054900 
055000       *===============================================================*
055100       *  3000-INICIALIZA SECTION - MONTA O CUSTO INICIAL DE CADA UM   *
055200       *  DOS 10 ESTADOS (MAO,DEDO) PARA A NOTA 1 DA SEQUENCIA. NAO HA' *
055300       *  NOTA ANTERIOR PARA A NOTA 1, ENTAO O CUSTO INICIAL SO' LEVA   *
055400       *  EM CONTA DEDO FRACO E TROCA DE MAO CONTRA A MAO PREFERIDA.    *
055500       *===============================================================*
055600        3000-INICIALIZA SECTION.
055700       *    OS 10 ESTADOS SAO SEMPRE TESTADOS NA MESMA ORDEM (L1..L5,        *
055800       *    R1..R5) TANTO AQUI QUANTO EM 3100-AVANCA E 3200-RETROCEDE -      *
055900       *    E' O QUE GARANTE QUE O CRITERIO DE DESEMPATE SEJA CONSISTENTE    *
056000       *    DO INICIO AO FIM DA SEQUENCIA.                                   *
056100        3000-DEFINE-MAO-PREFERIDA.
056200       *    A MAO PREFERIDA PARA A NOTA 1 E' DECIDIDA PELO CORTE-MAO:  *
056300       *    PITCH ACIMA DO CORTE PREFERE A MAO DIREITA, ABAIXO OU      *
056400       *    IGUAL PREFERE A ESQUERDA - E' SO' UM DESEMPATE INICIAL,    *
056500       *    NAO IMPEDE A PROGRAMACAO DINAMICA DE ESCOLHER A OUTRA MAO. *
056600            MOVE 'L' TO WS-PREF-MAO.
056700            IF WS-TF-PITCH(1) > PC-CORTE-MAO
056800               MOVE 'R' TO WS-PREF-MAO.
056900            PERFORM 3010-INIC-ESTADO VARYING WS-K FROM 1 BY 1
057000                    UNTIL WS-K > 10.
057100        3090-FIM-INICIALIZA.
057200            EXIT.
057300 
057400        3010-INIC-ESTADO.
057500       *    NA NOTA 1 NAO HA' PREDECESSOR - O ZERO AQUI E' SO' UM      *
057600       *    VALOR NEUTRO, NUNCA LIDO PELO RETROCESSO.                  *
057700            MOVE ZERO TO WS-TAB-PRED-COL(1, WS-K).
057800            MOVE ZERO TO WS-CT-CUSTO-INIC.
057900       *    DEDO 4 (ANELAR) OU 5 (MINIMO) SAO CONSIDERADOS FRACOS -    *
058000       *    MESMA REGRA DE 2600-CUSTO-DEDO-FRACO, REPETIDA AQUI PORQUE *
058100       *    A NOTA 1 NAO PASSA POR 2000-CUSTO-TOTAL.                   *
058200            IF WS-ES-DEDO(WS-K) = 4
058300               MOVE PC-PESO-DEDO-FRACO TO WS-CT-CUSTO-INIC.
058400            IF WS-ES-DEDO(WS-K) = 5
058500               MOVE PC-PESO-DEDO-FRACO TO WS-CT-CUSTO-INIC.
058600       *    ESTADO COM A MAO NAO-PREFERIDA PAGA METADE DO PESO DE      *
058700       *    TROCA DE MAO - METADE PORQUE E' SO' UMA PREFERENCIA        *
058800       *    INICIAL, NAO UMA TROCA DE FATO (NAO HA' NOTA ANTERIOR).    *
058900            IF WS-ES-MAO(WS-K) NOT = WS-PREF-MAO
059000               COMPUTE WS-CT-CUSTO-INIC = WS-CT-CUSTO-INIC +
059100                       (PC-PESO-TROCA-MAO * 0.5).
059200            MOVE WS-CT-CUSTO-INIC TO WS-TAB-CUSTO-COL(1, WS-K).
059300 
059400       *===============================================================*
059500       *  3100-AVANCA SECTION - PASSADA PARA FRENTE DA PROGRAMACAO     *
059600       *  DINAMICA, NOTA A NOTA, ESTADO A ESTADO. PARA CADA ESTADO DE  *
059700       *  DESTINO NA NOTA WS-I, TESTA OS 10 ESTADOS DE ORIGEM POSSIVEIS*
059800       *  NA NOTA WS-I - 1 E GUARDA O MELHOR.                          *
059900       *===============================================================*
060000        3100-AVANCA SECTION.
060100       *    A RECORRENCIA DA PROGRAMACAO DINAMICA E':                        *
060200       *      CUSTO(NOTA,DESTINO) = MENOR, PARA TODO ORIGEM, DE              *
060300       *        CUSTO(NOTA-1,ORIGEM) + CUSTOTRANSICAO(ORIGEM,DESTINO)        *
060400       *    3110-PARA-ESTADO-B IMPLEMENTA O 'MENOR, PARA TODO ORIGEM' E      *
060500       *    3120-PARA-ESTADO-A IMPLEMENTA O TERMO DENTRO DO MENOR.           *
060600        3100-PARA-NOTA.
060700            PERFORM 3110-PARA-ESTADO-B VARYING WS-KB FROM 1 BY 1
060800                    UNTIL WS-KB > 10.
060900        3190-FIM-AVANCA.
061000            EXIT.
061100 
061200        3110-PARA-ESTADO-B.
061300       *    99999.999999 E' MAIOR DO QUE QUALQUER CUSTO REAL POSSIVEL  *
061400       *    (VER PIC S9(05)V9(06) DE WS-CT-ACUM) - GARANTE QUE O       *
061500       *    PRIMEIRO ESTADO TESTADO SEMPRE VIRA O MELHOR PROVISORIO.   *
061600            MOVE 99999.999999 TO WS-MELHOR-CUSTO.
061700            MOVE 1 TO WS-MELHOR-PRED.
061800            PERFORM 3120-PARA-ESTADO-A VARYING WS-KA FROM 1 BY 1
061900                    UNTIL WS-KA > 10.
062000            MOVE WS-MELHOR-CUSTO TO WS-TAB-CUSTO-COL(WS-I, WS-KB).
062100            MOVE WS-MELHOR-PRED  TO WS-TAB-PRED-COL(WS-I, WS-KB).
062200 
062300        3120-PARA-ESTADO-A.
062400       *    MONTA A AREA DE TRABALHO DO MODELO DE CUSTO (WS-AREA-      *
062500       *    CUSTO) COM O ESTADO DE ORIGEM (KA, NOTA ANTERIOR) E O DE   *
062600       *    DESTINO (KB, NOTA ATUAL) ANTES DE CHAMAR 2000-CUSTO-TOTAL. *
062700            MOVE WS-ES-MAO(WS-KA)       TO WS-CT-MAO-A.
062800            MOVE WS-ES-DEDO(WS-KA)      TO WS-CT-DEDO-A.
062900            MOVE WS-TF-PITCH(WS-I - 1)  TO WS-CT-PITCH-A.
063000            MOVE WS-ES-MAO(WS-KB)       TO WS-CT-MAO-B.
063100            MOVE WS-ES-DEDO(WS-KB)      TO WS-CT-DEDO-B.
063200            MOVE WS-TF-PITCH(WS-I)      TO WS-CT-PITCH-B.
063300            MOVE WS-TF-ACORDE(WS-I)     TO WS-CT-CHORD.
063400            PERFORM 2000-CUSTO-TOTAL.
063500       *    CUSTO ACUMULADO CANDIDATO = CUSTO JA' ACUMULADO ATE' O     *
063600       *    ESTADO DE ORIGEM MAIS O CUSTO DESTA TRANSICAO ESPECIFICA.  *
063700            COMPUTE WS-CT-ACUM =
063800                    WS-TAB-CUSTO-COL(WS-I - 1, WS-KA) + WS-CT-CUSTO.
063900       *    SO' TROCA O MELHOR EM CASO DE MENOR ESTRITO - EM EMPATE, O *
064000       *    PRIMEIRO KA TESTADO (MENOR, NA ORDEM L1..R5) PERMANECE,    *
064100       *    CUMPRINDO O CRITERIO DE DESEMPATE DA VRS 1.7.              *
064200            IF WS-CT-ACUM < WS-MELHOR-CUSTO
064300               MOVE WS-CT-ACUM TO WS-MELHOR-CUSTO
064400               MOVE WS-KA      TO WS-MELHOR-PRED.
064500 
064600       *===============================================================*
064700       *  2000-CUSTO-TOTAL SECTION - SOMA DOS COMPONENTES DE CUSTO     *
064800       *  DA TRANSICAO DE WS-CT-MAO-A/DEDO-A PARA WS-CT-MAO-           *
064900       *  B/DEDO-B. TROCA DE MAO E' TRATADA A PARTE PORQUE ANULA OS    *
065000       *  CUSTOS DE ESTICAR/CRUZAR/REPETIR (SO' FAZEM SENTIDO DENTRO   *
065100       *  DA MESMA MAO).                                               *
065200       *===============================================================*
065300        2000-CUSTO-TOTAL SECTION.
065400       *    ESTA SECTION E' CHAMADA UMA VEZ PARA CADA PAR (ESTADO DE         *
065500       *    ORIGEM, ESTADO DE DESTINO) TESTADO PELA PROGRAMACAO DINAMICA -   *
065600       *    10 X 10 = 100 CHAMADAS POR NOTA, O QUE E' ACEITAVEL PARA UMA     *
065700       *    SEQUENCIA DE ATE 2000 NOTAS.                                     *
065800        2000-CALCULA.
065900       *    INTERVALO ABSOLUTO DE PITCH ENTRE AS DUAS NOTAS - USADO    *
066000       *    NO CUSTO DE ESTICAR (2100).                                *
066100            COMPUTE WS-CT-INTERVALO = WS-CT-PITCH-B - WS-CT-PITCH-A.
066200            IF WS-CT-INTERVALO < 0
066300               COMPUTE WS-CT-INTERVALO = WS-CT-INTERVALO * -1.
066400            MOVE ZERO TO WS-CT-ESTICA.
066500            MOVE ZERO TO WS-CT-CRUZA.
066600            MOVE ZERO TO WS-CT-REPETE.
066700            MOVE ZERO TO WS-CT-TROCA-MAO.
066800       *    MAOS DIFERENTES - SO' CONTA O PESO DE TROCA DE MAO E PULA  *
066900       *    ESTICAR/CRUZAR/REPETIR, QUE SO' FAZEM SENTIDO NA MESMA MAO.*
067000            IF WS-CT-MAO-A NOT = WS-CT-MAO-B
067100               MOVE PC-PESO-TROCA-MAO TO WS-CT-TROCA-MAO
067200               GO TO 2050-ACORDE-FRACO.
067300            PERFORM 2100-CUSTO-ESTICA.
067400            PERFORM 2200-CUSTO-CRUZA.
067500            PERFORM 2300-CUSTO-REPETE.
067600        2050-ACORDE-FRACO.
067700       *    CUSTO DE ACORDE E DEDO FRACO SE APLICAM SEMPRE, MESMO      *
067800       *    QUANDO HA' TROCA DE MAO.                                   *
067900            PERFORM 2500-CUSTO-ACORDE.
068000            PERFORM 2600-CUSTO-DEDO-FRACO.
068100            COMPUTE WS-CT-CUSTO = WS-CT-ESTICA + WS-CT-CRUZA +
068200                    WS-CT-REPETE + WS-CT-TROCA-MAO + WS-CT-ACORDE-COST
068300                    + WS-CT-FRACO.
068400        2090-FIM-CUSTO-TOTAL.
068500            EXIT.
068600 
068700        2100-CUSTO-ESTICA.
068800            MOVE ZERO TO WS-CT-ESTICA.
068900       *    MESMO DEDO NAO ESTICA NADA (E' TRATADO EM 2300-CUSTO-      *
069000       *    REPETE); SO' DEDOS DIFERENTES PODEM ULTRAPASSAR O ALCANCE. *
069100            IF WS-CT-DEDO-A NOT = WS-CT-DEDO-B
069200               PERFORM 2110-BUSCA-ALCANCE
069300               COMPUTE WS-CT-EXCESSO = WS-CT-INTERVALO - WS-CT-ALCANCE
069400       *    SO' PENALIZA O QUE PASSAR DO ALCANCE CADASTRADO PARA O     *
069500       *    PAR DE DEDOS - DENTRO DO ALCANCE NAO HA' CUSTO.            *
069600               IF WS-CT-EXCESSO > 0
069700                  COMPUTE WS-CT-ESTICA =
069800                          WS-CT-EXCESSO * PC-PESO-ESTICA.
069900 
070000        2110-BUSCA-ALCANCE.
070100       *    A BUSCA E' LINEAR (10 LINHAS) EM VEZ DE INDEXADA PORQUE A        *
070200       *    TABELA DE ALCANCE E' PEQUENA E FIXA - NAO JUSTIFICA UMA          *
070300       *    ESTRUTURA DE ACESSO MAIS ELABORADA.                              *
070400       *    A TABELA DE ALCANCE (PARMREC) SO' CADASTRA CADA PAR UMA    *
070500       *    VEZ, COM O DEDO MENOR PRIMEIRO - ORDENA LO/HI AQUI PARA A  *
070600       *    BUSCA FUNCIONAR NOS DOIS SENTIDOS (A->B E B->A).           *
070700            MOVE WS-CT-DEDO-A TO WS-CT-LO.
070800            MOVE WS-CT-DEDO-B TO WS-CT-HI.
070900            IF WS-CT-DEDO-A > WS-CT-DEDO-B
071000               MOVE WS-CT-DEDO-B TO WS-CT-LO
071100               MOVE WS-CT-DEDO-A TO WS-CT-HI.
071200            MOVE ZERO TO WS-CT-ALCANCE.
071300            MOVE 'N' TO WS-CT-ACHOU.
071400            PERFORM 2120-COMPARA-PAR VARYING WS-K FROM 1 BY 1
071500                    UNTIL WS-K > 10.
071600       *    PAR DE DEDOS NAO CADASTRADO NA TABELA (PARMCST INCOMPLETO  *
071700       *    OU CORROMPIDO, JA' QUE 1000-VALIDA-PARAMETRO SO' CHECA     *
071800       *    PREENCHIMENTO, NAO COBERTURA DOS 10 PARES) - ABORTA, POIS  *
071900       *    NAO HA' COMO CALCULAR O CUSTO DE ESTICAR SEM ALCANCE.      *
072000            IF WS-CT-ACHOU = 'N'
072100               DISPLAY 'CADNOTAS-COB - PAR DE DEDOS SEM ALCANCE '
072200                       'CADASTRADO NA TABELA DE ALCANCE'
072300               PERFORM 0900-FECHA-ARQUIVOS
072400               STOP RUN.
072500 
072600        2120-COMPARA-PAR.
072700       *    LINHA WS-K DA TABELA BATE COM O PAR (LO,HI) PROCURADO -    *
072800       *    GUARDA O ALCANCE CADASTRADO E MARCA QUE ACHOU.             *
072900            IF PC-PAR-DEDO-LO(WS-K) = WS-CT-LO
073000               IF PC-PAR-DEDO-HI(WS-K) = WS-CT-HI
073100                  MOVE PC-PAR-ALCANCE(WS-K) TO WS-CT-ALCANCE
073200                  MOVE 'S' TO WS-CT-ACHOU.
073300 
073400        2200-CUSTO-CRUZA.
073500       *    CRUZAMENTO DE DEDOS E' UM DOS MOVIMENTOS MAIS DESCONFORTAVEIS    *
073600       *    NO TECLADO - POR ISSO TEM PESO PROPRIO, SEPARADO DO CUSTO DE     *
073700       *    ESTICAR.                                                         *
073800            MOVE ZERO TO WS-CT-CRUZA.
073900       *    SO' HA' O QUE CRUZAR COM DEDOS DIFERENTES E PITCHES        *
074000       *    DIFERENTES - MESMO DEDO OU MESMO PITCH NAO TEM SENTIDO DE  *
074100       *    "CRUZAMENTO".                                              *
074200            IF WS-CT-DEDO-A NOT = WS-CT-DEDO-B
074300               IF WS-CT-PITCH-A NOT = WS-CT-PITCH-B
074400                  PERFORM 2210-VERIFICA-DIRECAO.
074500 
074600        2210-VERIFICA-DIRECAO.
074700       *    CRUZAMENTO = O PITCH SOBE MAS O NUMERO DO DEDO DESCE (OU   *
074800       *    VICE-VERSA) - FISICAMENTE OS DEDOS SE CRUZARIAM NA MAO.    *
074900            MOVE 'N' TO WS-CT-DIR-PITCH-SOBE.
075000            IF WS-CT-PITCH-B > WS-CT-PITCH-A
075100               MOVE 'S' TO WS-CT-DIR-PITCH-SOBE.
075200            MOVE 'N' TO WS-CT-DIR-DEDO-SOBE.
075300            IF WS-CT-DEDO-B > WS-CT-DEDO-A
075400               MOVE 'S' TO WS-CT-DIR-DEDO-SOBE.
075500            IF WS-CT-DIR-PITCH-SOBE NOT = WS-CT-DIR-DEDO-SOBE
075600               MOVE PC-PESO-CRUZA TO WS-CT-CRUZA.
075700 
075800        2300-CUSTO-REPETE.
075900       *    REPETIR O MESMO DEDO EM PITCHES DIFERENTES OBRIGA A MAO A        *
076000       *    SOLTAR E REPOSICIONAR O DEDO NO MEIO DA FRASE MUSICAL.           *
076100            MOVE ZERO TO WS-CT-REPETE.
076200       *    MESMO DEDO EM PITCHES DIFERENTES - O DEDO TEM QUE SALTAR   *
076300       *    SEM TROCAR, O QUE E' FISICAMENTE DESCONFORTAVEL.           *
076400            IF WS-CT-DEDO-A = WS-CT-DEDO-B
076500               IF WS-CT-PITCH-A NOT = WS-CT-PITCH-B
076600                  MOVE PC-PESO-REPETE TO WS-CT-REPETE.
076700 
076800        2500-CUSTO-ACORDE.
076900       *    O LIMITE DE 5 NOTAS CASA COM OS 5 DEDOS DE UMA MAO - UM          *
077000       *    ACORDE DE 6 NOTAS OU MAIS SO' PODE SER TOCADO COM APOIO DO       *
077100       *    PEDAL OU ARPEJADO, DAI' A PENALIDADE.                            *
077200       *    ACORDES DE ATE' 5 NOTAS (UMA POR DEDO DA MAO) NAO PAGAM    *
077300       *    PENALIDADE - SO' O EXCESSO ACIMA DE 5 E' PENALIZADO.       *
077400            COMPUTE WS-CT-EXCESSO-ACORDE = WS-CT-CHORD - 5.
077500            MOVE ZERO TO WS-CT-ACORDE-COST.
077600            IF WS-CT-EXCESSO-ACORDE > 0
077700               COMPUTE WS-CT-ACORDE-COST =
077800                       WS-CT-EXCESSO-ACORDE * PC-PESO-ACORDE.
077900 
078000        2600-CUSTO-DEDO-FRACO.
078100       *    O PESO E' O MESMO PC-PESO-DEDO-FRACO USADO EM 3010-INIC-         *
078200       *    ESTADO PARA A PRIMEIRA NOTA - UM UNICO PARAMETRO PARA A MESMA    *
078300       *    REGRA DE NEGOCIO NOS DOIS LUGARES.                               *
078400            MOVE ZERO TO WS-CT-FRACO.
078500       *    DEDO 4 (ANELAR) OU 5 (MINIMO) DO ESTADO DE DESTINO SAO     *
078600       *    CONSIDERADOS FRACOS - MESMA REGRA DE 3010-INIC-ESTADO.     *
078700            IF WS-CT-DEDO-B = 4
078800               MOVE PC-PESO-DEDO-FRACO TO WS-CT-FRACO.
078900            IF WS-CT-DEDO-B = 5
079000               MOVE PC-PESO-DEDO-FRACO TO WS-CT-FRACO.
079100 
079200       *===============================================================*
079300       *  3200-RETROCEDE SECTION - ESCOLHE O ESTADO FINAL DE MENOR     *
079400       *  CUSTO NA ULTIMA NOTA E REFAZ O CAMINHO PELOS PREDECESSORES   *
079500       *  ATE' A NOTA 1, SEMPRE NA ORDEM L1..L5,R1..R5 EM CASO DE      *
079600       *  EMPATE (VRS 1.7).                                            *
079700       *===============================================================*
079800        3200-RETROCEDE SECTION.
079900       *    O RETROCESSO SO' PRECISA CORRER UMA VEZ, DEPOIS QUE TODAS AS     *
080000       *    NOTAS JA' FORAM PROCESSADAS POR 3100-AVANCA - ATE' LA', A        *
080100       *    TABELA WS-TAB-PRED AINDA NAO ESTA' COMPLETA.                     *
080200        3200-ESCOLHE-FINAL.
080300            MOVE 99999.999999 TO WS-MELHOR-CUSTO.
080400            MOVE 1 TO WS-MELHOR-PRED.
080500            PERFORM 3210-COMPARA-FINAL VARYING WS-KB FROM 1 BY 1
080600                    UNTIL WS-KB > 10.
080700            MOVE WS-MELHOR-PRED TO WS-CAMINHO-NOTA(WS-QTD-NOTAS).
080800       *    ANDA DA ULTIMA NOTA PARA A PRIMEIRA (BY -1), MONTANDO O    *
080900       *    CAMINHO EM WS-CAMINHO-NOTA A PARTIR DO ESTADO FINAL        *
081000       *    ESCOLHIDO ACIMA.                                          *
081100            PERFORM 3220-ANDA-PARA-TRAS VARYING WS-I FROM WS-QTD-NOTAS
081200                    BY -1 UNTIL WS-I < 2.
081300        3290-FIM-RETROCEDE.
081400            EXIT.
081500 
081600        3210-COMPARA-FINAL.
081700       *    PERCORRE OS 10 ESTADOS POSSIVEIS DA ULTIMA NOTA, IGUAL A         *
081800       *    3120-PARA-ESTADO-A FAZ PARA CADA NOTA INTERMEDIARIA.             *
081900       *    MENOR ESTRITO, MESMO CRITERIO DE DESEMPATE DE 3120-PARA-   *
082000       *    ESTADO-A - O PRIMEIRO ESTADO NA ORDEM DA TABELA GANHA      *
082100       *    QUALQUER EMPATE.                                          *
082200            IF WS-TAB-CUSTO-COL(WS-QTD-NOTAS, WS-KB) < WS-MELHOR-CUSTO
082300               MOVE WS-TAB-CUSTO-COL(WS-QTD-NOTAS, WS-KB)
082400                    TO WS-MELHOR-CUSTO
082500               MOVE WS-KB TO WS-MELHOR-PRED.
082600 
082700        3220-ANDA-PARA-TRAS.
082800       *    CHAMADO UMA VEZ POR NOTA, DA PENULTIMA ATE' A PRIMEIRA - A       *
082900       *    ULTIMA NOTA JA' FOI RESOLVIDA EM 3200-ESCOLHE-FINAL.             *
083000       *    O PREDECESSOR GUARDADO PARA O ESTADO ESCOLHIDO NA NOTA     *
083100       *    WS-I VIRA O ESTADO ESCOLHIDO NA NOTA WS-I - 1.             *
083200            MOVE WS-TAB-PRED-COL(WS-I, WS-CAMINHO-NOTA(WS-I))
083300                 TO WS-CAMINHO-NOTA(WS-I - 1).
083400 
083500       *===============================================================*
083600       *  0700-GRAVA-ANOTACOES SECTION - GRAVA UM REG-ANOT POR NOTA NO *
083700       *  SAIANOT, NA ORDEM DA SEQUENCIA (NAO NA ORDEM DO RETROCESSO,  *
083800       *  QUE ANDA DE TRAS PARA FRENTE - O CAMINHO JA' ESTA' COMPLETO  *
083900       *  EM WS-CAMINHO-NOTA ANTES DESTE PARAGRAFO COMECAR).           *
084000       *===============================================================*
084100        0700-GRAVA-ANOTACOES SECTION.
084200       *    O SAIANOT E' GRAVADO DEPOIS QUE O CAMINHO INTEIRO JA' FOI        *
084300       *    ESCOLHIDO (3200-RETROCEDE) - NAO HA' GRAVACAO PARCIAL SE O       *
084400       *    PROGRAMA ABORTAR NO MEIO DA PROGRAMACAO DINAMICA.                *
084500        0700-GRAVA-UMA.
084600            PERFORM 0710-GRAVA-NOTA VARYING WS-I FROM 1 BY 1
084700                    UNTIL WS-I > WS-QTD-NOTAS.
084800        0790-FIM-GRAVA.
084900            EXIT.
085000 
085100        0710-GRAVA-NOTA.
085200       *    OS CAMPOS DA NOTA VEM DA TABELA WS-TAB-FEATURE; MAO E DEDO *
085300       *    VEM DA TABELA DE ESTADOS, PELO INDICE ESCOLHIDO NO         *
085400       *    RETROCESSO (WS-CAMINHO-NOTA).                              *
085500            MOVE WS-TF-INICIO(WS-I) TO AN-INICIO.
085600            MOVE WS-TF-PITCH(WS-I)  TO AN-PITCH.
085700            MOVE WS-ES-MAO(WS-CAMINHO-NOTA(WS-I))  TO AN-MAO.
085800            MOVE WS-ES-DEDO(WS-CAMINHO-NOTA(WS-I)) TO AN-DEDO.
085900            WRITE REG-ANOT.
086000       *    ERRO DE GRAVACAO E' FATAL - FECHA TUDO E ABORTA, PARA NAO  *
086100       *    DEIXAR O SAIANOT PELA METADE.                              *
086200            IF NOT WS-SAIANOT-OK
086300               DISPLAY 'CADNOTAS-COB - ERRO GRAVANDO SAIANOT - '
086400                       'STATUS ' WS-STAT-SAIANOT
086500               PERFORM 0900-FECHA-ARQUIVOS
086600               STOP RUN.
086700       *    ACUMULA OS CONTADORES DO RESUMO IMPRESSO (TOTAL POR MAO) - *
086800       *    88-LEVELS AN-MAO-ESQUERDA/AN-MAO-DIREITA VEM DO ANOTREC.   *
086900            IF AN-MAO-ESQUERDA
087000               ADD 1 TO WS-QTD-ESQ.
087100            IF AN-MAO-DIREITA
087200               ADD 1 TO WS-QTD-DIR.
087300 
087400       *===============================================================*
087500       *  4000-IMPRIME-RESUMO SECTION - RESUMO DE CONTAGENS E TABELA   *
087600       *  DE DEDILHADO, UMA LINHA DETAIL2 POR NOTA, COM QUEBRA DE      *
087700       *  PAGINA A CADA 50 LINHAS.                                     *
087800       *===============================================================*
087900        4000-IMPRIME-RESUMO SECTION.
088000       *    O RELATORIO SEGUE O MESMO PADRAO CABEn/DETAILn DOS DEMAIS        *
088100       *    RELATORIOS DO SISTEMA - CABE1/CABE2 NA ABERTURA DE CADA          *
088200       *    PAGINA, DETAIL1 UMA UNICA VEZ COM OS TOTAIS, DETAIL2 REPETIDO    *
088300       *    UMA VEZ POR NOTA.                                                *
088400        4000-CABECALHO.
088500            ADD 1 TO WS-CONT-PG.
088600            MOVE WS-CONT-PG TO CAB1-PAGINA.
088700            WRITE REG-RELANOT FROM CABE1 AFTER PAGE.
088800            WRITE REG-RELANOT FROM CABE2 AFTER 2.
088900       *    OS TOTAIS SAO IMPRESSOS UMA UNICA VEZ, NA PRIMEIRA PAGINA. *
089000            MOVE WS-QTD-NOTAS TO DET1-TOTAL.
089100            MOVE WS-QTD-ESQ   TO DET1-ESQ.
089200            MOVE WS-QTD-DIR   TO DET1-DIR.
089300            WRITE REG-RELANOT FROM DETAIL1 AFTER 2.
089400            MOVE 0 TO WS-CONT-LIN.
089500            PERFORM 4010-IMPRIME-NOTA VARYING WS-I FROM 1 BY 1
089600                    UNTIL WS-I > WS-QTD-NOTAS.
089700        4090-FIM-RESUMO.
089800            EXIT.
089900 
090000        4010-IMPRIME-NOTA.
090100       *    QUEBRA DE PAGINA A CADA 50 LINHAS, PARA NAO PASSAR DO      *
090200       *    TAMANHO DO FORMULARIO CONTINUO.                           *
090300            IF WS-CONT-LIN >= 50
090400               PERFORM 4020-NOVA-PAGINA.
090500            MOVE WS-TF-INICIO(WS-I) TO DET2-INICIO.
090600            MOVE WS-TF-PITCH(WS-I)  TO DET2-PITCH.
090700            MOVE WS-ES-MAO(WS-CAMINHO-NOTA(WS-I))  TO DET2-MAO.
090800            MOVE WS-ES-DEDO(WS-CAMINHO-NOTA(WS-I)) TO DET2-DEDO.
090900            WRITE REG-RELANOT FROM DETAIL2 AFTER 1.
091000            ADD 1 TO WS-CONT-LIN.
091100 
091200        4020-NOVA-PAGINA.
091300       *    REPETE O CABECALHO (SEM OS TOTAIS, QUE JA' SAIRAM NA       *
091400       *    PRIMEIRA PAGINA) E ZERA O CONTADOR DE LINHA.               *
091500            ADD 1 TO WS-CONT-PG.
091600            MOVE WS-CONT-PG TO CAB1-PAGINA.
091700            WRITE REG-RELANOT FROM CABE1 AFTER PAGE.
091800            WRITE REG-RELANOT FROM CABE2 AFTER 2.
091900            MOVE 0 TO WS-CONT-LIN.
092000 
092100       *===============================================================*
092200       *  0900-FECHA-ARQUIVOS - FECHA OS QUATRO ARQUIVOS NA MESMA      *
092300       *  ORDEM EM QUE FORAM ABERTOS, TANTO NO FLUXO NORMAL QUANTO NOS *
092400       *  DESVIOS DE ERRO FATAL DESTE PROGRAMA.                        *
092500       *===============================================================*
092600        0900-FECHA-ARQUIVOS.
092700            CLOSE SAIFEAT.
092800            CLOSE PARMCST.
092900            CLOSE SAIANOT.
093000            CLOSE RELANOT.
