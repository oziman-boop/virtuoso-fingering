000100       *=============================================================*
000200       *    COPY ANOTREC                                              *
000300       *    SISTEMA DE DEDILHADO - LEIAUTE DA ANOTACAO DE DEDILHADO   *
000400       *    (SAIANOT DE SAIDA / GABARITO DE ENTRADA)                   *
000500       *    ANALISTA       : J. KOIKE                                 *
000600       *    PROGRAMADOR(A) : R. AZEVEDO                                *
000700       *    DATA CRIACAO   : 08/06/1999                                *
000800       *    VRS         DATA           DESCRICAO                       *
000900       *    1.0         08/06/1999     IMPLANTACAO                     *
001000       *=============================================================*
001100       *
001200       *    O MESMO LEIAUTE SERVE PARA O ARQUIVO DE ANOTACOES GERADO
001300       *    PELO CADNOTAS (SAIANOT) E PARA O ARQUIVO GABARITO LIDO
001400       *    PELO RELNOT/RELNOT2 (GABARITO) - VER GROUND-TRUTH LOADER.
001500       *
001600        01  REG-ANOT.
001700            05  AN-INICIO               PIC 9(05)V9(06).
001800            05  AN-PITCH                PIC 9(03).
001900            05  AN-MAO                  PIC X(01).
002000                88  AN-MAO-ESQUERDA         VALUE 'L'.
002100                88  AN-MAO-DIREITA          VALUE 'R'.
002200            05  AN-DEDO                 PIC 9(01).
002300                88  AN-DEDO-VALIDO           VALUE 1 THRU 5.
002400            05  AN-DEDO-R REDEFINES AN-DEDO PIC X(01).
002500            05  FILLER                  PIC X(08).
